000100*---------------------------------------------------------------- 
000200*  FDPVRFY.CBL                                                    
000300*  Record layout for a payment-verification record.  Records are  
000400*  born PENDING; management-report.cob's sweep tallies VERIFIED   
000500*  totals and PENDING counts for the verification register.       
000600*---------------------------------------------------------------- 
000700     FD  PAYVERIF-FILE                                            
000800         LABEL RECORDS ARE STANDARD                               
000900         RECORD CONTAINS 50 CHARACTERS.                           
001000     01  PAYVERIF-RECORD.                                         
001100         05  PV-ID                    PIC 9(06).                  
001200         05  PV-SHOP-ID               PIC 9(04).                  
001300         05  PV-AMOUNT                PIC S9(08)V99.              
001400         05  PV-METHOD                PIC X(10).                  
001500         05  PV-STATUS                PIC X(08).                  
001600             88  PV-IS-PENDING        VALUE "PENDING ".           
001700             88  PV-IS-VERIFIED       VALUE "VERIFIED".           
001800             88  PV-IS-REJECTED       VALUE "REJECTED".           
001900         05  FILLER                   PIC X(12).
