000100*---------------------------------------------------------------- 
000200*  SLPAYMT.CBL                                                    
000300*  FILE-CONTROL entry for the payment file.  Written by payment-  
000400*  application.cob and return-processing.cob (refunds carry       
000500*  negative PAY-AMOUNT and method REFUND).                        
000600*---------------------------------------------------------------- 
000700     SELECT PAYMENT-FILE                                          
000800         ASSIGN TO PAYFILE                                        
000900         ORGANIZATION IS SEQUENTIAL                               
001000         FILE STATUS IS W-PAYMENT-FILE-STATUS.                   
