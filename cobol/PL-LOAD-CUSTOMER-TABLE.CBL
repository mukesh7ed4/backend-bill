000100*---------------------------------------------------------------- 
000200*  PL-LOAD-CUSTOMER-TABLE.CBL                                     
000300*  Bulk-loads W-CUSTOMER-TABLE from CUSTOMER-MASTER-FILE, same   
000400*  shape as PL-LOAD-PRODUCT-TABLE.  management-report.cob's only  
000500*  caller.                                                        
000600*---------------------------------------------------------------- 
000700 3800-LOAD-CUSTOMER-TABLE.                                        
000800     MOVE ZERO TO W-CUS-TBL-COUNT.                               
000900     OPEN INPUT CUSTOMER-MASTER-FILE.                             
001000     IF W-CUSTOMER-FILE-STATUS NOT = "00"                        
001100         DISPLAY "PL-LOAD-CUSTOMER-TABLE - OPEN FAILED "          
001200             W-CUSTOMER-FILE-STATUS                              
001300         PERFORM 9999-ABORT-RUN                                   
001400     END-IF.                                                      
001500     PERFORM 3810-READ-CUSTOMER-NEXT                              
001600         THRU 3810-READ-CUSTOMER-NEXT-EXIT                        
001700         UNTIL W-CUSTMAST-EOF-SW = "Y"                           
001800            OR W-CUS-TBL-COUNT = W-CUS-TBL-MAX.                 
001900     CLOSE CUSTOMER-MASTER-FILE.                                  
002000 3800-LOAD-CUSTOMER-TABLE-EXIT.                                   
002100     EXIT.                                                        
002200*                                                                 
002300 3810-READ-CUSTOMER-NEXT.                                         
002400     READ CUSTOMER-MASTER-FILE                                    
002500         AT END                                                   
002600             MOVE "Y" TO W-CUSTMAST-EOF-SW                       
002700     END-READ.                                                    
002800     IF W-CUSTMAST-EOF-SW NOT = "Y"                              
002900         ADD 1 TO W-CUS-TBL-COUNT                                
003000         MOVE CUST-ID                                             
003100             TO W-CUS-TBL-ID (W-CUS-TBL-COUNT)                  
003200         MOVE CUST-SHOP-ID                                        
003300             TO W-CUS-TBL-SHOP-ID (W-CUS-TBL-COUNT)             
003400         MOVE CUST-NAME                                           
003500             TO W-CUS-TBL-NAME (W-CUS-TBL-COUNT)                
003600         MOVE CUST-PHONE                                          
003700             TO W-CUS-TBL-PHONE (W-CUS-TBL-COUNT)               
003800     END-IF.                                                      
003900 3810-READ-CUSTOMER-NEXT-EXIT.                                    
004000     EXIT.                                                        
