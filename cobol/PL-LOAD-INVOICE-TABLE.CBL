000100*---------------------------------------------------------------- 
000200*  PL-LOAD-INVOICE-TABLE.CBL                                      
000300*  Reads INVOICE-MASTER-FILE to end of file, filling              
000400*  W-INVOICE-TABLE in sorted order.  COPY'd into any program     
000500*  that must look up or rewrite posted invoices.                  
000600*---------------------------------------------------------------- 
000700 3200-LOAD-INVOICE-TABLE.                                         
000800     MOVE ZERO TO W-INV-TBL-COUNT.                               
000900     OPEN INPUT INVOICE-MASTER-FILE.                              
001000     IF W-INVMAST-FILE-STATUS NOT = "00"                         
001100         DISPLAY "PL-LOAD-INVOICE-TABLE - OPEN FAILED "           
001200             W-INVMAST-FILE-STATUS                               
001300         PERFORM 9999-ABORT-RUN                                   
001400     END-IF.                                                      
001500     PERFORM 3210-READ-INVOICE-NEXT                               
001600         UNTIL W-INVMAST-EOF-SW = "Y"                            
001700            OR W-INV-TBL-COUNT = W-INV-TBL-MAX.                 
001800     CLOSE INVOICE-MASTER-FILE.                                   
001900 3200-LOAD-INVOICE-TABLE-EXIT.                                    
002000     EXIT.                                                        
002100*                                                                 
002200 3210-READ-INVOICE-NEXT.                                          
002300     READ INVOICE-MASTER-FILE                                     
002400         AT END                                                   
002500             MOVE "Y" TO W-INVMAST-EOF-SW                        
002600             GO TO 3210-READ-INVOICE-NEXT-EXIT                    
002700     END-READ.                                                    
002800     ADD 1 TO W-INV-TBL-COUNT.                                   
002900     MOVE INV-ID TO                                               
003000         W-INV-TBL-ID (W-INV-TBL-COUNT).                        
003100     MOVE INV-SHOP-ID TO                                          
003200         W-INV-TBL-SHOP-ID (W-INV-TBL-COUNT).                   
003300     MOVE INV-CUST-ID TO                                          
003400         W-INV-TBL-CUST-ID (W-INV-TBL-COUNT).                   
003500     MOVE INV-NUMBER TO                                           
003600         W-INV-TBL-NUMBER (W-INV-TBL-COUNT).                    
003700     MOVE INV-DATE TO                                             
003800         W-INV-TBL-DATE (W-INV-TBL-COUNT).                      
003900     MOVE INV-DUE-DATE TO                                         
004000         W-INV-TBL-DUE-DATE (W-INV-TBL-COUNT).                  
004100     MOVE INV-SUBTOTAL TO                                         
004200         W-INV-TBL-SUBTOTAL (W-INV-TBL-COUNT).                  
004300     MOVE INV-TAX-AMT TO                                          
004400         W-INV-TBL-TAX-AMT (W-INV-TBL-COUNT).                   
004500     MOVE INV-DISC-AMT TO                                         
004600         W-INV-TBL-DISC-AMT (W-INV-TBL-COUNT).                  
004700     MOVE INV-TOTAL-AMT TO                                        
004800         W-INV-TBL-TOTAL-AMT (W-INV-TBL-COUNT).                 
004900     MOVE INV-PAID-AMT TO                                         
005000         W-INV-TBL-PAID-AMT (W-INV-TBL-COUNT).                  
005100     MOVE INV-BALANCE-AMT TO                                      
005200         W-INV-TBL-BALANCE-AMT (W-INV-TBL-COUNT).               
005300     MOVE INV-STATUS TO                                           
005400         W-INV-TBL-STATUS (W-INV-TBL-COUNT).                    
005500     MOVE INV-DAYS-OVERDUE TO                                     
005600         W-INV-TBL-DAYS-OVERDUE (W-INV-TBL-COUNT).              
005700 3210-READ-INVOICE-NEXT-EXIT.                                     
005800     EXIT.                                                        
