000100*---------------------------------------------------------------- 
000200*  FDREJWK.CBL                                                    
000300*  Record layout for one rejected transaction.  Written by the    
000400*  three posting engines, read sequentially by the report step.   
000500*---------------------------------------------------------------- 
000600     FD  REJECT-WORK-FILE                                         
000700         LABEL RECORDS ARE STANDARD                               
000800         RECORD CONTAINS 50 CHARACTERS.                           
000900     01  REJECT-WORK-RECORD.                                      
001000         05  REJ-ENGINE               PIC X(04).                  
001100             88  REJ-IS-POSTING       VALUE "POST".               
001200             88  REJ-IS-PAYMENT       VALUE "PAY ".               
001300             88  REJ-IS-RETURN        VALUE "RET ".               
001400         05  REJ-REFERENCE            PIC 9(06).                  
001500         05  REJ-REASON               PIC X(30).                  
001600         05  FILLER                   PIC X(10).                  
