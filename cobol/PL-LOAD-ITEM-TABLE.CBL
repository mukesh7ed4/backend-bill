000100*---------------------------------------------------------------- 
000200*  PL-LOAD-ITEM-TABLE.CBL                                         
000300*  Reads INVOICE-ITEM-FILE to end of file, filling W-ITEM-TABLE  
000400*  in sorted order.  COPY'd by return-processing.cob only.        
000500*---------------------------------------------------------------- 
000600 3900-LOAD-ITEM-TABLE.                                            
000700     MOVE ZERO TO W-ITM-TBL-COUNT.                               
000800     OPEN INPUT INVOICE-ITEM-FILE.                                
000900     IF W-INVITEM-FILE-STATUS NOT = "00"                         
001000         DISPLAY "PL-LOAD-ITEM-TABLE - OPEN FAILED "              
001100             W-INVITEM-FILE-STATUS                               
001200         PERFORM 9999-ABORT-RUN                                   
001300     END-IF.                                                      
001400     PERFORM 3910-READ-ITEM-NEXT                                  
001500         UNTIL W-INVITEM-EOF-SW = "Y"                            
001600            OR W-ITM-TBL-COUNT = W-ITM-TBL-MAX.                 
001700     CLOSE INVOICE-ITEM-FILE.                                     
001800 3900-LOAD-ITEM-TABLE-EXIT.                                       
001900     EXIT.                                                        
002000*                                                                 
002100 3910-READ-ITEM-NEXT.                                             
002200     READ INVOICE-ITEM-FILE                                       
002300         AT END                                                   
002400             MOVE "Y" TO W-INVITEM-EOF-SW                        
002500             GO TO 3910-READ-ITEM-NEXT-EXIT                       
002600     END-READ.                                                    
002700     ADD 1 TO W-ITM-TBL-COUNT.                                   
002800     MOVE ITM-ID TO                                               
002900         W-ITM-TBL-ID (W-ITM-TBL-COUNT).                        
003000     MOVE ITM-INV-ID TO                                           
003100         W-ITM-TBL-INV-ID (W-ITM-TBL-COUNT).                    
003200     MOVE ITM-PROD-ID TO                                          
003300         W-ITM-TBL-PROD-ID (W-ITM-TBL-COUNT).                   
003400     MOVE ITM-PROD-NAME TO                                        
003500         W-ITM-TBL-PROD-NAME (W-ITM-TBL-COUNT).                 
003600     MOVE ITM-UNIT TO                                             
003700         W-ITM-TBL-UNIT (W-ITM-TBL-COUNT).                      
003800     MOVE ITM-QTY TO                                              
003900         W-ITM-TBL-QTY (W-ITM-TBL-COUNT).                       
004000     MOVE ITM-UNIT-PRICE TO                                       
004100         W-ITM-TBL-UNIT-PRICE (W-ITM-TBL-COUNT).                
004200     MOVE ITM-TOTAL-PRICE TO                                      
004300         W-ITM-TBL-TOTAL-PRICE (W-ITM-TBL-COUNT).               
004400 3910-READ-ITEM-NEXT-EXIT.                                        
004500     EXIT.                                                        
