000100*---------------------------------------------------------------- 
000200*  INVOICE-POSTING                                                
000300*---------------------------------------------------------------- 
000400*  Batch step 1 of the shop billing run.  Reads the invoice       
000500*  transaction file (headers followed by their line items),       
000600*  prices each item against the product master, totals the        
000700*  invoice, and writes the posted invoice and its items.  Any     
000800*  item that fails validation rejects the whole invoice; nothing  
000900*  for a rejected invoice reaches INVOICE-MASTER-FILE or          
001000*  INVOICE-ITEM-FILE, and one line goes to REJECT-WORK-FILE.      
001100*---------------------------------------------------------------- 
001200*  CHANGE LOG                                                     
001300*  ----------                                                     
001400*  03/14/88  RJM   -------   ORIGINAL PROGRAM.                    
001500*  09/02/88  RJM   CR-0118   ADDED WALK-IN SALE HANDLING, CUST 0. 
001600*  01/19/90  DCL   CR-0244   SHOP INVOICE SEQUENCE RESET PER RUN. 
001700*  06/30/91  DCL   PR-0309   FIX: DISCOUNT SUBTRACTED TWICE ON    
001800*  |                         RE-RUN OF A PARTIAL BATCH.           
001900*  11/11/93  TAH   CR-0471   WALK-IN CUST ID DEFAULT DOCUMENTED   
002000*  |                         FOR AUDIT REQUEST FROM CONTROLLER.   
002100*  08/08/96  TAH   PR-0552   ITEM BUFFER ENLARGED, 50-100.        
002200*  12/02/98  BKW   Y2K-004   CENTURY WINDOW ADDED TO RUN-DATE     
002300*  |                         ACCEPT FOR YEAR-2000 READINESS.      
002400*  02/17/99  BKW   Y2K-004   Y2K FIX VERIFIED AGAINST TEST DECK.  
002500*  05/03/01  SEC   CR-0618   REJECT-WORK-FILE ADDED FOR MGMT RPT. 
002600*  10/14/04  SEC   PR-0701   ZERO-QTY ITEM NOW REJECTS INVOICE    
002700*  |                         INSTEAD OF POSTING AT ZERO AMOUNT.   
002800*---------------------------------------------------------------- 
002900  IDENTIFICATION DIVISION.                                        
003000  PROGRAM-ID. INVOICE-POSTING.                                    
003100  AUTHOR. R J MOYER.                                              
003200  INSTALLATION. GREENFIELD RETAIL SUPPLY CO - DATA CENTER.        
003300  DATE-WRITTEN. 03/14/88.                                         
003400  DATE-COMPILED.                                                  
003500  SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE ONLY.
003600  ENVIRONMENT DIVISION.                                           
003700  CONFIGURATION SECTION.                                          
003800  SOURCE-COMPUTER. IBM-370.                                       
003900  OBJECT-COMPUTER. IBM-370.                                       
004000  SPECIAL-NAMES.                                                  
004100      C01 IS TOP-OF-FORM.                                         
004200  INPUT-OUTPUT SECTION.                                           
004300  FILE-CONTROL.                                                   
004400*    Product master (priced against and restocked by each item),  
004500*    incoming invoice transactions, the two output posting files, 
004600*    and the CR-0618 reject-work file shared across the run.      
004700      COPY "SLPRODM.CBL".                                         
004800      COPY "SLINVTR.CBL".                                         
004900      COPY "SLINVMS.CBL".                                         
005000      COPY "SLINVIT.CBL".                                         
005100      COPY "SLREJWK.CBL".                                         
005200  DATA DIVISION.                                                  
005300  FILE SECTION.                                                   
005400      COPY "FDPRODM.CBL".                                         
005500      COPY "FDINVTR.CBL".                                         
005600      COPY "FDINVMS.CBL".                                         
005700      COPY "FDINVIT.CBL".                                         
005800      COPY "FDREJWK.CBL".                                         
005900  WORKING-STORAGE SECTION.                                        
006000*    File status and end-of-file switches.                        
006100      01  W-INVTRANS-FILE-STATUS       PIC X(02).                 
006200      01  W-PRODUCT-FILE-STATUS        PIC X(02).                 
006300      01  W-INVMAST-FILE-STATUS        PIC X(02).                 
006400      01  W-INVITEM-FILE-STATUS        PIC X(02).                 
006500      01  W-REJWORK-FILE-STATUS        PIC X(02).                 
006600      01  W-PRODUCT-EOF-SW             PIC X(01) VALUE "N".       
006700      01  W-INVTRANS-EOF-SW            PIC X(01) VALUE "N".       
006800*                                                                 
006900*    Product table and lookup work fields (PL-LOAD-PRODUCT-TABLE, 
007000*    PL-LOOK-UP-PRODUCT).                                         
007100      COPY "WSPRTBL.CBL".                                         
007200      77  W-LOOKUP-PROD-ID             PIC 9(06).                 
007300      77  W-PROD-FOUND-SW              PIC X(01).                 
007400      77  W-SHOP-FOUND-SW              PIC X(01).                 
007500*                                                                 
007600*    Invoice status derivation work fields (PL-DERIVE-INVOICE-    
007700*    STATUS) and money rounding work fields (PL-ROUND-MONEY).     
007800      77  W-DERIVE-BALANCE             PIC S9(08)V99.             
007900      77  W-DERIVE-PAID                PIC S9(08)V99.             
008000      77  W-DERIVE-STATUS              PIC X(08).                 
008100      77  W-ROUND-FACTOR-1             PIC S9(08)V99.             
008200      77  W-ROUND-FACTOR-2             PIC S9(06)V99.             
008300      77  W-ROUND-RESULT               PIC S9(08)V99.             
008400*                                                                 
008500*    Run date, accepted once at start-up, with the Y2K century    
008600*    window applied to the two-digit year COBOL hands back.       
008700      01  W-RUN-DATE-YYMMDD            PIC 9(06).                 
008800      01  W-RUN-DATE-YYMMDD-R REDEFINES W-RUN-DATE-YYMMDD.        
008900          05  W-RUN-DATE-YY             PIC 9(02).                
009000          05  W-RUN-DATE-MMDD           PIC 9(04).                
009100      01  W-PROCESSING-DATE            PIC 9(08).                 
009200      01  W-PROCESSING-DATE-R REDEFINES W-PROCESSING-DATE.        
009300          05  W-PROC-DATE-CCYY          PIC 9(04).                
009400          05  W-PROC-DATE-MMDD          PIC 9(04).                
009500*                                                                 
009600*    Invoice-in-progress accumulators.  One invoice at a time is  
009700*    built here while its item lines are read and buffered; it    
009800*    is written only if every item passes validation.             
009900      01  W-CUR-INV-IN-PROGRESS-SW     PIC X(01) VALUE "N".       
010000      01  W-CUR-REJECTED-SW            PIC X(01).                 
010100      01  W-CUR-REJECT-REASON          PIC X(30).                 
010200      01  W-CUR-SHOP-ID                PIC 9(04).                 
010300      01  W-CUR-CUST-ID                PIC 9(06).                 
010400      01  W-CUR-INV-DATE               PIC 9(08).                 
010500      01  W-CUR-DUE-DATE                PIC 9(08).                
010600      01  W-CUR-TAX-AMT                PIC S9(08)V99.             
010700      01  W-CUR-DISC-AMT               PIC S9(08)V99.             
010800      01  W-CUR-INIT-PAID              PIC S9(08)V99.             
010900      01  W-CUR-INV-REF                PIC 9(06).                 
011000      01  W-CUR-SUBTOTAL               PIC S9(08)V99.             
011100      01  W-CUR-TOTAL-AMT              PIC S9(08)V99.             
011200      01  W-CUR-BALANCE-AMT            PIC S9(08)V99.             
011300      01  W-CUR-STATUS                 PIC X(08).                 
011400      01  W-CUR-INV-NUMBER             PIC X(20).                 
011500      01  W-CUR-INV-SEQ-EDIT           PIC 9(04).                 
011600*                                                                 
011700*    Buffered item lines for the invoice in progress.  PR-0552    
011800*    enlarged this OCCURS from 50 to 100 after a large shipment   
011900*    invoice with more than 50 lines kept rejecting at the old    
012000*    limit; W-ITEM-BUFFER-MAX lets 1230 below test against the    
012100*    table size without a hard-coded literal in the logic.        
012200      77  W-ITEM-BUFFER-COUNT          PIC S9(04) COMP.           
012300      01  W-ITEM-BUFFER-MAX            PIC S9(04) COMP            
012400              VALUE +100.                                         
012500      01  W-ITEM-BUFFER-ENTRY OCCURS 100 TIMES                    
012600              INDEXED BY W-ITEM-BUFFER-IDX.                       
012700          05  W-ITMBUF-PROD-ID          PIC 9(06).                
012800          05  W-ITMBUF-PROD-NAME        PIC X(30).                
012900          05  W-ITMBUF-UNIT             PIC X(10).                
013000          05  W-ITMBUF-QTY              PIC S9(06)V99.            
013100          05  W-ITMBUF-UNIT-PRICE       PIC S9(08)V99.            
013200          05  W-ITMBUF-TOTAL-PRICE      PIC S9(08)V99.            
013300*                                                                 
013400*    Per-shop in-run invoice sequence, searched linearly since    
013500*    the shop list is short and unsorted on first appearance.     
013600      01  W-SHOP-SEQ-TBL-COUNT         PIC S9(04) COMP.           
013700      01  W-SHOP-SEQ-ENTRY OCCURS 200 TIMES                       
013800              INDEXED BY W-SHOP-SEQ-IDX.                          
013900          05  W-SHOP-SEQ-SHOP-ID        PIC 9(04).                
014000          05  W-SHOP-SEQ-COUNT          PIC S9(04) COMP.          
014100*                                                                 
014200*    Keys assigned at write time, generated here rather than      
014300*    carried on the transaction - the transaction file supplies   
014400*    only ITRH-INV-REF, an external reference number, not the     
014500*    internal INV-ID the rest of the system keys on.              
014600      77  W-NEXT-INV-ID                PIC S9(06) COMP VALUE 1.   
014700      77  W-NEXT-ITM-ID                PIC S9(06) COMP VALUE 1.   
014800*                                                                 
014900*    General-purpose table subscript, reused by every VARYING     
015000*    PERFORM in this program.                                     
015100      77  W-SUBSCRIPT-1                PIC S9(04) COMP.           
015200*                                                                 
015300  PROCEDURE DIVISION.                                             
015400*---------------------------------------------------------------- 
015500*    1000-MAIN-LOGIC - the transaction file is header-then-items, 
015600*    not one-record-per-invoice, so this driver has to carry the  
015700*    in-progress invoice across multiple PERFORMs of 1200 below;  
015800*    it only finalizes an invoice when the NEXT header arrives or 
015900*    end of file is reached (the IF after the PERFORM loop here   
016000*    catches the last invoice in the file, which has no following 
016100*    header to trigger its finalize).                             
016200*---------------------------------------------------------------- 
016300  1000-MAIN-LOGIC.                                                
016400      PERFORM 1100-INITIALIZE                                     
016500          THRU 1100-INITIALIZE-EXIT.                              
016600      PERFORM 1200-PROCESS-ONE-RECORD                             
016700          THRU 1200-PROCESS-ONE-RECORD-EXIT                       
016800          UNTIL W-INVTRANS-EOF-SW = "Y".                          
016900      IF W-CUR-INV-IN-PROGRESS-SW = "Y"                           
017000          PERFORM 1400-FINALIZE-INVOICE                           
017100              THRU 1400-FINALIZE-INVOICE-EXIT                     
017200      END-IF.                                                     
017300      PERFORM 1500-FINISH-RUN                                     
017400          THRU 1500-FINISH-RUN-EXIT.                              
017500      STOP RUN.                                                   
017600*                                                                 
017700  *    1100-INITIALIZE - stamp the run date, load the product     
017800*    table, clear the per-shop sequence table (CR-0244 - each     
017900*    run starts the shop invoice sequence back at 1 rather than   
018000*    carrying a number forward from a prior run), open the four   
018100*    files this program touches, and prime the read-ahead with    
018200*    the first transaction record.                                
018300  1100-INITIALIZE.                                                
018400      ACCEPT W-RUN-DATE-YYMMDD FROM DATE.                         
018500      IF W-RUN-DATE-YY < 50                                       
018600          ADD 2000 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
018700      ELSE                                                        
018800          ADD 1900 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
018900      END-IF.                                                     
019000      MOVE W-RUN-DATE-MMDD TO W-PROC-DATE-MMDD.                   
019100      PERFORM 3000-LOAD-PRODUCT-TABLE                             
019200          THRU 3000-LOAD-PRODUCT-TABLE-EXIT.                      
019300      MOVE ZERO TO W-SHOP-SEQ-TBL-COUNT.                          
019400      OPEN INPUT INVOICE-TRANS-FILE.                              
019500      OPEN OUTPUT INVOICE-MASTER-FILE.                            
019600      OPEN OUTPUT INVOICE-ITEM-FILE.                              
019700      OPEN OUTPUT REJECT-WORK-FILE.                               
019800      IF W-INVTRANS-FILE-STATUS NOT = "00"                        
019900          DISPLAY "INVOICE-POSTING - INVTRANS OPEN FAILED "       
020000              W-INVTRANS-FILE-STATUS                              
020100          PERFORM 9999-ABORT-RUN                                  
020200      END-IF.                                                     
020300      PERFORM 1210-READ-TRANS-NEXT                                
020400          THRU 1210-READ-TRANS-NEXT-EXIT.                         
020500  1100-INITIALIZE-EXIT.                                           
020600      EXIT.                                                       
020700*                                                                 
020800  *    1200-PROCESS-ONE-RECORD - dispatches on the ITR-IS-HEADER  
020900*    flag (see FDINVTR.CBL's REDEFINES of the common transaction  
021000*    record).  A header finalizes whatever invoice was already in 
021100*    progress, then starts the new one; an item line just buffers 
021200*    onto the invoice already in progress.  Read-ahead for the    
021300*    next record happens at the bottom, after either path.        
021400  1200-PROCESS-ONE-RECORD.                                        
021500      IF ITR-IS-HEADER                                            
021600          IF W-CUR-INV-IN-PROGRESS-SW = "Y"                       
021700              PERFORM 1400-FINALIZE-INVOICE                       
021800                  THRU 1400-FINALIZE-INVOICE-EXIT                 
021900          END-IF                                                  
022000          PERFORM 1220-START-NEW-INVOICE                          
022100              THRU 1220-START-NEW-INVOICE-EXIT                    
022200      ELSE                                                        
022300          PERFORM 1230-BUFFER-ONE-ITEM                            
022400              THRU 1230-BUFFER-ONE-ITEM-EXIT                      
022500      END-IF.                                                     
022600      PERFORM 1210-READ-TRANS-NEXT                                
022700          THRU 1210-READ-TRANS-NEXT-EXIT.                         
022800  1200-PROCESS-ONE-RECORD-EXIT.                                   
022900      EXIT.                                                       
023000*                                                                 
023100  *    1210-READ-TRANS-NEXT - the common read-ahead paragraph,    
023200*    PERFORMed once during initialize and again at the bottom of  
023300*    every pass through 1200 above.                               
023400  1210-READ-TRANS-NEXT.                                           
023500      READ INVOICE-TRANS-FILE                                     
023600          AT END                                                  
023700              MOVE "Y" TO W-INVTRANS-EOF-SW                       
023800              GO TO 1210-READ-TRANS-NEXT-EXIT                     
023900      END-READ.                                                   
024000  1210-READ-TRANS-NEXT-EXIT.                                      
024100      EXIT.                                                       
024200*                                                                 
024300  *    1220-START-NEW-INVOICE - clears the accumulators for the   
024400*    invoice that is about to be built and copies the header      
024500*    fields off the transaction record.  CR-0118 - a walk-in sale 
024600*    carries ITRH-CUST-ID of zero, the documented (CR-0471) house 
024700*    convention for a customer with no account on file; nothing   
024800*    special is done with it here, it simply posts like any other 
024900*    customer ID.  A missing invoice date defaults to today.      
025000  1220-START-NEW-INVOICE.                                         
025100      MOVE "Y" TO W-CUR-INV-IN-PROGRESS-SW.                       
025200      MOVE "N" TO W-CUR-REJECTED-SW.                              
025300      MOVE SPACES TO W-CUR-REJECT-REASON.                         
025400      MOVE ZERO TO W-ITEM-BUFFER-COUNT.                           
025500      MOVE ITRH-INV-REF TO W-CUR-INV-REF.                         
025600      MOVE ITRH-SHOP-ID TO W-CUR-SHOP-ID.                         
025700      MOVE ITRH-CUST-ID TO W-CUR-CUST-ID.                         
025800      IF ITRH-INV-DATE = ZERO                                     
025900          MOVE W-PROCESSING-DATE TO W-CUR-INV-DATE                
026000      ELSE                                                        
026100          MOVE ITRH-INV-DATE TO W-CUR-INV-DATE                    
026200      END-IF.                                                     
026300      MOVE ITRH-DUE-DATE TO W-CUR-DUE-DATE.                       
026400      MOVE ITRH-TAX-AMT TO W-CUR-TAX-AMT.                         
026500      MOVE ITRH-DISC-AMT TO W-CUR-DISC-AMT.                       
026600      MOVE ITRH-INIT-PAID TO W-CUR-INIT-PAID.                     
026700  1220-START-NEW-INVOICE-EXIT.                                    
026800      EXIT.                                                       
026900*                                                                 
027000  *    1230-BUFFER-ONE-ITEM - validates and buffers one item line 
027100*    against the invoice currently in progress; does not write    
027200*    anything yet, since a later item on the same invoice could   
027300*    still fail and reject the whole thing.  PR-0701 - a zero     
027400*    quantity used to post at a zero extended amount; it now      
027500*    rejects the invoice outright, since a zero-qty line is       
027600*    almost always a keying error upstream, not a real sale.      
027700  1230-BUFFER-ONE-ITEM.                                           
027800      IF NOT W-CUR-INV-IN-PROGRESS-SW = "Y"                       
027900          GO TO 1230-BUFFER-ONE-ITEM-EXIT                         
028000      END-IF.                                                     
028100      IF ITRI-QTY NOT > 0                                         
028200          MOVE "Y" TO W-CUR-REJECTED-SW                           
028300          MOVE "ITEM QTY NOT POSITIVE" TO W-CUR-REJECT-REASON     
028400          GO TO 1230-BUFFER-ONE-ITEM-EXIT                         
028500      END-IF.                                                     
028600      IF ITRI-UNIT-PRICE NOT > 0                                  
028700          MOVE "Y" TO W-CUR-REJECTED-SW                           
028800          MOVE "ITEM PRICE NOT POSITIVE" TO W-CUR-REJECT-REASON   
028900          GO TO 1230-BUFFER-ONE-ITEM-EXIT                         
029000      END-IF.                                                     
029100      MOVE ITRI-PROD-ID TO W-LOOKUP-PROD-ID.                      
029200      PERFORM 3100-LOOK-UP-PRODUCT                                
029300          THRU 3100-LOOK-UP-PRODUCT-EXIT.                         
029400      IF W-PROD-FOUND-SW NOT = "Y"                                
029500          MOVE "Y" TO W-CUR-REJECTED-SW                           
029600          MOVE "PRODUCT NOT FOUND" TO W-CUR-REJECT-REASON         
029700          GO TO 1230-BUFFER-ONE-ITEM-EXIT                         
029800      END-IF.                                                     
029900      IF W-ITEM-BUFFER-COUNT = W-ITEM-BUFFER-MAX                  
030000          MOVE "Y" TO W-CUR-REJECTED-SW                           
030100          MOVE "TOO MANY ITEMS ON INVOICE" TO W-CUR-REJECT-REASON 
030200          GO TO 1230-BUFFER-ONE-ITEM-EXIT                         
030300      END-IF.                                                     
030400      ADD 1 TO W-ITEM-BUFFER-COUNT.                               
030500      SET W-ITEM-BUFFER-IDX TO W-ITEM-BUFFER-COUNT.               
030600      MOVE W-PROD-TBL-ID (W-PROD-TBL-IDX)                         
030700          TO W-ITMBUF-PROD-ID (W-ITEM-BUFFER-IDX).                
030800      MOVE W-PROD-TBL-NAME (W-PROD-TBL-IDX)                       
030900          TO W-ITMBUF-PROD-NAME (W-ITEM-BUFFER-IDX).              
031000      MOVE W-PROD-TBL-UNIT (W-PROD-TBL-IDX)                       
031100          TO W-ITMBUF-UNIT (W-ITEM-BUFFER-IDX).                   
031200      MOVE ITRI-QTY TO W-ITMBUF-QTY (W-ITEM-BUFFER-IDX).          
031300      MOVE ITRI-UNIT-PRICE                                        
031400          TO W-ITMBUF-UNIT-PRICE (W-ITEM-BUFFER-IDX).             
031500      MOVE ITRI-QTY TO W-ROUND-FACTOR-1.                          
031600      MOVE ITRI-UNIT-PRICE TO W-ROUND-FACTOR-2.                   
031700      PERFORM 3600-ROUND-MONEY                                    
031800          THRU 3600-ROUND-MONEY-EXIT.                             
031900      MOVE W-ROUND-RESULT                                         
032000          TO W-ITMBUF-TOTAL-PRICE (W-ITEM-BUFFER-IDX).            
032100  1230-BUFFER-ONE-ITEM-EXIT.                                      
032200      EXIT.                                                       
032300*                                                                 
032400*    1400-FINALIZE-INVOICE - called once per invoice, either when 
032500*    the next header turns up or at end of file.  A rejected      
032600*    invoice, or one that ended up with no surviving item lines,  
032700*    writes one reject-work record and nothing else; PR-0309 -    
032800*    this whole-invoice-or-nothing rule is also what makes the    
032900*    batch safely re-runnable on a partial file, since a rejected 
033000*    invoice never reaches INVOICE-MASTER-FILE to be double-      
033100*    counted or double-discounted on a rerun.                     
033200  1400-FINALIZE-INVOICE.                                          
033300      MOVE "N" TO W-CUR-INV-IN-PROGRESS-SW.                       
033400      IF W-CUR-REJECTED-SW = "Y" OR W-ITEM-BUFFER-COUNT = ZERO    
033500          IF W-ITEM-BUFFER-COUNT = ZERO                           
033600              MOVE "INVOICE HAS NO ITEM LINES"                    
033700                  TO W-CUR-REJECT-REASON                          
033800          END-IF                                                  
033900          PERFORM 1450-WRITE-REJECT                               
034000              THRU 1450-WRITE-REJECT-EXIT                         
034100          GO TO 1400-FINALIZE-INVOICE-EXIT                        
034200      END-IF.                                                     
034300      MOVE ZERO TO W-CUR-SUBTOTAL.                                
034400      PERFORM 1410-ADD-ITEM-TO-SUBTOTAL                           
034500          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
034600          UNTIL W-SUBSCRIPT-1 > W-ITEM-BUFFER-COUNT.              
034700      ADD W-CUR-SUBTOTAL W-CUR-TAX-AMT GIVING W-CUR-TOTAL-AMT.    
034800      SUBTRACT W-CUR-DISC-AMT FROM W-CUR-TOTAL-AMT.               
034900      SUBTRACT W-CUR-INIT-PAID FROM W-CUR-TOTAL-AMT               
035000          GIVING W-CUR-BALANCE-AMT.                               
035100      MOVE W-CUR-BALANCE-AMT TO W-DERIVE-BALANCE.                 
035200      MOVE W-CUR-INIT-PAID TO W-DERIVE-PAID.                      
035300      PERFORM 3500-DERIVE-INVOICE-STATUS                          
035400          THRU 3500-DERIVE-INVOICE-STATUS-EXIT.                   
035500      MOVE W-DERIVE-STATUS TO W-CUR-STATUS.                       
035600      PERFORM 1420-BUILD-INVOICE-NUMBER                           
035700          THRU 1420-BUILD-INVOICE-NUMBER-EXIT.                    
035800      PERFORM 1430-WRITE-INVOICE-AND-ITEMS                        
035900          THRU 1430-WRITE-INVOICE-AND-ITEMS-EXIT.                 
036000  1400-FINALIZE-INVOICE-EXIT.                                     
036100      EXIT.                                                       
036200*                                                                 
036300  *    1410-ADD-ITEM-TO-SUBTOTAL - one buffered item, PERFORMed by
036400*    the VARYING loop in 1400 above.                              
036500  1410-ADD-ITEM-TO-SUBTOTAL.                                      
036600      SET W-ITEM-BUFFER-IDX TO W-SUBSCRIPT-1.                     
036700      ADD W-ITMBUF-TOTAL-PRICE (W-ITEM-BUFFER-IDX)                
036800          TO W-CUR-SUBTOTAL.                                      
036900  1410-ADD-ITEM-TO-SUBTOTAL-EXIT.                                 
037000      EXIT.                                                       
037100*                                                                 
037200  *    1420-BUILD-INVOICE-NUMBER - builds the customer-facing     
037300*    invoice number as INV-SHOPID-DATE-SEQ, where SEQ is this     
037400*    shop's running count for the run (per CR-0244, reset to zero 
037500*    each run by 1100 above).  The SEARCH below is linear, not    
037600*    binary, since the shop table is built in order of first      
037700*    appearance in the transaction file and is never sorted.      
037800  1420-BUILD-INVOICE-NUMBER.                                      
037900      MOVE "N" TO W-SHOP-FOUND-SW.                                
038000      SET W-SHOP-SEQ-IDX TO 1.                                    
038100      SEARCH W-SHOP-SEQ-ENTRY                                     
038200          AT END                                                  
038300              NEXT SENTENCE                                       
038400          WHEN W-SHOP-SEQ-SHOP-ID (W-SHOP-SEQ-IDX)                
038500                  = W-CUR-SHOP-ID                                 
038600              MOVE "Y" TO W-SHOP-FOUND-SW                         
038700      END-SEARCH.                                                 
038800      IF W-SHOP-FOUND-SW = "Y"                                    
038900          ADD 1 TO W-SHOP-SEQ-COUNT (W-SHOP-SEQ-IDX)              
039000      ELSE                                                        
039100          ADD 1 TO W-SHOP-SEQ-TBL-COUNT                           
039200          SET W-SHOP-SEQ-IDX TO W-SHOP-SEQ-TBL-COUNT              
039300          MOVE W-CUR-SHOP-ID                                      
039400              TO W-SHOP-SEQ-SHOP-ID (W-SHOP-SEQ-IDX)              
039500          MOVE 1 TO W-SHOP-SEQ-COUNT (W-SHOP-SEQ-IDX)             
039600      END-IF.                                                     
039700      MOVE W-SHOP-SEQ-COUNT (W-SHOP-SEQ-IDX)                      
039800          TO W-CUR-INV-SEQ-EDIT.                                  
039900      STRING "INV-" DELIMITED BY SIZE                             
040000          W-CUR-SHOP-ID DELIMITED BY SIZE                         
040100          "-" DELIMITED BY SIZE                                   
040200          W-CUR-INV-DATE DELIMITED BY SIZE                        
040300          "-" DELIMITED BY SIZE                                   
040400          W-CUR-INV-SEQ-EDIT DELIMITED BY SIZE                    
040500          INTO W-CUR-INV-NUMBER.                                  
040600  1420-BUILD-INVOICE-NUMBER-EXIT.                                 
040700      EXIT.                                                       
040800*                                                                 
040900  *    1430-WRITE-INVOICE-AND-ITEMS - assigns INV-ID, writes the  
041000*    invoice header record (posted with INV-DAYS-OVERDUE at zero  
041100*    - overdue aging is a separate, later batch step, not this    
041200*    program's job), then PERFORMs 1440 once per buffered item.   
041300  1430-WRITE-INVOICE-AND-ITEMS.                                   
041400      MOVE W-NEXT-INV-ID TO INV-ID.                               
041500      ADD 1 TO W-NEXT-INV-ID.                                     
041600      MOVE W-CUR-SHOP-ID TO INV-SHOP-ID.                          
041700      MOVE W-CUR-CUST-ID TO INV-CUST-ID.                          
041800      MOVE W-CUR-INV-NUMBER TO INV-NUMBER.                        
041900      MOVE W-CUR-INV-DATE TO INV-DATE.                            
042000      MOVE W-CUR-DUE-DATE TO INV-DUE-DATE.                        
042100      MOVE W-CUR-SUBTOTAL TO INV-SUBTOTAL.                        
042200      MOVE W-CUR-TAX-AMT TO INV-TAX-AMT.                          
042300      MOVE W-CUR-DISC-AMT TO INV-DISC-AMT.                        
042400      MOVE W-CUR-TOTAL-AMT TO INV-TOTAL-AMT.                      
042500      MOVE W-CUR-INIT-PAID TO INV-PAID-AMT.                       
042600      MOVE W-CUR-BALANCE-AMT TO INV-BALANCE-AMT.                  
042700      MOVE W-CUR-STATUS TO INV-STATUS.                            
042800      MOVE ZERO TO INV-DAYS-OVERDUE.                              
042900      WRITE INVOICE-RECORD.                                       
043000      PERFORM 1440-WRITE-ONE-ITEM                                 
043100          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
043200          UNTIL W-SUBSCRIPT-1 > W-ITEM-BUFFER-COUNT.              
043300  1430-WRITE-INVOICE-AND-ITEMS-EXIT.                              
043400      EXIT.                                                       
043500*                                                                 
043600  *    1440-WRITE-ONE-ITEM - writes one item record under the     
043700*    invoice just written, then reduces the product table's       
043800*    stock quantity for the sale.  The product table itself is    
043900*    not rewritten to the master here - that happens once, for    
044000*    every product, at the very end of the run in 1500 below.     
044100  1440-WRITE-ONE-ITEM.                                            
044200      SET W-ITEM-BUFFER-IDX TO W-SUBSCRIPT-1.                     
044300      MOVE W-NEXT-ITM-ID TO ITM-ID.                               
044400      ADD 1 TO W-NEXT-ITM-ID.                                     
044500      MOVE INV-ID TO ITM-INV-ID.                                  
044600      MOVE W-ITMBUF-PROD-ID (W-ITEM-BUFFER-IDX) TO ITM-PROD-ID.   
044700      MOVE W-ITMBUF-PROD-NAME (W-ITEM-BUFFER-IDX)                 
044800          TO ITM-PROD-NAME.                                       
044900      MOVE W-ITMBUF-UNIT (W-ITEM-BUFFER-IDX) TO ITM-UNIT.         
045000      MOVE W-ITMBUF-QTY (W-ITEM-BUFFER-IDX) TO ITM-QTY.           
045100      MOVE W-ITMBUF-UNIT-PRICE (W-ITEM-BUFFER-IDX)                
045200          TO ITM-UNIT-PRICE.                                      
045300      MOVE W-ITMBUF-TOTAL-PRICE (W-ITEM-BUFFER-IDX)               
045400          TO ITM-TOTAL-PRICE.                                     
045500      WRITE INVOICE-ITEM-RECORD.                                  
045600      MOVE W-ITMBUF-PROD-ID (W-ITEM-BUFFER-IDX)                   
045700          TO W-LOOKUP-PROD-ID.                                    
045800      PERFORM 3100-LOOK-UP-PRODUCT                                
045900          THRU 3100-LOOK-UP-PRODUCT-EXIT.                         
046000      SUBTRACT W-ITMBUF-QTY (W-ITEM-BUFFER-IDX)                   
046100          FROM W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX).             
046200  1440-WRITE-ONE-ITEM-EXIT.                                       
046300      EXIT.                                                       
046400*                                                                 
046500  *    1450-WRITE-REJECT - one reject-work record per rejected    
046600*    invoice (not per rejected item - the first failing item's    
046700*    reason is what gets reported, since the whole invoice is     
046800*    thrown out regardless of how many items on it failed).       
046900  1450-WRITE-REJECT.                                              
047000      MOVE "POST" TO REJ-ENGINE.                                  
047100      MOVE W-CUR-INV-REF TO REJ-REFERENCE.                        
047200      MOVE W-CUR-REJECT-REASON TO REJ-REASON.                     
047300      WRITE REJECT-WORK-RECORD.                                   
047400  1450-WRITE-REJECT-EXIT.                                         
047500      EXIT.                                                       
047600*                                                                 
047700  *    1500-FINISH-RUN - close the posting files, then reopen the 
047800*    product master OUTPUT to rewrite every product's stock       
047900*    quantity in one pass, reduced by everything sold this run.   
048000  1500-FINISH-RUN.                                                
048100      CLOSE INVOICE-TRANS-FILE.                                   
048200      CLOSE INVOICE-MASTER-FILE.                                  
048300      CLOSE INVOICE-ITEM-FILE.                                    
048400      CLOSE REJECT-WORK-FILE.                                     
048500      OPEN OUTPUT PRODUCT-MASTER-FILE.                            
048600      PERFORM 1510-REWRITE-ONE-PRODUCT                            
048700          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
048800          UNTIL W-SUBSCRIPT-1 > W-PROD-TBL-COUNT.                 
048900      CLOSE PRODUCT-MASTER-FILE.                                  
049000  1500-FINISH-RUN-EXIT.                                           
049100      EXIT.                                                       
049200*                                                                 
049300  *    1510-REWRITE-ONE-PRODUCT - one table entry out to          
049400*    PRODUCT-MASTER-FILE, PERFORMed by the VARYING loop in 1500.  
049500  1510-REWRITE-ONE-PRODUCT.                                       
049600      SET W-PROD-TBL-IDX TO W-SUBSCRIPT-1.                        
049700      MOVE W-PROD-TBL-ID (W-PROD-TBL-IDX) TO PROD-ID.             
049800      MOVE W-PROD-TBL-SHOP-ID (W-PROD-TBL-IDX) TO PROD-SHOP-ID.   
049900      MOVE W-PROD-TBL-NAME (W-PROD-TBL-IDX) TO PROD-NAME.         
050000      MOVE W-PROD-TBL-CATEGORY (W-PROD-TBL-IDX)                   
050100          TO PROD-CATEGORY.                                       
050200      MOVE W-PROD-TBL-UNIT (W-PROD-TBL-IDX) TO PROD-UNIT.         
050300      MOVE W-PROD-TBL-PRICE (W-PROD-TBL-IDX) TO PROD-PRICE.       
050400      MOVE W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX)                  
050500          TO PROD-STOCK-QTY.                                      
050600      MOVE W-PROD-TBL-MIN-STOCK (W-PROD-TBL-IDX)                  
050700          TO PROD-MIN-STOCK.                                      
050800      MOVE W-PROD-TBL-ACTIVE-FLAG (W-PROD-TBL-IDX)                
050900          TO PROD-ACTIVE-FLAG.                                    
051000      WRITE PRODUCT-RECORD.                                       
051100  1510-REWRITE-ONE-PRODUCT-EXIT.                                  
051200      EXIT.                                                       
051300*                                                                 
051400  *    9999-ABORT-RUN - common abend stop.                        
051500  9999-ABORT-RUN.                                                 
051600      DISPLAY "INVOICE-POSTING - RUN ABORTED".                    
051700      STOP RUN.                                                   
051800*                                                                 
051900      COPY "PL-LOAD-PRODUCT-TABLE.CBL".                           
052000      COPY "PL-LOOK-UP-PRODUCT.CBL".                              
052100      COPY "PL-DERIVE-INVOICE-STATUS.CBL".                        
052200      COPY "PL-ROUND-MONEY.CBL".                                  
