000100*---------------------------------------------------------------- 
000200*  SLPVRFY.CBL                                                    
000300*  FILE-CONTROL entry for the payment-verification file.          
000400*  COPY'd by management-report.cob for the payment-verification   
000500*  register.                                                      
000600*---------------------------------------------------------------- 
000700     SELECT PAYVERIF-FILE                                         
000800         ASSIGN TO PVERFILE                                       
000900         ORGANIZATION IS SEQUENTIAL                               
001000         FILE STATUS IS W-PAYVERIF-FILE-STATUS.                  
