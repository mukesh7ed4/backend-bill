000100*---------------------------------------------------------------- 
000200*  PL-LOAD-PRODUCT-TABLE.CBL                                      
000300*  Reads PRODUCT-MASTER-FILE to end of file, filling              
000400*  W-PRODUCT-TABLE in sorted order.  COPY'd into the PROCEDURE   
000500*  DIVISION of any program that needs product lookups.            
000600*---------------------------------------------------------------- 
000700 3000-LOAD-PRODUCT-TABLE.                                         
000800     MOVE ZERO TO W-PROD-TBL-COUNT.                              
000900     OPEN INPUT PRODUCT-MASTER-FILE.                              
001000     IF W-PRODUCT-FILE-STATUS NOT = "00"                         
001100         DISPLAY "PL-LOAD-PRODUCT-TABLE - OPEN FAILED "           
001200             W-PRODUCT-FILE-STATUS                               
001300         PERFORM 9999-ABORT-RUN                                   
001400     END-IF.                                                      
001500     PERFORM 3010-READ-PRODUCT-NEXT                               
001600         UNTIL W-PRODUCT-EOF-SW = "Y"                            
001700            OR W-PROD-TBL-COUNT = W-PROD-TBL-MAX.               
001800     CLOSE PRODUCT-MASTER-FILE.                                   
001900 3000-LOAD-PRODUCT-TABLE-EXIT.                                    
002000     EXIT.                                                        
002100*                                                                 
002200 3010-READ-PRODUCT-NEXT.                                          
002300     READ PRODUCT-MASTER-FILE                                     
002400         AT END                                                   
002500             MOVE "Y" TO W-PRODUCT-EOF-SW                        
002600             GO TO 3010-READ-PRODUCT-NEXT-EXIT                    
002700     END-READ.                                                    
002800     ADD 1 TO W-PROD-TBL-COUNT.                                  
002900     MOVE PROD-ID TO                                              
003000         W-PROD-TBL-ID (W-PROD-TBL-COUNT).                      
003100     MOVE PROD-SHOP-ID TO                                         
003200         W-PROD-TBL-SHOP-ID (W-PROD-TBL-COUNT).                 
003300     MOVE PROD-NAME TO                                            
003400         W-PROD-TBL-NAME (W-PROD-TBL-COUNT).                    
003500     MOVE PROD-CATEGORY TO                                        
003600         W-PROD-TBL-CATEGORY (W-PROD-TBL-COUNT).                
003700     MOVE PROD-UNIT TO                                            
003800         W-PROD-TBL-UNIT (W-PROD-TBL-COUNT).                    
003900     MOVE PROD-PRICE TO                                           
004000         W-PROD-TBL-PRICE (W-PROD-TBL-COUNT).                   
004100     MOVE PROD-STOCK-QTY TO                                       
004200         W-PROD-TBL-STOCK-QTY (W-PROD-TBL-COUNT).               
004300     MOVE PROD-MIN-STOCK TO                                       
004400         W-PROD-TBL-MIN-STOCK (W-PROD-TBL-COUNT).               
004500     MOVE PROD-ACTIVE-FLAG TO
004600         W-PROD-TBL-ACTIVE-FLAG (W-PROD-TBL-COUNT).
004900 3010-READ-PRODUCT-NEXT-EXIT.
005000     EXIT.                                                        
