000100*---------------------------------------------------------------- 
000200*  SLRPRT.CBL                                                     
000300*  FILE-CONTROL entry for the management report.  Line            
000400*  sequential, 132 print columns, COPY'd by management-report.cob 
000500*  only.                                                          
000600*---------------------------------------------------------------- 
000700     SELECT REPORT-FILE                                           
000800         ASSIGN TO RPTFILE                                        
000900         ORGANIZATION IS LINE SEQUENTIAL                          
001000         FILE STATUS IS W-REPORT-FILE-STATUS.                    
