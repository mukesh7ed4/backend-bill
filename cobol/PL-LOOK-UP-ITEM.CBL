000100*---------------------------------------------------------------- 
000200*  PL-LOOK-UP-ITEM.CBL                                            
000300*  SEARCH ALL of W-ITEM-TABLE by item ID.  Caller loads          
000400*  W-LOOKUP-ITM-ID then PERFORMs 3920-LOOK-UP-ITEM; on return    
000500*  W-ITM-FOUND-SW tells "Y"/"N" and W-ITM-TBL-IDX points at     
000600*  the matching entry when found.                                 
000700*---------------------------------------------------------------- 
000800 3920-LOOK-UP-ITEM.                                               
000900     MOVE "N" TO W-ITM-FOUND-SW.                                 
001000     SEARCH ALL W-ITM-TBL-ENTRY                                  
001100         AT END                                                   
001200             MOVE "N" TO W-ITM-FOUND-SW                          
001300         WHEN W-ITM-TBL-ID (W-ITM-TBL-IDX)                      
001400                 = W-LOOKUP-ITM-ID                               
001500             MOVE "Y" TO W-ITM-FOUND-SW                          
001600     END-SEARCH.                                                  
001700 3920-LOOK-UP-ITEM-EXIT.                                          
001800     EXIT.                                                        
