000100*---------------------------------------------------------------- 
000200*  MANAGEMENT-REPORT                                              
000300*---------------------------------------------------------------- 
000400*  Batch step 5, the final step of the billing run.  Sweeps the   
000500*  posted invoices, the product master, the customer master, the  
000600*  expense file, and the payment-verification file and writes the 
000700*  132-column management report: shop summary, customer account   
000800*  section (control break by customer), low-stock section,        
000900*  expense section (control break by category), and a rejected-   
001000*  transaction section carried forward from the posting engines.  
001100*---------------------------------------------------------------- 
001200*  CHANGE LOG                                                     
001300*  ----------                                                     
001400*  05/10/88  RJM   -------   ORIGINAL PROGRAM.                    
001500*  09/14/89  RJM   CR-0055   LOW-STOCK SECTION ADDED.             
001600*  03/01/91  DCL   CR-0212   EXPENSE REGISTER CONTROL BREAK       
001700*  |                         ADDED, BY CATEGORY, AFTER CUST SORT. 
001800*  07/22/93  TAH   CR-0340   PAYMENT-VERIFICATION TOTALS FOLDED   
001900*  |                         INTO SHOP SUMMARY BLOCK.             
002000*  11/20/98  BKW   Y2K-004   CENTURY WINDOW ADDED TO RUN-DATE     
002100*  |                         ACCEPT FOR YEAR-2000 READINESS.      
002200*  02/17/99  BKW   Y2K-004   Y2K FIX VERIFIED AGAINST TEST DECK.  
002300*  04/09/01  SEC   CR-0401   REJECTED-TRANSACTIONS SECTION        
002400*  |                         ADDED, READS REJECT-WORK-FILE.       
002500*---------------------------------------------------------------- 
002600  IDENTIFICATION DIVISION.                                        
002700  PROGRAM-ID. MANAGEMENT-REPORT.                                  
002800  AUTHOR. R J MOYER.                                              
002900  INSTALLATION. GREENFIELD RETAIL SUPPLY CO - DATA CENTER.        
003000  DATE-WRITTEN. 05/10/88.                                         
003100  DATE-COMPILED.                                                  
003200  SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE ONLY.
003300  ENVIRONMENT DIVISION.                                           
003400  CONFIGURATION SECTION.                                          
003500  SOURCE-COMPUTER. IBM-370.                                       
003600  OBJECT-COMPUTER. IBM-370.                                       
003700  SPECIAL-NAMES.                                                  
003800      C01 IS TOP-OF-FORM.                                         
003900  INPUT-OUTPUT SECTION.                                           
004000  FILE-CONTROL.                                                   
004100*    The five masters/work files this step reads, plus the        
004200*    132-column report file itself.  Nothing is written back to   
004300*    any master here - this step is read-only against the whole   
004400*    system, the one engine in the run that does not post.        
004500      COPY "SLINVMS.CBL".                                         
004600      COPY "SLPRODM.CBL".                                         
004700      COPY "SLCUSTM.CBL".                                         
004800      COPY "SLEXPNS.CBL".                                         
004900      COPY "SLPVRFY.CBL".                                         
005000      COPY "SLREJWK.CBL".                                         
005100      COPY "SLRPRT.CBL".                                          
005200*    Work and sort files for the two control-break sections       
005300*    (customer account summary, expense register).  Both follow   
005400*    the same pattern: SORT the master straight into a work file  
005500*    keyed the way the break needs, then read the work file       
005600*    sequentially.                                                
005700      SELECT CUST-WORK-FILE                                       
005800          ASSIGN TO CUSTWORK                                      
005900          ORGANIZATION IS SEQUENTIAL.                             
006000      SELECT CUST-SORT-FILE                                       
006100          ASSIGN TO CUSTSORT.                                     
006200      SELECT EXP-WORK-FILE                                        
006300          ASSIGN TO EXPWORK                                       
006400          ORGANIZATION IS SEQUENTIAL.                             
006500      SELECT EXP-SORT-FILE                                        
006600          ASSIGN TO EXPSORT.                                      
006700  DATA DIVISION.                                                  
006800  FILE SECTION.                                                   
006900      COPY "FDINVMS.CBL".                                         
007000      COPY "FDPRODM.CBL".                                         
007100      COPY "FDCUSTM.CBL".                                         
007200      COPY "FDEXPNS.CBL".                                         
007300      COPY "FDPVRFY.CBL".                                         
007400      COPY "FDREJWK.CBL".                                         
007500*    The print file - one 132-column line at a time, same width   
007600*    as every RPT-*-LINE record below.                            
007700      FD  REPORT-FILE                                             
007800          LABEL RECORDS ARE OMITTED.                              
007900      01  REPORT-LINE                  PIC X(132).                
008000*                                                                 
008100*    CW-/CS- are the same layout twice over: CW- is what SORT     
008200*    reads back out of CUST-WORK-FILE after the break key is      
008300*    applied, CS- is the SD record SORT itself writes through.    
008400*    Carried separately because this shop's SORT verb wants its   
008500*    own SD, not the FD the rest of the program reads with.       
008600      FD  CUST-WORK-FILE                                          
008700          LABEL RECORDS ARE STANDARD.                             
008800      01  CUST-WORK-RECORD.                                       
008900          05  CW-INV-ID                PIC 9(06).                 
009000          05  CW-SHOP-ID               PIC 9(04).                 
009100          05  CW-CUST-ID               PIC 9(06).                 
009200          05  CW-NUMBER                PIC X(20).                 
009300          05  CW-DATE                  PIC 9(08).                 
009400          05  CW-DUE-DATE              PIC 9(08).                 
009500          05  CW-SUBTOTAL              PIC S9(08)V99.             
009600          05  CW-TAX-AMT               PIC S9(08)V99.             
009700          05  CW-DISC-AMT              PIC S9(08)V99.             
009800          05  CW-TOTAL-AMT             PIC S9(08)V99.             
009900          05  CW-PAID-AMT              PIC S9(08)V99.             
010000          05  CW-BALANCE-AMT           PIC S9(08)V99.             
010100          05  CW-STATUS                PIC X(08).                 
010200          05  CW-DAYS-OVERDUE          PIC S9(04) COMP.           
010300          05  FILLER                   PIC X(08).                 
010400*                                                                 
010500      SD  CUST-SORT-FILE.                                         
010600      01  CUST-SORT-RECORD.                                       
010700          05  CS-INV-ID                PIC 9(06).                 
010800          05  CS-SHOP-ID               PIC 9(04).                 
010900          05  CS-CUST-ID               PIC 9(06).                 
011000          05  CS-NUMBER                PIC X(20).                 
011100          05  CS-DATE                  PIC 9(08).                 
011200          05  CS-DUE-DATE              PIC 9(08).                 
011300          05  CS-SUBTOTAL              PIC S9(08)V99.             
011400          05  CS-TAX-AMT               PIC S9(08)V99.             
011500          05  CS-DISC-AMT              PIC S9(08)V99.             
011600          05  CS-TOTAL-AMT             PIC S9(08)V99.             
011700          05  CS-PAID-AMT              PIC S9(08)V99.             
011800          05  CS-BALANCE-AMT           PIC S9(08)V99.             
011900          05  CS-STATUS                PIC X(08).                 
012000          05  CS-DAYS-OVERDUE          PIC S9(04) COMP.           
012100          05  FILLER                   PIC X(08).                 
012200*                                                                 
012300      FD  EXP-WORK-FILE                                           
012400          LABEL RECORDS ARE STANDARD.                             
012500      01  EW-RECORD.                                              
012600          05  EW-ID                    PIC 9(06).                 
012700          05  EW-SHOP-ID               PIC 9(04).                 
012800          05  EW-TITLE                 PIC X(30).                 
012900          05  EW-AMOUNT                PIC S9(08)V99.             
013000          05  EW-CATEGORY              PIC X(15).                 
013100          05  EW-DATE                  PIC 9(08).                 
013200          05  EW-PAY-METHOD            PIC X(10).                 
013300          05  FILLER                   PIC X(07).                 
013400*                                                                 
013500      SD  EXP-SORT-FILE.                                          
013600      01  ES-RECORD.                                              
013700          05  ES-ID                    PIC 9(06).                 
013800          05  ES-SHOP-ID               PIC 9(04).                 
013900          05  ES-TITLE                 PIC X(30).                 
014000          05  ES-AMOUNT                PIC S9(08)V99.             
014100          05  ES-CATEGORY              PIC X(15).                 
014200          05  ES-DATE                  PIC 9(08).                 
014300          05  ES-PAY-METHOD            PIC X(10).                 
014400          05  FILLER                   PIC X(07).                 
014500  WORKING-STORAGE SECTION.                                        
014600*    File status and EOF switch for every file this step touches. 
014700*    INVMAST/PRODUCT/CUSTOMER are read once apiece into the       
014800*    shared tables below; EXPENSE, PAYVERIF, REJWORK and the sort 
014900*    work files are read straight off disk as each section needs  
015000*    them - seven files total, the most any one engine in this    
015100*    run opens.                                                   
015200      01  W-INVMAST-FILE-STATUS       PIC X(02).                  
015300      01  W-INVMAST-EOF-SW            PIC X(01) VALUE "N".        
015400      01  W-PRODUCT-FILE-STATUS       PIC X(02).                  
015500      01  W-PRODUCT-EOF-SW            PIC X(01) VALUE "N".        
015600      01  W-CUSTOMER-FILE-STATUS      PIC X(02).                  
015700      01  W-CUSTMAST-EOF-SW           PIC X(01) VALUE "N".        
015800      01  W-EXPENSE-FILE-STATUS       PIC X(02).                  
015900      01  W-EXPWORK-EOF-SW            PIC X(01) VALUE "N".        
016000      01  W-PAYVERIF-FILE-STATUS      PIC X(02).                  
016100      01  W-PAYVERIF-EOF-SW           PIC X(01) VALUE "N".        
016200      01  W-REJWORK-FILE-STATUS       PIC X(02).                  
016300      01  W-REJWORK-EOF-SW            PIC X(01) VALUE "N".        
016400      01  W-REPORT-FILE-STATUS        PIC X(02).                  
016500      01  W-CUSTWORK-EOF-SW           PIC X(01) VALUE "N".        
016600*                                                                 
016700*    WSPRTBL/WSINTBL/WSCUTBL are the same three shared in-memory  
016800*    tables the posting and aging steps build - the product,      
016900*    invoice and customer tables respectively.  This step loads   
017000*    all three fresh at the top of the run and never rewrites any 
017100*    of them; wsdate.cbl supplies the heading-date edit fields    
017200*    PLDATE.CBL's shared paragraphs fill in below.                
017300      COPY "WSPRTBL.CBL".                                         
017400      COPY "WSINTBL.CBL".                                         
017500      COPY "WSCUTBL.CBL".                                         
017600      COPY "wsdate.cbl".                                          
017700*                                                                 
017800*    Scratch fields for the customer-table lookup the control     
017900*    break calls once per customer to pull the printable name.    
018000      77  W-LOOKUP-CUS-ID             PIC 9(06).                  
018100      77  W-CUS-FOUND-SW              PIC X(01).                  
018200*                                                                 
018300*    Run date, with the Y2K century window applied the same way   
018400*    every program in this run applies it; W-PROC-DATE-CCYYMM     
018500*    below is the truncated year+month this step's monthly-sales  
018600*    accumulator compares each invoice date against.              
018700      01  W-RUN-DATE-YYMMDD           PIC 9(06).                  
018800      01  W-RUN-DATE-YYMMDD-R REDEFINES W-RUN-DATE-YYMMDD.        
018900          05  W-RUN-DATE-YY            PIC 9(02).                 
019000          05  W-RUN-DATE-MMDD          PIC 9(04).                 
019100      01  W-PROCESSING-DATE           PIC 9(08).                  
019200      01  W-PROCESSING-DATE-R REDEFINES W-PROCESSING-DATE.        
019300          05  W-PROC-DATE-CCYY         PIC 9(04).                 
019400          05  W-PROC-DATE-MMDD         PIC 9(04).                 
019500      01  W-PROC-DATE-CCYYMM          PIC 9(06).                  
019600*                                                                 
019700      77  W-SUBSCRIPT-1               PIC S9(05) COMP.            
019800*                                                                 
019900*    Shop summary accumulators, built once by 6200-BUILD-SHOP-    
020000*    TOTALS in a single sweep of the invoice and product tables   
020100*    plus a sequential pass of the payment-verification file      
020200*    (CR-0340 folded the verification totals in here rather than  
020300*    giving them a section of their own).  Printed as-is by       
020400*    6300-PRINT-SHOP-SUMMARY, the first thing on the report.      
020500      01  W-TOT-CUSTOMERS             PIC S9(05) COMP VALUE ZERO. 
020600      01  W-TOT-ACTIVE-PRODUCTS       PIC S9(05) COMP VALUE ZERO. 
020700      01  W-TOT-LOW-STOCK             PIC S9(05) COMP VALUE ZERO. 
020800      01  W-TOT-INVOICES              PIC S9(05) COMP VALUE ZERO. 
020900      01  W-TOT-REVENUE               PIC S9(09)V99 VALUE ZERO.   
021000      01  W-TOT-TODAY-SALES           PIC S9(09)V99 VALUE ZERO.   
021100      01  W-TOT-MONTH-SALES           PIC S9(09)V99 VALUE ZERO.   
021200*    Dummy alternate view of the revenue accumulator, kept for a  
021300*    future change that needs a straight numeric group over the   
021400*    total rather than the signed-decimal elementary item above.  
021500      01  W-TOT-REVENUE-R REDEFINES W-TOT-REVENUE.                
021600          05  FILLER                    PIC S9(09)V99.            
021700      01  W-VERIFIED-TOTAL            PIC S9(09)V99 VALUE ZERO.   
021800      01  W-PENDING-COUNT             PIC S9(05) COMP VALUE ZERO. 
021900*                                                                 
022000*    Customer control-break work area.  Reset at the top of every 
022100*    customer by 6420-PROCESS-ONE-CUSTOMER and rolled up into the 
022200*    grand totals below as each customer's line prints; the grand 
022300*    fields carry one extra digit of width over the per-customer  
022400*    ones since they sum every customer in the shop.              
022500      01  W-CUST-CURRENT-ID           PIC 9(06).                  
022600      01  W-CUST-INV-COUNT            PIC S9(05) COMP.            
022700      01  W-CUST-BILLED-TOTAL         PIC S9(09)V99.              
022800      01  W-CUST-PAID-TOTAL           PIC S9(09)V99.              
022900      01  W-CUST-OVERDUE-TOTAL        PIC S9(09)V99.              
023000      01  W-GRAND-BILLED              PIC S9(10)V99 VALUE ZERO.   
023100      01  W-GRAND-PAID                PIC S9(10)V99 VALUE ZERO.   
023200      01  W-GRAND-DUE                 PIC S9(10)V99 VALUE ZERO.   
023300      01  W-GRAND-OVERDUE             PIC S9(10)V99 VALUE ZERO.   
023400*                                                                 
023500*    Expense control-break work area (CR-0212) - the category     
023600*    break works the same way the customer break does, just on    
023700*    one accumulator instead of four.                             
023800      01  W-EXP-CURRENT-CATEGORY      PIC X(15).                  
023900      01  W-EXP-CATEGORY-TOTAL        PIC S9(09)V99.              
024000      01  W-EXP-GRAND-TOTAL           PIC S9(10)V99 VALUE ZERO.   
024100*                                                                 
024200*    Tag DISPLAYed if a SORT ever comes back with a bad return    
024300*    code, so the abort message names which of the two sorts      
024400*    failed.                                                      
024500      77  W-SORT-WHICH                PIC X(20).                  
024600*                                                                 
024700*    Page-heading and pagination work fields - the report runs    
024800*    long enough across five sections that every section checks   
024900*    W-LINE-COUNT against W-LINES-PER-PAGE before it writes, so   
025000*    no section is ever split mid-table across a page break.      
025100      01  RPT-RUN-DATE-TEXT            PIC X(18).                 
025200      77  W-PAGE-NUMBER               PIC S9(04) COMP VALUE ZERO. 
025300      77  W-LINE-COUNT                PIC S9(04) COMP VALUE ZERO. 
025400      77  W-LINES-PER-PAGE            PIC S9(04) COMP VALUE +55.  
025500*                                                                 
025600*    Report-line layouts follow, one 01-level per distinct line   
025700*    this step can write.  Each is built to the full 132-column   
025800*    width with a trailing FILLER pad so MOVEs and WRITEs never   
025900*    have to worry about what is left of the line after the data  
026000*    fields are filled in.                                        
026100*                                                                 
026200*    Page title - printed once per page by 8000-PRINT-HEADINGS,   
026300*    not once per section.                                        
026400      01  RPT-TITLE-LINE.                                         
026500          05  FILLER                    PIC X(40) VALUE SPACES.   
026600          05  FILLER                    PIC X(30)                 
026700                  VALUE "SHOP BILLING MANAGEMENT REPORT".         
026800          05  FILLER                    PIC X(25) VALUE SPACES.   
026900          05  FILLER                    PIC X(09)                 
027000                  VALUE "RUN DATE ".                              
027100          05  RPT-RUN-DATE-OUT          PIC X(18).                
027200          05  FILLER                    PIC X(06) VALUE "PAGE  ". 
027300          05  RPT-HEAD-PAGE-NO          PIC ZZZ9.                 
027400*                                                                 
027500*    Company banner line and the rule line under it.              
027600      01  RPT-HEADING-LINE-1.                                     
027700          05  FILLER                    PIC X(40) VALUE SPACES.   
027800          05  FILLER                    PIC X(34)                 
027900                  VALUE "GREENFIELD RETAIL SUPPLY CO SHOP".       
028000          05  FILLER                    PIC X(58) VALUE SPACES.   
028100*                                                                 
028200      01  RPT-HEADING-LINE-2.                                     
028300          05  FILLER                    PIC X(132) VALUE ALL "-". 
028400*                                                                 
028500*    Plain spacer line - WRITTEN wherever a blank line separates  
028600*    sections or precedes a grand-total line.                     
028700      01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.  
028800*                                                                 
028900*    Generic label/count line used for every row of the shop      
029000*    summary block that reports a whole number (customers on      
029100*    file, invoices posted, and so on).                           
029200      01  RPT-SUM-COUNT-LINE.                                     
029300          05  FILLER                    PIC X(04) VALUE SPACES.   
029400          05  RPT-SUMC-LABEL            PIC X(30).                
029500          05  FILLER                    PIC X(04) VALUE SPACES.   
029600          05  RPT-SUMC-VALUE            PIC ZZZZ9.                
029700          05  FILLER                    PIC X(89) VALUE SPACES.   
029800*                                                                 
029900*    Same idea as the count line above, for the shop-summary rows 
030000*    that report a dollar amount instead (total revenue, today's  
030100*    sales, and so on).                                           
030200      01  RPT-SUM-AMOUNT-LINE.                                    
030300          05  FILLER                    PIC X(04) VALUE SPACES.   
030400          05  RPT-SUMA-LABEL            PIC X(30).                
030500          05  FILLER                    PIC X(04) VALUE SPACES.   
030600          05  RPT-SUMA-VALUE            PIC ZZZ,ZZZ,ZZ9.99-.      
030700          05  FILLER                    PIC X(79) VALUE SPACES.   
030800*                                                                 
030900*    Customer account summary section (one line per billed        
031000*    customer, control break by customer number off the invoice   
031100*    sort below).                                                 
031200      01  RPT-CUST-SECTION-TITLE.                                 
031300          05  FILLER                    PIC X(04) VALUE SPACES.   
031400          05  FILLER                    PIC X(26)                 
031500                  VALUE "CUSTOMER ACCOUNT SUMMARY".               
031600          05  FILLER                    PIC X(102) VALUE SPACES.  
031700*                                                                 
031800      01  RPT-CUST-HEADER.                                        
031900          05  FILLER                    PIC X(02) VALUE SPACES.   
032000          05  FILLER                    PIC X(06) VALUE "CUST #". 
032100          05  FILLER                    PIC X(02) VALUE SPACES.   
032200          05  FILLER                    PIC X(30)                 
032300                  VALUE "CUSTOMER NAME".                          
032400          05  FILLER                    PIC X(02) VALUE SPACES.   
032500          05  FILLER                    PIC X(04) VALUE "INVS".   
032600          05  FILLER                    PIC X(02) VALUE SPACES.   
032700          05  FILLER                    PIC X(15) VALUE "BILLED". 
032800          05  FILLER                    PIC X(01) VALUE SPACES.   
032900          05  FILLER                    PIC X(15) VALUE "PAID".   
033000          05  FILLER                    PIC X(01) VALUE SPACES.   
033100          05  FILLER                    PIC X(15) VALUE "DUE".    
033200          05  FILLER                    PIC X(01) VALUE SPACES.   
033300          05  FILLER                    PIC X(15) VALUE "OVERDUE".
033400          05  FILLER                    PIC X(21) VALUE SPACES.   
033500*                                                                 
033600*    One detail line per customer: invoice count and the four     
033700*    dollar columns billed/paid/due/overdue, due being billed     
033800*    less paid and overdue being the OVERDUE-status balance       
033900*    carried by OVERDUE-AGING.                                    
034000      01  RPT-CUST-LINE.                                          
034100          05  FILLER                    PIC X(02) VALUE SPACES.   
034200          05  RPT-CUST-ID-OUT           PIC ZZZZZ9.               
034300          05  FILLER                    PIC X(02) VALUE SPACES.   
034400          05  RPT-CUST-NAME-OUT         PIC X(30).                
034500          05  FILLER                    PIC X(02) VALUE SPACES.   
034600          05  RPT-CUST-INVS-OUT         PIC ZZZ9.                 
034700          05  FILLER                    PIC X(02) VALUE SPACES.   
034800          05  RPT-CUST-BILLED-OUT       PIC ZZZ,ZZZ,ZZ9.99-.      
034900          05  FILLER                    PIC X(01) VALUE SPACES.   
035000          05  RPT-CUST-PAID-OUT         PIC ZZZ,ZZZ,ZZ9.99-.      
035100          05  FILLER                    PIC X(01) VALUE SPACES.   
035200          05  RPT-CUST-DUE-OUT          PIC ZZZ,ZZZ,ZZ9.99-.      
035300          05  FILLER                    PIC X(01) VALUE SPACES.   
035400          05  RPT-CUST-OVERDUE-OUT      PIC ZZZ,ZZZ,ZZ9.99-.      
035500          05  FILLER                    PIC X(21) VALUE SPACES.   
035600*                                                                 
035700      01  RPT-CUST-GRAND-LINE.                                    
035800          05  FILLER                    PIC X(02) VALUE SPACES.   
035900          05  FILLER                    PIC X(38)                 
036000                  VALUE "GRAND TOTAL - ALL CUSTOMERS".            
036100          05  FILLER                    PIC X(02) VALUE SPACES.   
036200          05  RPT-GRAND-BILLED-OUT      PIC Z,ZZZ,ZZZ,ZZ9.99-.    
036300          05  FILLER                    PIC X(01) VALUE SPACES.   
036400          05  RPT-GRAND-PAID-OUT        PIC Z,ZZZ,ZZZ,ZZ9.99-.    
036500          05  FILLER                    PIC X(01) VALUE SPACES.   
036600          05  RPT-GRAND-DUE-OUT         PIC Z,ZZZ,ZZZ,ZZ9.99-.    
036700          05  FILLER                    PIC X(01) VALUE SPACES.   
036800          05  RPT-GRAND-OVERDUE-OUT     PIC Z,ZZZ,ZZZ,ZZ9.99-.    
036900          05  FILLER                    PIC X(19) VALUE SPACES.   
037000*                                                                 
037100*    Low-stock products section (CR-0055) - lists every active    
037200*    product whose on-hand quantity has fallen to or below its    
037300*    minimum-stock level, so the shop knows what to reorder.      
037400      01  RPT-LOWSTOCK-SECTION-TITLE.                             
037500          05  FILLER                    PIC X(04) VALUE SPACES.   
037600          05  FILLER                    PIC X(25)                 
037700                  VALUE "LOW-STOCK PRODUCTS".                     
037800          05  FILLER                    PIC X(103) VALUE SPACES.  
037900*                                                                 
038000      01  RPT-LOWSTOCK-HEADER.                                    
038100          05  FILLER                    PIC X(02) VALUE SPACES.   
038200          05  FILLER                    PIC X(06) VALUE "PROD #". 
038300          05  FILLER                    PIC X(02) VALUE SPACES.   
038400          05  FILLER                    PIC X(30)                 
038500                  VALUE "PRODUCT NAME".                           
038600          05  FILLER                    PIC X(02) VALUE SPACES.   
038700          05  FILLER                    PIC X(11) VALUE "ON HAND".
038800          05  FILLER                    PIC X(02) VALUE SPACES.   
038900          05  FILLER                    PIC X(11) VALUE "MINIMUM".
039000          05  FILLER                    PIC X(66) VALUE SPACES.   
039100*                                                                 
039200*    One line per flagged product - on-hand and minimum side by   
039300*    side so the gap is visible at a glance.                      
039400      01  RPT-LOWSTOCK-LINE.                                      
039500          05  FILLER                    PIC X(02) VALUE SPACES.   
039600          05  RPT-LS-ID-OUT             PIC ZZZZZ9.               
039700          05  FILLER                    PIC X(02) VALUE SPACES.   
039800          05  RPT-LS-NAME-OUT           PIC X(30).                
039900          05  FILLER                    PIC X(02) VALUE SPACES.   
040000          05  RPT-LS-STOCK-OUT          PIC ZZZ,ZZ9.99-.          
040100          05  FILLER                    PIC X(02) VALUE SPACES.   
040200          05  RPT-LS-MIN-OUT            PIC ZZZ,ZZ9.99-.          
040300          05  FILLER                    PIC X(66) VALUE SPACES.   
040400*                                                                 
040500*    Expense register section (CR-0212) - operating expenses      
040600*    rolled up by category, a control break the same shape as     
040700*    the customer break but against EXP-SORT-FILE's category key  
040800*    instead of a customer number.                                
040900      01  RPT-EXPENSE-SECTION-TITLE.                              
041000          05  FILLER                    PIC X(04) VALUE SPACES.   
041100          05  FILLER                    PIC X(25)                 
041200                  VALUE "EXPENSE REGISTER".                       
041300          05  FILLER                    PIC X(103) VALUE SPACES.  
041400*                                                                 
041500      01  RPT-EXPENSE-HEADER.                                     
041600          05  FILLER                    PIC X(04) VALUE SPACES.   
041700          05  FILLER                    PIC X(15)                 
041800                  VALUE "CATEGORY".                               
041900          05  FILLER                    PIC X(04) VALUE SPACES.   
042000          05  FILLER                    PIC X(14)                 
042100                  VALUE "CATEGORY TOTAL".                         
042200          05  FILLER                    PIC X(95) VALUE SPACES.   
042300*                                                                 
042400*    One line per expense category with its rolled-up total.      
042500      01  RPT-EXPENSE-LINE.                                       
042600          05  FILLER                    PIC X(04) VALUE SPACES.   
042700          05  RPT-EXP-CATEGORY-OUT      PIC X(15).                
042800          05  FILLER                    PIC X(04) VALUE SPACES.   
042900          05  RPT-EXP-TOTAL-OUT         PIC ZZZ,ZZZ,ZZ9.99-.      
043000          05  FILLER                    PIC X(94) VALUE SPACES.   
043100*                                                                 
043200      01  RPT-EXPENSE-GRAND-LINE.                                 
043300          05  FILLER                    PIC X(04) VALUE SPACES.   
043400          05  FILLER                    PIC X(15)                 
043500                  VALUE "GRAND TOTAL".                            
043600          05  FILLER                    PIC X(04) VALUE SPACES.   
043700          05  RPT-EXP-GRAND-OUT         PIC ZZZ,ZZZ,ZZ9.99-.      
043800          05  FILLER                    PIC X(94) VALUE SPACES.   
043900*                                                                 
044000*    Rejected-transactions section (CR-0401) - every transaction  
044100*    the posting, payment and return engines refused during the   
044200*    run, carried forward verbatim from REJECT-WORK-FILE so       
044300*    management sees what failed without opening three separate   
044400*    engines' logs.                                               
044500      01  RPT-REJECT-SECTION-TITLE.                               
044600          05  FILLER                    PIC X(04) VALUE SPACES.   
044700          05  FILLER                    PIC X(25)                 
044800                  VALUE "REJECTED TRANSACTIONS".                  
044900          05  FILLER                    PIC X(103) VALUE SPACES.  
045000*                                                                 
045100      01  RPT-REJECT-HEADER.                                      
045200          05  FILLER                    PIC X(04) VALUE SPACES.   
045300          05  FILLER                    PIC X(06) VALUE "ENGINE". 
045400          05  FILLER                    PIC X(02) VALUE SPACES.   
045500          05  FILLER                    PIC X(06) VALUE "REF #".  
045600          05  FILLER                    PIC X(04) VALUE SPACES.   
045700          05  FILLER                    PIC X(30) VALUE "REASON". 
045800          05  FILLER                    PIC X(80) VALUE SPACES.   
045900*                                                                 
046000*    One line per rejected transaction: which engine rejected it, 
046100*    the engine's own reference number for it, and the reason     
046200*    text the engine wrote to the reject record.                  
046300      01  RPT-REJECT-LINE.                                        
046400          05  FILLER                    PIC X(04) VALUE SPACES.   
046500          05  RPT-REJ-ENGINE-OUT        PIC X(04).                
046600          05  FILLER                    PIC X(04) VALUE SPACES.   
046700          05  RPT-REJ-REF-OUT           PIC ZZZZZ9.               
046800          05  FILLER                    PIC X(04) VALUE SPACES.   
046900          05  RPT-REJ-REASON-OUT        PIC X(30).                
047000          05  FILLER                    PIC X(80) VALUE SPACES.   
047100*                                                                 
047200  PROCEDURE DIVISION.                                             
047300*---------------------------------------------------------------- 
047400*    6000-MAIN-LOGIC - the five report sections print in a fixed  
047500*    order: shop summary first (the numbers management looks at   
047600*    first), then the two control-break sections (customer        
047700*    account summary, expense register), then low stock, then     
047800*    rejects last since they are carried forward from the other   
047900*    engines rather than native to this step.  Each section is    
048000*    wholly self-contained - it opens and closes whatever files   
048100*    it needs and leaves no file open for the next section to     
048200*    find.                                                        
048300*---------------------------------------------------------------- 
048400  6000-MAIN-LOGIC.                                                
048500      PERFORM 6100-INITIALIZE                                     
048600          THRU 6100-INITIALIZE-EXIT.                              
048700      PERFORM 6200-BUILD-SHOP-TOTALS                              
048800          THRU 6200-BUILD-SHOP-TOTALS-EXIT.                       
048900      PERFORM 6300-PRINT-SHOP-SUMMARY                             
049000          THRU 6300-PRINT-SHOP-SUMMARY-EXIT.                      
049100      PERFORM 6400-PRINT-CUSTOMER-SECTION                         
049200          THRU 6400-PRINT-CUSTOMER-SECTION-EXIT.                  
049300      PERFORM 6500-PRINT-LOWSTOCK-SECTION                         
049400          THRU 6500-PRINT-LOWSTOCK-SECTION-EXIT.                  
049500      PERFORM 6600-PRINT-EXPENSE-SECTION                          
049600          THRU 6600-PRINT-EXPENSE-SECTION-EXIT.                   
049700      PERFORM 6700-PRINT-REJECT-SECTION                           
049800          THRU 6700-PRINT-REJECT-SECTION-EXIT.                    
049900      PERFORM 6900-FINISH-RUN                                     
050000          THRU 6900-FINISH-RUN-EXIT.                              
050100      STOP RUN.                                                   
050200*                                                                 
050300*    6100-INITIALIZE - stamp the run date, load the three shared  
050400*    tables this step needs (product, invoice, customer), open    
050500*    the report file and print the first page's heading lines.    
050600*    Every other paragraph assumes the tables are already loaded  
050700*    by the time it runs.                                         
050800  6100-INITIALIZE.                                                
050900      ACCEPT W-RUN-DATE-YYMMDD FROM DATE.                         
051000      IF W-RUN-DATE-YY < 50                                       
051100          ADD 2000 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
051200      ELSE                                                        
051300          ADD 1900 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
051400      END-IF.                                                     
051500      MOVE W-RUN-DATE-MMDD TO W-PROC-DATE-MMDD.                   
051600      MOVE W-PROC-DATE-CCYY TO W-PROC-DATE-CCYYMM.                
051700      MOVE W-PROCESSING-DATE TO GDTV-CALC-DATE.                   
051800      PERFORM 3720-EDIT-DATE-FOR-HEADING                          
051900          THRU 3720-EDIT-DATE-FOR-HEADING-EXIT.                   
052000      MOVE RPT-RUN-DATE-TEXT TO RPT-RUN-DATE-OUT.                 
052100      PERFORM 3000-LOAD-PRODUCT-TABLE                             
052200          THRU 3000-LOAD-PRODUCT-TABLE-EXIT.                      
052300      PERFORM 3200-LOAD-INVOICE-TABLE                             
052400          THRU 3200-LOAD-INVOICE-TABLE-EXIT.                      
052500      PERFORM 3800-LOAD-CUSTOMER-TABLE                            
052600          THRU 3800-LOAD-CUSTOMER-TABLE-EXIT.                     
052700      MOVE W-CUS-TBL-COUNT TO W-TOT-CUSTOMERS.                    
052800      OPEN OUTPUT REPORT-FILE.                                    
052900      IF W-REPORT-FILE-STATUS NOT = "00"                          
053000          DISPLAY "MANAGEMENT-REPORT - REPORT FILE OPEN FAILED "  
053100              W-REPORT-FILE-STATUS                                
053200          PERFORM 9999-ABORT-RUN                                  
053300      END-IF.                                                     
053400      PERFORM 8000-PRINT-HEADINGS                                 
053500          THRU 8000-PRINT-HEADINGS-EXIT.                          
053600  6100-INITIALIZE-EXIT.                                           
053700      EXIT.                                                       
053800*                                                                 
053900*    6200-BUILD-SHOP-TOTALS - one sweep of the invoice table, one 
054000*    sweep of the product table, then a sequential read of the    
054100*    payment-verification file (CR-0340).  Nothing is printed     
054200*    here; this paragraph only fills the shop-summary             
054300*    accumulators that 6300 below prints.                         
054400  6200-BUILD-SHOP-TOTALS.                                         
054500      PERFORM 6210-SWEEP-ONE-INVOICE                              
054600          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
054700          UNTIL W-SUBSCRIPT-1 > W-INV-TBL-COUNT.                  
054800      PERFORM 6220-SWEEP-ONE-PRODUCT                              
054900          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
055000          UNTIL W-SUBSCRIPT-1 > W-PROD-TBL-COUNT.                 
055100      OPEN INPUT PAYVERIF-FILE.                                   
055200      IF W-PAYVERIF-FILE-STATUS NOT = "00"                        
055300          DISPLAY "MANAGEMENT-REPORT - PAYVERIF OPEN FAILED "     
055400              W-PAYVERIF-FILE-STATUS                              
055500          PERFORM 9999-ABORT-RUN                                  
055600      END-IF.                                                     
055700      PERFORM 6230-SWEEP-PAYVERIF                                 
055800          UNTIL W-PAYVERIF-EOF-SW = "Y".                          
055900      CLOSE PAYVERIF-FILE.                                        
056000  6200-BUILD-SHOP-TOTALS-EXIT.                                    
056100      EXIT.                                                       
056200*                                                                 
056300*    6210-SWEEP-ONE-INVOICE - counts the invoice and adds its     
056400*    total into revenue, and again into today's-sales or          
056500*    monthly-sales whenever the invoice date matches the          
056600*    processing date or processing month.  An invoice can add to  
056700*    all three buckets, two, or just revenue, depending on age.   
056800  6210-SWEEP-ONE-INVOICE.                                         
056900      SET W-INV-TBL-IDX TO W-SUBSCRIPT-1.                         
057000      ADD 1 TO W-TOT-INVOICES.                                    
057100      ADD W-INV-TBL-TOTAL-AMT (W-INV-TBL-IDX) TO W-TOT-REVENUE.   
057200      IF W-INV-TBL-DATE (W-INV-TBL-IDX) = W-PROCESSING-DATE       
057300          ADD W-INV-TBL-TOTAL-AMT (W-INV-TBL-IDX)                 
057400              TO W-TOT-TODAY-SALES                                
057500      END-IF.                                                     
057600      IF W-INV-TBL-DATE (W-INV-TBL-IDX) (1:6) =                   
057700              W-PROC-DATE-CCYYMM                                  
057800          ADD W-INV-TBL-TOTAL-AMT (W-INV-TBL-IDX)                 
057900              TO W-TOT-MONTH-SALES                                
058000      END-IF.                                                     
058100  6210-SWEEP-ONE-INVOICE-EXIT.                                    
058200      EXIT.                                                       
058300*                                                                 
058400*    6220-SWEEP-ONE-PRODUCT - counts active products, and among   
058500*    those, counts the ones at or below their minimum-stock       
058600*    level (CR-0055) for the shop-summary count; the low-stock    
058700*    section itself re-sweeps the table later to print the        
058800*    actual product lines.                                        
058900  6220-SWEEP-ONE-PRODUCT.                                         
059000      SET W-PROD-TBL-IDX TO W-SUBSCRIPT-1.                        
059100      IF W-PROD-TBL-IS-ACTIVE (W-PROD-TBL-IDX)                    
059200          ADD 1 TO W-TOT-ACTIVE-PRODUCTS                          
059300          IF W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX) NOT >          
059400                  W-PROD-TBL-MIN-STOCK (W-PROD-TBL-IDX)           
059500              ADD 1 TO W-TOT-LOW-STOCK                            
059600          END-IF                                                  
059700      END-IF.                                                     
059800  6220-SWEEP-ONE-PRODUCT-EXIT.                                    
059900      EXIT.                                                       
060000*                                                                 
060100*    6230-SWEEP-PAYVERIF - the CR-0340 addition.  Read straight   
060200*    off PAYVERIF-FILE (no shared table for this one - it is only 
060300*    ever swept once, here) adding verified amounts into the      
060400*    verified-total and counting pending entries, so the shop     
060500*    summary can show how much of the payment-verification        
060600*    backlog is still outstanding.                                
060700  6230-SWEEP-PAYVERIF.                                            
060800      READ PAYVERIF-FILE                                          
060900          AT END                                                  
061000              MOVE "Y" TO W-PAYVERIF-EOF-SW                       
061100      END-READ.                                                   
061200      IF W-PAYVERIF-EOF-SW NOT = "Y"                              
061300          IF PV-IS-VERIFIED                                       
061400              ADD PV-AMOUNT TO W-VERIFIED-TOTAL                   
061500          END-IF                                                  
061600          IF PV-IS-PENDING                                        
061700              ADD 1 TO W-PENDING-COUNT                            
061800          END-IF                                                  
061900      END-IF.                                                     
062000  6230-SWEEP-PAYVERIF-EXIT.                                       
062100      EXIT.                                                       
062200*                                                                 
062300*    6300-PRINT-SHOP-SUMMARY - the first section on the report:   
062400*    four count lines then four amount lines, straight off the    
062500*    accumulators 6200 built.  No control break, no table lookup  
062600*    - just label, move, write, repeated eight times.             
062700  6300-PRINT-SHOP-SUMMARY.                                        
062800      WRITE REPORT-LINE FROM RPT-HEADING-LINE-1                   
062900          AFTER ADVANCING 1 LINE.                                 
063000      WRITE REPORT-LINE FROM RPT-HEADING-LINE-2                   
063100          AFTER ADVANCING 1 LINE.                                 
063200      WRITE REPORT-LINE FROM RPT-BLANK-LINE                       
063300          AFTER ADVANCING 1 LINE.                                 
063400      ADD 3 TO W-LINE-COUNT.                                      
063500      MOVE "CUSTOMERS ON FILE" TO RPT-SUMC-LABEL.                 
063600      MOVE W-TOT-CUSTOMERS TO RPT-SUMC-VALUE.                     
063700      WRITE REPORT-LINE FROM RPT-SUM-COUNT-LINE                   
063800          AFTER ADVANCING 1 LINE.                                 
063900      MOVE "ACTIVE PRODUCTS" TO RPT-SUMC-LABEL.                   
064000      MOVE W-TOT-ACTIVE-PRODUCTS TO RPT-SUMC-VALUE.               
064100      WRITE REPORT-LINE FROM RPT-SUM-COUNT-LINE                   
064200          AFTER ADVANCING 1 LINE.                                 
064300      MOVE "LOW-STOCK ACTIVE PRODUCTS" TO RPT-SUMC-LABEL.         
064400      MOVE W-TOT-LOW-STOCK TO RPT-SUMC-VALUE.                     
064500      WRITE REPORT-LINE FROM RPT-SUM-COUNT-LINE                   
064600          AFTER ADVANCING 1 LINE.                                 
064700      MOVE "INVOICES POSTED" TO RPT-SUMC-LABEL.                   
064800      MOVE W-TOT-INVOICES TO RPT-SUMC-VALUE.                      
064900      WRITE REPORT-LINE FROM RPT-SUM-COUNT-LINE                   
065000          AFTER ADVANCING 1 LINE.                                 
065100      MOVE "PAYMENT-VERIF PENDING COUNT" TO RPT-SUMC-LABEL.       
065200      MOVE W-PENDING-COUNT TO RPT-SUMC-VALUE.                     
065300      WRITE REPORT-LINE FROM RPT-SUM-COUNT-LINE                   
065400          AFTER ADVANCING 1 LINE.                                 
065500      ADD 5 TO W-LINE-COUNT.                                      
065600      MOVE "TOTAL REVENUE" TO RPT-SUMA-LABEL.                     
065700      MOVE W-TOT-REVENUE TO RPT-SUMA-VALUE.                       
065800      WRITE REPORT-LINE FROM RPT-SUM-AMOUNT-LINE                  
065900          AFTER ADVANCING 1 LINE.                                 
066000      MOVE "TODAY'S SALES" TO RPT-SUMA-LABEL.                     
066100      MOVE W-TOT-TODAY-SALES TO RPT-SUMA-VALUE.                   
066200      WRITE REPORT-LINE FROM RPT-SUM-AMOUNT-LINE                  
066300          AFTER ADVANCING 1 LINE.                                 
066400      MOVE "MONTHLY SALES" TO RPT-SUMA-LABEL.                     
066500      MOVE W-TOT-MONTH-SALES TO RPT-SUMA-VALUE.                   
066600      WRITE REPORT-LINE FROM RPT-SUM-AMOUNT-LINE                  
066700          AFTER ADVANCING 1 LINE.                                 
066800      MOVE "PAYMENT-VERIF VERIFIED TOTAL" TO RPT-SUMA-LABEL.      
066900      MOVE W-VERIFIED-TOTAL TO RPT-SUMA-VALUE.                    
067000      WRITE REPORT-LINE FROM RPT-SUM-AMOUNT-LINE                  
067100          AFTER ADVANCING 1 LINE.                                 
067200      ADD 4 TO W-LINE-COUNT.                                      
067300  6300-PRINT-SHOP-SUMMARY-EXIT.                                   
067400      EXIT.                                                       
067500*                                                                 
067600*    6400-PRINT-CUSTOMER-SECTION - the customer account summary   
067700*    control break.  SORTs the invoice master straight into       
067800*    CUST-WORK-FILE keyed by customer number (the sort takes its  
067900*    input straight off the master, not off the in-memory table,  
068000*    since SORT's USING clause wants a file), then reads the      
068100*    sorted work file sequentially, breaking on customer number   
068200*    in 6420.  Grand totals across all customers print after the  
068300*    last customer's line.                                        
068400  6400-PRINT-CUSTOMER-SECTION.                                    
068500      MOVE "CUSTOMER-SORT" TO W-SORT-WHICH.                       
068600      SORT CUST-SORT-FILE                                         
068700          ON ASCENDING KEY CS-CUST-ID                             
068800          USING INVOICE-MASTER-FILE                               
068900          GIVING CUST-WORK-FILE.                                  
069000      PERFORM 8100-CHECK-SORT-RETURN                              
069100          THRU 8100-CHECK-SORT-RETURN-EXIT.                       
069200      PERFORM 8010-CHECK-PAGE-FULL                                
069300          THRU 8010-CHECK-PAGE-FULL-EXIT.                         
069400      WRITE REPORT-LINE FROM RPT-CUST-SECTION-TITLE               
069500          AFTER ADVANCING 1 LINE.                                 
069600      WRITE REPORT-LINE FROM RPT-CUST-HEADER                      
069700          AFTER ADVANCING 2 LINES.                                
069800      ADD 3 TO W-LINE-COUNT.                                      
069900      OPEN INPUT CUST-WORK-FILE.                                  
070000      MOVE "N" TO W-CUSTWORK-EOF-SW.                              
070100      PERFORM 6410-READ-CUST-WORK-NEXT                            
070200          THRU 6410-READ-CUST-WORK-NEXT-EXIT.                     
070300      PERFORM 6420-PROCESS-ONE-CUSTOMER                           
070400          THRU 6420-PROCESS-ONE-CUSTOMER-EXIT                     
070500          UNTIL W-CUSTWORK-EOF-SW = "Y".                          
070600      CLOSE CUST-WORK-FILE.                                       
070700      MOVE SPACES TO RPT-CUST-GRAND-LINE.                         
070800      MOVE "GRAND TOTAL - ALL CUSTOMERS" TO                       
070900          RPT-CUST-GRAND-LINE (3:38).                             
071000      MOVE W-GRAND-BILLED TO RPT-GRAND-BILLED-OUT.                
071100      MOVE W-GRAND-PAID TO RPT-GRAND-PAID-OUT.                    
071200      MOVE W-GRAND-DUE TO RPT-GRAND-DUE-OUT.                      
071300      MOVE W-GRAND-OVERDUE TO RPT-GRAND-OVERDUE-OUT.              
071400      WRITE REPORT-LINE FROM RPT-BLANK-LINE                       
071500          AFTER ADVANCING 1 LINE.                                 
071600      WRITE REPORT-LINE FROM RPT-CUST-GRAND-LINE                  
071700          AFTER ADVANCING 1 LINE.                                 
071800      ADD 2 TO W-LINE-COUNT.                                      
071900  6400-PRINT-CUSTOMER-SECTION-EXIT.                               
072000      EXIT.                                                       
072100*                                                                 
072200*    6410-READ-CUST-WORK-NEXT - the one READ this section uses,   
072300*    shared between the priming read before the break loop starts 
072400*    and every read inside 6430 below.                            
072500  6410-READ-CUST-WORK-NEXT.                                       
072600      READ CUST-WORK-FILE                                         
072700          AT END                                                  
072800              MOVE "Y" TO W-CUSTWORK-EOF-SW                       
072900      END-READ.                                                   
073000  6410-READ-CUST-WORK-NEXT-EXIT.                                  
073100      EXIT.                                                       
073200*                                                                 
073300*    6420-PROCESS-ONE-CUSTOMER - the break paragraph proper.      
073400*    Captures the customer number the break is on, zeroes the     
073500*    per-customer accumulators, accumulates every work-file       
073600*    record for that customer (6430), looks the customer up       
073700*    by number                                                    
073800*    for a printable name, prints the one line, then rolls the    
073900*    per-customer totals into the grand totals before the next    
074000*    customer starts.                                             
074100  6420-PROCESS-ONE-CUSTOMER.                                      
074200      MOVE CW-CUST-ID TO W-CUST-CURRENT-ID.                       
074300      MOVE ZERO TO W-CUST-INV-COUNT.                              
074400      MOVE ZERO TO W-CUST-BILLED-TOTAL.                           
074500      MOVE ZERO TO W-CUST-PAID-TOTAL.                             
074600      MOVE ZERO TO W-CUST-OVERDUE-TOTAL.                          
074700      PERFORM 6430-ACCUMULATE-ONE-INVOICE                         
074800          THRU 6430-ACCUMULATE-ONE-INVOICE-EXIT                   
074900          UNTIL CW-CUST-ID NOT = W-CUST-CURRENT-ID                
075000             OR W-CUSTWORK-EOF-SW = "Y".                          
075100      PERFORM 8010-CHECK-PAGE-FULL                                
075200          THRU 8010-CHECK-PAGE-FULL-EXIT.                         
075300      MOVE W-CUST-CURRENT-ID TO W-LOOKUP-CUS-ID.                  
075400      PERFORM 3820-LOOK-UP-CUSTOMER                               
075500          THRU 3820-LOOK-UP-CUSTOMER-EXIT.                        
075600      IF W-CUS-FOUND-SW = "Y"                                     
075700          MOVE W-CUS-TBL-NAME (W-CUS-TBL-IDX)                     
075800              TO RPT-CUST-NAME-OUT                                
075900      ELSE                                                        
076000          MOVE "*** CUSTOMER NOT FOUND ***" TO RPT-CUST-NAME-OUT  
076100      END-IF.                                                     
076200      MOVE W-CUST-CURRENT-ID TO RPT-CUST-ID-OUT.                  
076300      MOVE W-CUST-INV-COUNT TO RPT-CUST-INVS-OUT.                 
076400      MOVE W-CUST-BILLED-TOTAL TO RPT-CUST-BILLED-OUT.            
076500      MOVE W-CUST-PAID-TOTAL TO RPT-CUST-PAID-OUT.                
076600      SUBTRACT W-CUST-PAID-TOTAL FROM W-CUST-BILLED-TOTAL         
076700          GIVING RPT-CUST-DUE-OUT.                                
076800      MOVE W-CUST-OVERDUE-TOTAL TO RPT-CUST-OVERDUE-OUT.          
076900      WRITE REPORT-LINE FROM RPT-CUST-LINE                        
077000          AFTER ADVANCING 1 LINE.                                 
077100      ADD 1 TO W-LINE-COUNT.                                      
077200      ADD W-CUST-BILLED-TOTAL TO W-GRAND-BILLED.                  
077300      ADD W-CUST-PAID-TOTAL TO W-GRAND-PAID.                      
077400      SUBTRACT W-CUST-PAID-TOTAL FROM W-CUST-BILLED-TOTAL         
077500          GIVING W-CUST-BILLED-TOTAL.                             
077600      ADD W-CUST-BILLED-TOTAL TO W-GRAND-DUE.                     
077700      ADD W-CUST-OVERDUE-TOTAL TO W-GRAND-OVERDUE.                
077800  6420-PROCESS-ONE-CUSTOMER-EXIT.                                 
077900      EXIT.                                                       
078000*                                                                 
078100*    6430-ACCUMULATE-ONE-INVOICE - one work-file record per call; 
078200*    adds billed and paid amounts, and if the invoice carries the 
078300*    OVERDUE status OVERDUE-AGING set, adds its balance into the  
078400*    customer's overdue total, then reads the next work-file      
078500*    record for the UNTIL test back in 6420 to check.             
078600  6430-ACCUMULATE-ONE-INVOICE.                                    
078700      ADD 1 TO W-CUST-INV-COUNT.                                  
078800      ADD CW-TOTAL-AMT TO W-CUST-BILLED-TOTAL.                    
078900      ADD CW-PAID-AMT TO W-CUST-PAID-TOTAL.                       
079000      IF CW-STATUS = "OVERDUE "                                   
079100          ADD CW-BALANCE-AMT TO W-CUST-OVERDUE-TOTAL              
079200      END-IF.                                                     
079300      PERFORM 6410-READ-CUST-WORK-NEXT                            
079400          THRU 6410-READ-CUST-WORK-NEXT-EXIT.                     
079500  6430-ACCUMULATE-ONE-INVOICE-EXIT.                               
079600      EXIT.                                                       
079700*                                                                 
079800*    6500-PRINT-LOWSTOCK-SECTION (CR-0055) - no sort needed here; 
079900*    the product table is already in the order PL-LOAD-PRODUCT-   
080000*    TABLE built it in, so this just prints the header and sweeps 
080100*    the table once more, letting 6510 below decide line by line  
080200*    whether a product qualifies.                                 
080300  6500-PRINT-LOWSTOCK-SECTION.                                    
080400      PERFORM 8010-CHECK-PAGE-FULL                                
080500          THRU 8010-CHECK-PAGE-FULL-EXIT.                         
080600      WRITE REPORT-LINE FROM RPT-LOWSTOCK-SECTION-TITLE           
080700          AFTER ADVANCING 1 LINE.                                 
080800      WRITE REPORT-LINE FROM RPT-LOWSTOCK-HEADER                  
080900          AFTER ADVANCING 2 LINES.                                
081000      ADD 3 TO W-LINE-COUNT.                                      
081100      PERFORM 6510-PRINT-ONE-LOWSTOCK                             
081200          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
081300          UNTIL W-SUBSCRIPT-1 > W-PROD-TBL-COUNT.                 
081400  6500-PRINT-LOWSTOCK-SECTION-EXIT.                               
081500      EXIT.                                                       
081600*                                                                 
081700*    6510-PRINT-ONE-LOWSTOCK - prints a line only for a product   
081800*    that is both active and at or below its minimum stock; the   
081900*    page-full check happens inside the IF so an inactive or      
082000*    well-stocked product never triggers a heading reprint it     
082100*    has no line to follow.                                       
082200  6510-PRINT-ONE-LOWSTOCK.                                        
082300      SET W-PROD-TBL-IDX TO W-SUBSCRIPT-1.                        
082400      IF W-PROD-TBL-IS-ACTIVE (W-PROD-TBL-IDX)                    
082500          IF W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX) NOT >          
082600                  W-PROD-TBL-MIN-STOCK (W-PROD-TBL-IDX)           
082700              PERFORM 8010-CHECK-PAGE-FULL                        
082800                  THRU 8010-CHECK-PAGE-FULL-EXIT                  
082900              MOVE W-PROD-TBL-ID (W-PROD-TBL-IDX)                 
083000                  TO RPT-LS-ID-OUT                                
083100              MOVE W-PROD-TBL-NAME (W-PROD-TBL-IDX)               
083200                  TO RPT-LS-NAME-OUT                              
083300              MOVE W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX)          
083400                  TO RPT-LS-STOCK-OUT                             
083500              MOVE W-PROD-TBL-MIN-STOCK (W-PROD-TBL-IDX)          
083600                  TO RPT-LS-MIN-OUT                               
083700              WRITE REPORT-LINE FROM RPT-LOWSTOCK-LINE            
083800                  AFTER ADVANCING 1 LINE                          
083900              ADD 1 TO W-LINE-COUNT                               
084000          END-IF                                                  
084100      END-IF.                                                     
084200  6510-PRINT-ONE-LOWSTOCK-EXIT.                                   
084300      EXIT.                                                       
084400*                                                                 
084500*    6600-PRINT-EXPENSE-SECTION (CR-0212) - the expense register  
084600*    control break, same shape as the customer break: SORT the    
084700*    expense master into EXP-WORK-FILE by category, read it back  
084800*    sequentially, break on category in 6620, print a grand total 
084900*    line once every category has passed through.                 
085000  6600-PRINT-EXPENSE-SECTION.                                     
085100      MOVE "EXPENSE-SORT" TO W-SORT-WHICH.                        
085200      SORT EXP-SORT-FILE                                          
085300          ON ASCENDING KEY ES-CATEGORY                            
085400          USING EXPENSE-FILE                                      
085500          GIVING EXP-WORK-FILE.                                   
085600      PERFORM 8100-CHECK-SORT-RETURN                              
085700          THRU 8100-CHECK-SORT-RETURN-EXIT.                       
085800      PERFORM 8010-CHECK-PAGE-FULL                                
085900          THRU 8010-CHECK-PAGE-FULL-EXIT.                         
086000      WRITE REPORT-LINE FROM RPT-EXPENSE-SECTION-TITLE            
086100          AFTER ADVANCING 1 LINE.                                 
086200      WRITE REPORT-LINE FROM RPT-EXPENSE-HEADER                   
086300          AFTER ADVANCING 2 LINES.                                
086400      ADD 3 TO W-LINE-COUNT.                                      
086500      OPEN INPUT EXP-WORK-FILE.                                   
086600      MOVE "N" TO W-EXPWORK-EOF-SW.                               
086700      PERFORM 6610-READ-EXP-WORK-NEXT                             
086800          THRU 6610-READ-EXP-WORK-NEXT-EXIT.                      
086900      PERFORM 6620-PROCESS-ONE-CATEGORY                           
087000          THRU 6620-PROCESS-ONE-CATEGORY-EXIT                     
087100          UNTIL W-EXPWORK-EOF-SW = "Y".                           
087200      CLOSE EXP-WORK-FILE.                                        
087300      MOVE W-EXP-GRAND-TOTAL TO RPT-EXP-GRAND-OUT.                
087400      WRITE REPORT-LINE FROM RPT-BLANK-LINE                       
087500          AFTER ADVANCING 1 LINE.                                 
087600      WRITE REPORT-LINE FROM RPT-EXPENSE-GRAND-LINE               
087700          AFTER ADVANCING 1 LINE.                                 
087800      ADD 2 TO W-LINE-COUNT.                                      
087900  6600-PRINT-EXPENSE-SECTION-EXIT.                                
088000      EXIT.                                                       
088100*                                                                 
088200*    6610-READ-EXP-WORK-NEXT - shared read, priming read and the  
088300*    6630 accumulate loop both call this.                         
088400  6610-READ-EXP-WORK-NEXT.                                        
088500      READ EXP-WORK-FILE                                          
088600          AT END                                                  
088700              MOVE "Y" TO W-EXPWORK-EOF-SW                        
088800      END-READ.                                                   
088900  6610-READ-EXP-WORK-NEXT-EXIT.                                   
089000      EXIT.                                                       
089100*                                                                 
089200*    6620-PROCESS-ONE-CATEGORY - captures the category the break  
089300*    is on, zeroes the category total, accumulates every expense  
089400*    in that category (6630), prints the one summary line, then   
089500*    rolls the category total into the expense grand total.       
089600  6620-PROCESS-ONE-CATEGORY.                                      
089700      MOVE EW-CATEGORY TO W-EXP-CURRENT-CATEGORY.                 
089800      MOVE ZERO TO W-EXP-CATEGORY-TOTAL.                          
089900      PERFORM 6630-ACCUMULATE-ONE-EXPENSE                         
090000          THRU 6630-ACCUMULATE-ONE-EXPENSE-EXIT                   
090100          UNTIL EW-CATEGORY NOT = W-EXP-CURRENT-CATEGORY          
090200             OR W-EXPWORK-EOF-SW = "Y".                           
090300      PERFORM 8010-CHECK-PAGE-FULL                                
090400          THRU 8010-CHECK-PAGE-FULL-EXIT.                         
090500      MOVE W-EXP-CURRENT-CATEGORY TO RPT-EXP-CATEGORY-OUT.        
090600      MOVE W-EXP-CATEGORY-TOTAL TO RPT-EXP-TOTAL-OUT.             
090700      WRITE REPORT-LINE FROM RPT-EXPENSE-LINE                     
090800          AFTER ADVANCING 1 LINE.                                 
090900      ADD 1 TO W-LINE-COUNT.                                      
091000      ADD W-EXP-CATEGORY-TOTAL TO W-EXP-GRAND-TOTAL.              
091100  6620-PROCESS-ONE-CATEGORY-EXIT.                                 
091200      EXIT.                                                       
091300*                                                                 
091400*    6630-ACCUMULATE-ONE-EXPENSE - adds the one expense amount    
091500*    into the category running total, then reads the next         
091600*    work-file record for 6620's UNTIL test.                      
091700  6630-ACCUMULATE-ONE-EXPENSE.                                    
091800      ADD EW-AMOUNT TO W-EXP-CATEGORY-TOTAL.                      
091900      PERFORM 6610-READ-EXP-WORK-NEXT                             
092000          THRU 6610-READ-EXP-WORK-NEXT-EXIT.                      
092100  6630-ACCUMULATE-ONE-EXPENSE-EXIT.                               
092200      EXIT.                                                       
092300*                                                                 
092400*    6700-PRINT-REJECT-SECTION (CR-0401) - the last section on    
092500*    the report.  No sort, no control break; REJECT-WORK-FILE is  
092600*    already in the order the posting/payment/return engines      
092700*    wrote it in, so this just reads it straight through and      
092800*    prints a line per record.                                    
092900  6700-PRINT-REJECT-SECTION.                                      
093000      PERFORM 8010-CHECK-PAGE-FULL                                
093100          THRU 8010-CHECK-PAGE-FULL-EXIT.                         
093200      WRITE REPORT-LINE FROM RPT-REJECT-SECTION-TITLE             
093300          AFTER ADVANCING 1 LINE.                                 
093400      WRITE REPORT-LINE FROM RPT-REJECT-HEADER                    
093500          AFTER ADVANCING 2 LINES.                                
093600      ADD 3 TO W-LINE-COUNT.                                      
093700      OPEN INPUT REJECT-WORK-FILE.                                
093800      IF W-REJWORK-FILE-STATUS NOT = "00"                         
093900          DISPLAY "MANAGEMENT-REPORT - REJWORK OPEN FAILED "      
094000              W-REJWORK-FILE-STATUS                               
094100          PERFORM 9999-ABORT-RUN                                  
094200      END-IF.                                                     
094300      PERFORM 6710-READ-REJECT-NEXT                               
094400          THRU 6710-READ-REJECT-NEXT-EXIT.                        
094500      PERFORM 6720-PRINT-ONE-REJECT                               
094600          THRU 6720-PRINT-ONE-REJECT-EXIT                         
094700          UNTIL W-REJWORK-EOF-SW = "Y".                           
094800      CLOSE REJECT-WORK-FILE.                                     
094900  6700-PRINT-REJECT-SECTION-EXIT.                                 
095000      EXIT.                                                       
095100*                                                                 
095200*    6710-READ-REJECT-NEXT - shared read for the priming read and 
095300*    the 6720 print loop.                                         
095400  6710-READ-REJECT-NEXT.                                          
095500      READ REJECT-WORK-FILE                                       
095600          AT END                                                  
095700              MOVE "Y" TO W-REJWORK-EOF-SW                        
095800      END-READ.                                                   
095900  6710-READ-REJECT-NEXT-EXIT.                                     
096000      EXIT.                                                       
096100*                                                                 
096200*    6720-PRINT-ONE-REJECT - one reject record, one report line;  
096300*    engine tag, the engine's reference number, and the reject    
096400*    reason text move across unchanged.                           
096500  6720-PRINT-ONE-REJECT.                                          
096600      PERFORM 8010-CHECK-PAGE-FULL                                
096700          THRU 8010-CHECK-PAGE-FULL-EXIT.                         
096800      MOVE REJ-ENGINE TO RPT-REJ-ENGINE-OUT.                      
096900      MOVE REJ-REFERENCE TO RPT-REJ-REF-OUT.                      
097000      MOVE REJ-REASON TO RPT-REJ-REASON-OUT.                      
097100      WRITE REPORT-LINE FROM RPT-REJECT-LINE                      
097200          AFTER ADVANCING 1 LINE.                                 
097300      ADD 1 TO W-LINE-COUNT.                                      
097400      PERFORM 6710-READ-REJECT-NEXT                               
097500          THRU 6710-READ-REJECT-NEXT-EXIT.                        
097600  6720-PRINT-ONE-REJECT-EXIT.                                     
097700      EXIT.                                                       
097800*                                                                 
097900*    6900-FINISH-RUN - close the report file and log completion;  
098000*    this is the last step in the billing run, so there is no     
098100*    handoff to make to anything downstream.                      
098200  6900-FINISH-RUN.                                                
098300      CLOSE REPORT-FILE.                                          
098400      DISPLAY "MANAGEMENT-REPORT - RUN COMPLETE".                 
098500  6900-FINISH-RUN-EXIT.                                           
098600      EXIT.                                                       
098700*                                                                 
098800*    9999-ABORT-RUN - common abend stop, matching the other four  
098900*    steps' abort paragraph.                                      
099000  9999-ABORT-RUN.                                                 
099100      DISPLAY "MANAGEMENT-REPORT - RUN ABORTED".                  
099200      STOP RUN.                                                   
099300*                                                                 
099400      COPY "PL-LOAD-PRODUCT-TABLE.CBL".                           
099500      COPY "PL-LOAD-INVOICE-TABLE.CBL".                           
099600      COPY "PL-LOAD-CUSTOMER-TABLE.CBL".                          
099700      COPY "PL-LOOK-UP-CUSTOMER.CBL".                             
099800      COPY "PLPRINT.CBL".                                         
099900      COPY "PLSORT.CBL".                                          
100000      COPY "PLDATE.CBL".                                          
