000100*---------------------------------------------------------------- 
000200*  SLINVIT.CBL                                                    
000300*  FILE-CONTROL entry for the posted invoice-item file.  Written  
000400*  by invoice-posting.cob; reread and rewritten by return-        
000500*  processing.cob.                                                
000600*---------------------------------------------------------------- 
000700     SELECT INVOICE-ITEM-FILE                                     
000800         ASSIGN TO INVITEMS                                       
000900         ORGANIZATION IS SEQUENTIAL                               
001000         FILE STATUS IS W-INVITEM-FILE-STATUS.                   
