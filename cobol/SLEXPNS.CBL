000100*---------------------------------------------------------------- 
000200*  SLEXPNS.CBL                                                    
000300*  FILE-CONTROL entry for the shop expense file.  COPY'd by       
000400*  management-report.cob only (expenses feed the expense          
000500*  register; no other step touches them).                         
000600*---------------------------------------------------------------- 
000700     SELECT EXPENSE-FILE                                          
000800         ASSIGN TO EXPFILE                                        
000900         ORGANIZATION IS SEQUENTIAL                               
001000         FILE STATUS IS W-EXPENSE-FILE-STATUS.                   
