000100*---------------------------------------------------------------- 
000200*  PL-REWRITE-INVOICE-TABLE.CBL                                   
000300*  Dumps W-INVOICE-TABLE back to INVOICE-MASTER-FILE in table    
000400*  order (already ascending by INV-ID since the table was loaded  
000500*  from a sorted file and never resequenced).                     
000600*---------------------------------------------------------------- 
000700 3400-REWRITE-INVOICE-TABLE.                                      
000800     OPEN OUTPUT INVOICE-MASTER-FILE.                             
000900     IF W-INVMAST-FILE-STATUS NOT = "00"                         
001000         DISPLAY "PL-REWRITE-INVOICE-TABLE - OPEN FAILED "        
001100             W-INVMAST-FILE-STATUS                               
001200         PERFORM 9999-ABORT-RUN                                   
001300     END-IF.                                                      
001400     PERFORM 3410-WRITE-INVOICE-ENTRY                             
001500         VARYING W-INV-TBL-IDX FROM 1 BY 1                       
001600         UNTIL W-INV-TBL-IDX > W-INV-TBL-COUNT.                 
001700     CLOSE INVOICE-MASTER-FILE.                                   
001800 3400-REWRITE-INVOICE-TABLE-EXIT.                                 
001900     EXIT.                                                        
002000*                                                                 
002100 3410-WRITE-INVOICE-ENTRY.                                        
002200     MOVE W-INV-TBL-ID (W-INV-TBL-IDX) TO INV-ID.               
002300     MOVE W-INV-TBL-SHOP-ID (W-INV-TBL-IDX) TO INV-SHOP-ID.     
002400     MOVE W-INV-TBL-CUST-ID (W-INV-TBL-IDX) TO INV-CUST-ID.     
002500     MOVE W-INV-TBL-NUMBER (W-INV-TBL-IDX) TO INV-NUMBER.       
002600     MOVE W-INV-TBL-DATE (W-INV-TBL-IDX) TO INV-DATE.           
002700     MOVE W-INV-TBL-DUE-DATE (W-INV-TBL-IDX) TO INV-DUE-DATE.   
002800     MOVE W-INV-TBL-SUBTOTAL (W-INV-TBL-IDX) TO INV-SUBTOTAL.   
002900     MOVE W-INV-TBL-TAX-AMT (W-INV-TBL-IDX) TO INV-TAX-AMT.     
003000     MOVE W-INV-TBL-DISC-AMT (W-INV-TBL-IDX) TO INV-DISC-AMT.   
003100     MOVE W-INV-TBL-TOTAL-AMT (W-INV-TBL-IDX) TO INV-TOTAL-AMT. 
003200     MOVE W-INV-TBL-PAID-AMT (W-INV-TBL-IDX) TO INV-PAID-AMT.   
003300     MOVE W-INV-TBL-BALANCE-AMT (W-INV-TBL-IDX)                 
003400         TO INV-BALANCE-AMT.                                      
003500     MOVE W-INV-TBL-STATUS (W-INV-TBL-IDX) TO INV-STATUS.       
003600     MOVE W-INV-TBL-DAYS-OVERDUE (W-INV-TBL-IDX)                
003700         TO INV-DAYS-OVERDUE.                                     
003800     WRITE INVOICE-RECORD.                                        
003900 3410-WRITE-INVOICE-ENTRY-EXIT.                                   
004000     EXIT.                                                        
