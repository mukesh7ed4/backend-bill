000100*---------------------------------------------------------------- 
000200*  RETURN-PROCESSING                                              
000300*---------------------------------------------------------------- 
000400*  Batch step 3 of the shop billing run.  Reads return            
000500*  transactions, locates the returned invoice-item, validates the 
000600*  returned quantity, restocks the product, rewrites the item     
000700*  with its reduced quantity, then recomputes the parent invoice  
000800*  from its surviving items and prorates the paid amount down,    
000900*  issuing a refund PAYMENT record when the proration frees up    
001000*  money the customer already paid.                               
001100*---------------------------------------------------------------- 
001200*  CHANGE LOG                                                     
001300*  ----------                                                     
001400*  04/02/88  RJM   -------   ORIGINAL PROGRAM.                    
001500*  11/14/88  RJM   CR-0142   FULL-INVOICE RECOMPUTE ON RETURN,    
001600*  |                         NOT JUST THE ONE LINE ITEM.          
001700*  06/08/91  DCL   CR-0290   STOCK FLOOR AT ZERO ON RESTOCK.      
001800*  09/30/94  TAH   PR-0401   PAID-PERCENT PRORATION REWORKED;     
001900*  |                         OLD LOGIC OVER-REFUNDED PART-PAID    
002000*  |                         INVOICES.                            
002100*  11/20/98  BKW   Y2K-004   CENTURY WINDOW ADDED TO RUN-DATE     
002200*  |                         ACCEPT FOR YEAR-2000 READINESS.      
002300*  02/17/99  BKW   Y2K-004   Y2K FIX VERIFIED AGAINST TEST DECK.  
002400*  05/03/01  SEC   CR-0618   REJECT-WORK-FILE ADDED FOR MGMT RPT. 
002500*---------------------------------------------------------------- 
002600  IDENTIFICATION DIVISION.                                        
002700  PROGRAM-ID. RETURN-PROCESSING.                                  
002800  AUTHOR. R J MOYER.                                              
002900  INSTALLATION. GREENFIELD RETAIL SUPPLY CO - DATA CENTER.        
003000  DATE-WRITTEN. 04/02/88.                                         
003100  DATE-COMPILED.                                                  
003200  SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE ONLY.
003300  ENVIRONMENT DIVISION.                                           
003400  CONFIGURATION SECTION.                                          
003500  SOURCE-COMPUTER. IBM-370.                                       
003600  OBJECT-COMPUTER. IBM-370.                                       
003700  SPECIAL-NAMES.                                                  
003800      C01 IS TOP-OF-FORM.                                         
003900  INPUT-OUTPUT SECTION.                                           
004000  FILE-CONTROL.                                                   
004100*    Incoming return transactions; the invoice, item and product  
004200*    masters (each read and rewritten through its in-memory       
004300*    table); PAYMENT-FILE for the refund records this step        
004400*    writes; and the CR-0618 reject-work file.                    
004500      COPY "SLRETTR.CBL".                                         
004600      COPY "SLINVMS.CBL".                                         
004700      COPY "SLINVIT.CBL".                                         
004800      COPY "SLPRODM.CBL".                                         
004900      COPY "SLPAYMT.CBL".                                         
005000      COPY "SLREJWK.CBL".                                         
005100  DATA DIVISION.                                                  
005200  FILE SECTION.                                                   
005300      COPY "FDRETTR.CBL".                                         
005400      COPY "FDINVMS.CBL".                                         
005500      COPY "FDINVIT.CBL".                                         
005600      COPY "FDPRODM.CBL".                                         
005700      COPY "FDPAYMT.CBL".                                         
005800      COPY "FDREJWK.CBL".                                         
005900  WORKING-STORAGE SECTION.                                        
006000*    File status and EOF switches.  PRODUCT-MASTER-FILE is only   
006100*    opened OUTPUT at finish-run time to rewrite the restocked    
006200*    table, so it carries no EOF switch here.                     
006300      01  W-RETTRANS-FILE-STATUS       PIC X(02).                 
006400      01  W-RETTRANS-EOF-SW            PIC X(01) VALUE "N".       
006500      01  W-INVMAST-FILE-STATUS        PIC X(02).                 
006600      01  W-INVMAST-EOF-SW             PIC X(01) VALUE "N".       
006700      01  W-INVITEM-FILE-STATUS        PIC X(02).                 
006800      01  W-INVITEM-EOF-SW             PIC X(01) VALUE "N".       
006900      01  W-PRODUCT-FILE-STATUS        PIC X(02).                 
007000      01  W-PRODUCT-EOF-SW             PIC X(01) VALUE "N".       
007100      01  W-PAYMENT-FILE-STATUS        PIC X(02).                 
007200      01  W-REJWORK-FILE-STATUS        PIC X(02).                 
007300*                                                                 
007400*    This is the only one of the five steps that carries all      
007500*    three in-memory tables at once - invoice, item and product - 
007600*    since a return has to walk from the item back up to its      
007700*    invoice and back down to its product to restock.             
007800      COPY "WSINTBL.CBL".                                         
007900      COPY "WSITTBL.CBL".                                         
008000      COPY "WSPRTBL.CBL".                                         
008100      77  W-LOOKUP-INV-ID              PIC 9(06).                 
008200      77  W-INV-FOUND-SW               PIC X(01).                 
008300      77  W-LOOKUP-ITM-ID              PIC 9(06).                 
008400      77  W-ITM-FOUND-SW               PIC X(01).                 
008500      77  W-LOOKUP-PROD-ID             PIC 9(06).                 
008600      77  W-PROD-FOUND-SW              PIC X(01).                 
008700*                                                                 
008800      77  W-RET-REJECTED-SW            PIC X(01).                 
008900      77  W-RET-REJECT-REASON          PIC X(30).                 
009000      77  W-RET-AMOUNT                 PIC S9(08)V99.             
009100*                                                                 
009200*    Scratch fields for the shared PL-DERIVE-INVOICE-STATUS       
009300*    paragraph, called after 4310 below recomputes the invoice.   
009400      77  W-DERIVE-BALANCE             PIC S9(08)V99.             
009500      77  W-DERIVE-PAID                PIC S9(08)V99.             
009600      77  W-DERIVE-STATUS              PIC X(08).                 
009700*                                                                 
009800*    Paid-amount proration work area for PL-ROUND-MONEY's         
009900*    3610-DIVIDE-PAID-PERCENT and 3600-ROUND-MONEY.  PR-0401      
010000*    reworked this whole block after the old straight-line        
010100*    proration over-refunded invoices that had already been       
010200*    partially paid down before the return came in; the percent   
010300*    is now taken against the invoice's ORIGINAL total, not its   
010400*    new (post-return) total, then applied to the new total.      
010500      77  W-PRORATE-ORIGINAL-TOTAL     PIC S9(08)V99.             
010600      77  W-PRORATE-CURRENT-PAID       PIC S9(08)V99.             
010700      77  W-PRORATE-PERCENT            PIC S9(03)V9(06).          
010800      77  W-PRORATE-NEW-PAID           PIC S9(08)V99.             
010900      77  W-ROUND-FACTOR-1             PIC S9(08)V9(06).          
011000      77  W-ROUND-FACTOR-2             PIC S9(08)V9(06).          
011100      77  W-ROUND-RESULT               PIC S9(08)V99.             
011200*                                                                 
011300*    Recomputed invoice totals and the refund amount, if any,     
011400*    that the proration below frees back up to the customer.      
011500*    W-NEXT-PAY-ID assigns PAY-ID on refund PAYMENT records the   
011600*    same way payment-application assigns it on regular payments; 
011700*    the REDEFINES is the shop's usual dummy alternate view.      
011800      77  W-NEW-SUBTOTAL               PIC S9(08)V99.             
011900      77  W-NEW-TOTAL-AMT              PIC S9(08)V99.             
012000      77  W-NEW-BALANCE-AMT            PIC S9(08)V99.             
012100      77  W-REFUND-AMOUNT              PIC S9(08)V99.             
012200      01  W-NEXT-PAY-ID                PIC S9(06) COMP VALUE 1.   
012300      01  W-REFUND-PAY-ID-R REDEFINES W-NEXT-PAY-ID.              
012400          05  FILLER                     PIC S9(06) COMP.         
012500*                                                                 
012600*    Run date, Y2K century window applied the standard way.       
012700      01  W-RUN-DATE-YYMMDD            PIC 9(06).                 
012800      01  W-RUN-DATE-YYMMDD-R REDEFINES W-RUN-DATE-YYMMDD.        
012900          05  W-RUN-DATE-YY             PIC 9(02).                
013000          05  W-RUN-DATE-MMDD           PIC 9(04).                
013100      01  W-PROCESSING-DATE            PIC 9(08).                 
013200      01  W-PROCESSING-DATE-R REDEFINES W-PROCESSING-DATE.        
013300          05  W-PROC-DATE-CCYY          PIC 9(04).                
013400          05  W-PROC-DATE-MMDD          PIC 9(04).                
013500*                                                                 
013600*    Table subscript shared by the surviving-item scan in 4310    
013700*    and the product rewrite loop in 4500.                        
013800      77  W-SUBSCRIPT-1                PIC S9(05) COMP.           
013900*                                                                 
014000  PROCEDURE DIVISION.                                             
014100*---------------------------------------------------------------- 
014200*    4000-MAIN-LOGIC - load all three tables, apply every return  
014300*    transaction against them, rewrite all three back out, quit.  
014400*---------------------------------------------------------------- 
014500  4000-MAIN-LOGIC.                                                
014600      PERFORM 4100-INITIALIZE                                     
014700          THRU 4100-INITIALIZE-EXIT.                              
014800      PERFORM 4200-PROCESS-ONE-RETURN                             
014900          THRU 4200-PROCESS-ONE-RETURN-EXIT                       
015000          UNTIL W-RETTRANS-EOF-SW = "Y".                          
015100      PERFORM 4500-FINISH-RUN                                     
015200          THRU 4500-FINISH-RUN-EXIT.                              
015300      STOP RUN.                                                   
015400*                                                                 
015500  *    4100-INITIALIZE - stamp the run date, load all three tables
015600*    (invoice, item, product), and open the return-transaction,   
015700*    payment and reject-work files.                               
015800  4100-INITIALIZE.                                                
015900      ACCEPT W-RUN-DATE-YYMMDD FROM DATE.                         
016000      IF W-RUN-DATE-YY < 50                                       
016100          ADD 2000 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
016200      ELSE                                                        
016300          ADD 1900 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
016400      END-IF.                                                     
016500      MOVE W-RUN-DATE-MMDD TO W-PROC-DATE-MMDD.                   
016600      PERFORM 3200-LOAD-INVOICE-TABLE                             
016700          THRU 3200-LOAD-INVOICE-TABLE-EXIT.                      
016800      PERFORM 3900-LOAD-ITEM-TABLE                                
016900          THRU 3900-LOAD-ITEM-TABLE-EXIT.                         
017000      PERFORM 3000-LOAD-PRODUCT-TABLE                             
017100          THRU 3000-LOAD-PRODUCT-TABLE-EXIT.                      
017200      OPEN INPUT RETURN-TRANS-FILE.                               
017300      OPEN OUTPUT PAYMENT-FILE.                                   
017400      OPEN EXTEND REJECT-WORK-FILE.                               
017500      IF W-RETTRANS-FILE-STATUS NOT = "00"                        
017600          DISPLAY "RETURN-PROCESSING - RETTRANS OPEN FAILED "     
017700              W-RETTRANS-FILE-STATUS                              
017800          PERFORM 9999-ABORT-RUN                                  
017900      END-IF.                                                     
018000  4100-INITIALIZE-EXIT.                                           
018100      EXIT.                                                       
018200*                                                                 
018300  *    4200-PROCESS-ONE-RETURN - the three edits below reject a   
018400*    return to REJECT-WORK-FILE before any table is touched: a    
018500*    non-positive quantity, an item reference that does not       
018600*    resolve, or a quantity greater than what is still on the     
018700*    item.  The invoice lookup that follows only confirms the     
018800*    parent invoice itself is on file; a transaction that clears  
018900*    all four is applied by 4300 below.                           
019000  4200-PROCESS-ONE-RETURN.                                        
019100      READ RETURN-TRANS-FILE                                      
019200          AT END                                                  
019300              MOVE "Y" TO W-RETTRANS-EOF-SW                       
019400              GO TO 4200-PROCESS-ONE-RETURN-EXIT                  
019500      END-READ.                                                   
019600      MOVE "N" TO W-RET-REJECTED-SW.                              
019700      IF RET-QTY NOT > 0                                          
019800          MOVE "Y" TO W-RET-REJECTED-SW                           
019900          MOVE "RETURN QTY NOT POSITIVE" TO W-RET-REJECT-REASON   
020000          GO TO 4250-REJECT-RETURN                                
020100      END-IF.                                                     
020200      MOVE RET-ITEM-ID TO W-LOOKUP-ITM-ID.                        
020300      PERFORM 3920-LOOK-UP-ITEM                                   
020400          THRU 3920-LOOK-UP-ITEM-EXIT.                            
020500      IF W-ITM-FOUND-SW NOT = "Y"                                 
020600          MOVE "Y" TO W-RET-REJECTED-SW                           
020700          MOVE "ITEM NOT FOUND" TO W-RET-REJECT-REASON            
020800          GO TO 4250-REJECT-RETURN                                
020900      END-IF.                                                     
021000      IF RET-QTY > W-ITM-TBL-QTY (W-ITM-TBL-IDX)                  
021100          MOVE "Y" TO W-RET-REJECTED-SW                           
021200          MOVE "RETURN QTY EXCEEDS ITEM QTY"                      
021300              TO W-RET-REJECT-REASON                              
021400          GO TO 4250-REJECT-RETURN                                
021500      END-IF.                                                     
021600      MOVE RET-INV-ID TO W-LOOKUP-INV-ID.                         
021700      PERFORM 3300-LOOK-UP-INVOICE                                
021800          THRU 3300-LOOK-UP-INVOICE-EXIT.                         
021900      IF W-INV-FOUND-SW NOT = "Y"                                 
022000          MOVE "Y" TO W-RET-REJECTED-SW                           
022100          MOVE "INVOICE NOT FOUND" TO W-RET-REJECT-REASON         
022200          GO TO 4250-REJECT-RETURN                                
022300      END-IF.                                                     
022400      PERFORM 4300-APPLY-RETURN                                   
022500          THRU 4300-APPLY-RETURN-EXIT.                            
022600      GO TO 4200-PROCESS-ONE-RETURN-EXIT.                         
022700  4250-REJECT-RETURN.                                             
022800      MOVE "RET " TO REJ-ENGINE.                                  
022900      MOVE RET-INV-ID TO REJ-REFERENCE.                           
023000      MOVE W-RET-REJECT-REASON TO REJ-REASON.                     
023100      WRITE REJECT-WORK-RECORD.                                   
023200  4200-PROCESS-ONE-RETURN-EXIT.                                   
023300      EXIT.                                                       
023400*                                                                 
023500  *    4300-APPLY-RETURN - price the returned quantity, reduce the
023600*    item's quantity and retotal its line, restock the product    
023700*    (CR-0290 floors the stock quantity at zero rather than let a 
023800*    data-entry error drive it negative), then recompute the      
023900*    whole parent invoice from its surviving items (CR-0142 -     
024000*    earlier code only adjusted the one line, which left the      
024100*    invoice subtotal wrong whenever more than one item existed). 
024200  4300-APPLY-RETURN.                                              
024300      MULTIPLY RET-QTY BY W-ITM-TBL-UNIT-PRICE (W-ITM-TBL-IDX)    
024400          GIVING W-RET-AMOUNT ROUNDED.                            
024500      SUBTRACT RET-QTY FROM W-ITM-TBL-QTY (W-ITM-TBL-IDX).        
024600      MULTIPLY W-ITM-TBL-QTY (W-ITM-TBL-IDX)                      
024700          BY W-ITM-TBL-UNIT-PRICE (W-ITM-TBL-IDX)                 
024800          GIVING W-ITM-TBL-TOTAL-PRICE (W-ITM-TBL-IDX) ROUNDED.   
024900      MOVE W-ITM-TBL-PROD-ID (W-ITM-TBL-IDX)                      
025000          TO W-LOOKUP-PROD-ID.                                    
025100      PERFORM 3100-LOOK-UP-PRODUCT                                
025200          THRU 3100-LOOK-UP-PRODUCT-EXIT.                         
025300      IF W-PROD-FOUND-SW = "Y"                                    
025400          ADD RET-QTY TO W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX)    
025500          IF W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX) < 0            
025600              MOVE ZERO TO W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX)  
025700          END-IF                                                  
025800      END-IF.                                                     
025900      PERFORM 4310-RECOMPUTE-INVOICE                              
026000          THRU 4310-RECOMPUTE-INVOICE-EXIT.                       
026100  4300-APPLY-RETURN-EXIT.                                         
026200      EXIT.                                                       
026300*                                                                 
026400  *    4310-RECOMPUTE-INVOICE - retotal the invoice from whichever
026500*    items survived the return (4320 below), then prorate the     
026600*    paid amount down to match.  A customer who already paid      
026700*    more than the new total gets capped at the new total (the    
026800*    excess becomes W-REFUND-AMOUNT below); a customer with a     
026900*    partial payment gets that payment's percentage of the        
027000*    ORIGINAL total carried forward against the new total, per    
027100*    PR-0401 - this is the fix that keeps a 50%-paid invoice at   
027200*    50% paid after a return, instead of refunding too much.      
027300  4310-RECOMPUTE-INVOICE.                                         
027400      MOVE ZERO TO W-NEW-SUBTOTAL.                                
027500      PERFORM 4320-ADD-SURVIVING-ITEM                             
027600          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
027700          UNTIL W-SUBSCRIPT-1 > W-ITM-TBL-COUNT.                  
027800      ADD W-NEW-SUBTOTAL W-INV-TBL-TAX-AMT (W-INV-TBL-IDX)        
027900          GIVING W-NEW-TOTAL-AMT.                                 
028000      SUBTRACT W-INV-TBL-DISC-AMT (W-INV-TBL-IDX)                 
028100          FROM W-NEW-TOTAL-AMT.                                   
028200      MOVE W-NEW-TOTAL-AMT TO W-PRORATE-ORIGINAL-TOTAL.           
028300      MOVE W-INV-TBL-PAID-AMT (W-INV-TBL-IDX)                     
028400          TO W-PRORATE-CURRENT-PAID.                              
028500      IF W-PRORATE-CURRENT-PAID > W-NEW-TOTAL-AMT                 
028600          MOVE W-NEW-TOTAL-AMT TO W-PRORATE-NEW-PAID              
028700      ELSE                                                        
028800          IF W-PRORATE-CURRENT-PAID > 0                           
028900              MOVE W-INV-TBL-TOTAL-AMT (W-INV-TBL-IDX)            
029000                  TO W-PRORATE-ORIGINAL-TOTAL                     
029100              PERFORM 3610-DIVIDE-PAID-PERCENT                    
029200                  THRU 3610-DIVIDE-PAID-PERCENT-EXIT              
029300              MOVE W-NEW-TOTAL-AMT TO W-ROUND-FACTOR-1            
029400              MOVE W-PRORATE-PERCENT TO W-ROUND-FACTOR-2          
029500              PERFORM 3600-ROUND-MONEY                            
029600                  THRU 3600-ROUND-MONEY-EXIT                      
029700              MOVE W-ROUND-RESULT TO W-PRORATE-NEW-PAID           
029800              IF W-PRORATE-NEW-PAID > W-NEW-TOTAL-AMT             
029900                  MOVE W-NEW-TOTAL-AMT TO W-PRORATE-NEW-PAID      
030000              END-IF                                              
030100          ELSE                                                    
030200              MOVE ZERO TO W-PRORATE-NEW-PAID                     
030300          END-IF                                                  
030400      END-IF.                                                     
030500      SUBTRACT W-PRORATE-NEW-PAID FROM W-PRORATE-CURRENT-PAID     
030600          GIVING W-REFUND-AMOUNT.                                 
030700      SUBTRACT W-PRORATE-NEW-PAID FROM W-NEW-TOTAL-AMT            
030800          GIVING W-NEW-BALANCE-AMT.                               
030900      MOVE W-NEW-SUBTOTAL                                         
031000          TO W-INV-TBL-SUBTOTAL (W-INV-TBL-IDX).                  
031100      MOVE W-NEW-TOTAL-AMT                                        
031200          TO W-INV-TBL-TOTAL-AMT (W-INV-TBL-IDX).                 
031300      MOVE W-PRORATE-NEW-PAID                                     
031400          TO W-INV-TBL-PAID-AMT (W-INV-TBL-IDX).                  
031500      MOVE W-NEW-BALANCE-AMT                                      
031600          TO W-INV-TBL-BALANCE-AMT (W-INV-TBL-IDX).               
031700      MOVE W-NEW-BALANCE-AMT TO W-DERIVE-BALANCE.                 
031800      MOVE W-PRORATE-NEW-PAID TO W-DERIVE-PAID.                   
031900      PERFORM 3500-DERIVE-INVOICE-STATUS                          
032000          THRU 3500-DERIVE-INVOICE-STATUS-EXIT.                   
032100      MOVE W-DERIVE-STATUS TO W-INV-TBL-STATUS (W-INV-TBL-IDX).   
032200      IF W-REFUND-AMOUNT > 0                                      
032300          PERFORM 4330-WRITE-REFUND                               
032400              THRU 4330-WRITE-REFUND-EXIT                         
032500      END-IF.                                                     
032600  4310-RECOMPUTE-INVOICE-EXIT.                                    
032700      EXIT.                                                       
032800*                                                                 
032900  *    4320-ADD-SURVIVING-ITEM - one pass of the item table,      
033000*    PERFORMed by the VARYING loop in 4310; adds this item's      
033100*    total price into the running subtotal when it belongs to     
033200*    the invoice being recomputed.  Items already reduced to zero 
033300*    quantity by an earlier return still contribute (their total  
033400*    price is zero), so a fully-returned item simply drops out of 
033500*    the subtotal without needing a separate delete pass.         
033600  4320-ADD-SURVIVING-ITEM.                                        
033700      IF W-ITM-TBL-INV-ID (W-SUBSCRIPT-1)                         
033800              = W-INV-TBL-ID (W-INV-TBL-IDX)                      
033900          ADD W-ITM-TBL-TOTAL-PRICE (W-SUBSCRIPT-1)               
034000              TO W-NEW-SUBTOTAL                                   
034100      END-IF.                                                     
034200  4320-ADD-SURVIVING-ITEM-EXIT.                                   
034300      EXIT.                                                       
034400*                                                                 
034500  *    4330-WRITE-REFUND - PERFORMed from 4310 only when the      
034600*    proration freed money back to the customer.  Written as a    
034700*    negative PAYMENT record (method REFUND) rather than a        
034800*    separate file, so the payment history and the management     
034900*    report's cash totals both pick it up automatically.          
035000  4330-WRITE-REFUND.                                              
035100      MOVE W-NEXT-PAY-ID TO PAY-ID.                               
035200      ADD 1 TO W-NEXT-PAY-ID.                                     
035300      MOVE W-INV-TBL-ID (W-INV-TBL-IDX) TO PAY-INV-ID.            
035400      COMPUTE PAY-AMOUNT = ZERO - W-REFUND-AMOUNT.                
035500      MOVE "REFUND" TO PAY-METHOD.                                
035600      MOVE W-PROCESSING-DATE TO PAY-DATE.                         
035700      MOVE "RETURN REFUND" TO PAY-REF-NUM.                        
035800      WRITE PAYMENT-RECORD.                                       
035900  4330-WRITE-REFUND-EXIT.                                         
036000      EXIT.                                                       
036100*                                                                 
036200  *    4500-FINISH-RUN - close the return, payment and reject-work
036300*    files, rewrite the item and invoice tables, then reopen the  
036400*    product master OUTPUT to rewrite the restocked quantities.   
036500*    The product master has to be fully rewritten (not REWRITEn   
036600*    in place) because this shop's product file is a flat         
036700*    sequential file, same as the others - there is no keyed      
036800*    access to update one record without passing the whole file.  
036900  4500-FINISH-RUN.                                                
037000      CLOSE RETURN-TRANS-FILE.                                    
037100      CLOSE PAYMENT-FILE.                                         
037200      CLOSE REJECT-WORK-FILE.                                     
037300      PERFORM 3930-REWRITE-ITEM-TABLE                             
037400          THRU 3930-REWRITE-ITEM-TABLE-EXIT.                      
037500      PERFORM 3400-REWRITE-INVOICE-TABLE                          
037600          THRU 3400-REWRITE-INVOICE-TABLE-EXIT.                   
037700      OPEN OUTPUT PRODUCT-MASTER-FILE.                            
037800      PERFORM 4510-REWRITE-ONE-PRODUCT                            
037900          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
038000          UNTIL W-SUBSCRIPT-1 > W-PROD-TBL-COUNT.                 
038100      CLOSE PRODUCT-MASTER-FILE.                                  
038200  4500-FINISH-RUN-EXIT.                                           
038300      EXIT.                                                       
038400*                                                                 
038500  *    4510-REWRITE-ONE-PRODUCT - one table entry out to          
038600*    PRODUCT-MASTER-FILE, PERFORMed by the VARYING loop in 4500.  
038700  4510-REWRITE-ONE-PRODUCT.                                       
038800      SET W-PROD-TBL-IDX TO W-SUBSCRIPT-1.                        
038900      MOVE W-PROD-TBL-ID (W-PROD-TBL-IDX) TO PROD-ID.             
039000      MOVE W-PROD-TBL-SHOP-ID (W-PROD-TBL-IDX) TO PROD-SHOP-ID.   
039100      MOVE W-PROD-TBL-NAME (W-PROD-TBL-IDX) TO PROD-NAME.         
039200      MOVE W-PROD-TBL-CATEGORY (W-PROD-TBL-IDX)                   
039300          TO PROD-CATEGORY.                                       
039400      MOVE W-PROD-TBL-UNIT (W-PROD-TBL-IDX) TO PROD-UNIT.         
039500      MOVE W-PROD-TBL-PRICE (W-PROD-TBL-IDX) TO PROD-PRICE.       
039600      MOVE W-PROD-TBL-STOCK-QTY (W-PROD-TBL-IDX)                  
039700          TO PROD-STOCK-QTY.                                      
039800      MOVE W-PROD-TBL-MIN-STOCK (W-PROD-TBL-IDX)                  
039900          TO PROD-MIN-STOCK.                                      
040000      MOVE W-PROD-TBL-ACTIVE-FLAG (W-PROD-TBL-IDX)                
040100          TO PROD-ACTIVE-FLAG.                                    
040200      WRITE PRODUCT-RECORD.                                       
040300  4510-REWRITE-ONE-PRODUCT-EXIT.                                  
040400      EXIT.                                                       
040500*                                                                 
040600  *    9999-ABORT-RUN - common abend stop.                        
040700  9999-ABORT-RUN.                                                 
040800      DISPLAY "RETURN-PROCESSING - RUN ABORTED".                  
040900      STOP RUN.                                                   
041000*                                                                 
041100      COPY "PL-LOAD-INVOICE-TABLE.CBL".                           
041200      COPY "PL-LOOK-UP-INVOICE.CBL".                              
041300      COPY "PL-REWRITE-INVOICE-TABLE.CBL".                        
041400      COPY "PL-LOAD-ITEM-TABLE.CBL".                              
041500      COPY "PL-LOOK-UP-ITEM.CBL".                                 
041600      COPY "PL-REWRITE-ITEM-TABLE.CBL".                           
041700      COPY "PL-LOAD-PRODUCT-TABLE.CBL".                           
041800      COPY "PL-LOOK-UP-PRODUCT.CBL".                              
041900      COPY "PL-DERIVE-INVOICE-STATUS.CBL".                        
042000      COPY "PL-ROUND-MONEY.CBL".                                  
