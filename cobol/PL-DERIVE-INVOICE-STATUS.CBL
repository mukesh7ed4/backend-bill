000100*---------------------------------------------------------------- 
000200*  PL-DERIVE-INVOICE-STATUS.CBL                                   
000300*  Shared status rule used by posting, payment application, and   
000400*  return processing: balance <= 0 is PAID, else paid > 0 is      
000500*  PARTIAL, else PENDING.  Caller loads W-DERIVE-BALANCE and     
000600*  W-DERIVE-PAID before the PERFORM; result comes back in        
000700*  W-DERIVE-STATUS.  OVERDUE is set elsewhere, by the aging      
000800*  sweep and the payment overdue override, never here.            
000900*---------------------------------------------------------------- 
001000 3500-DERIVE-INVOICE-STATUS.                                      
001100     IF W-DERIVE-BALANCE NOT > 0                                 
001200         MOVE "PAID    " TO W-DERIVE-STATUS                      
001300     ELSE                                                         
001400         IF W-DERIVE-PAID > 0                                    
001500             MOVE "PARTIAL " TO W-DERIVE-STATUS                  
001600         ELSE                                                     
001700             MOVE "PENDING " TO W-DERIVE-STATUS                  
001800         END-IF                                                   
001900     END-IF.                                                      
002000 3500-DERIVE-INVOICE-STATUS-EXIT.                                 
002100     EXIT.                                                        
