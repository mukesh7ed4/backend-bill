000100*---------------------------------------------------------------- 
000200*  FDEXPNS.CBL                                                    
000300*  Record layout for a shop expense.  Sorted ascending by         
000400*  EXP-CATEGORY within EXP-SHOP-ID for the expense register's     
000500*  control break.                                                 
000600*---------------------------------------------------------------- 
000700     FD  EXPENSE-FILE                                             
000800         LABEL RECORDS ARE STANDARD                               
000900         RECORD CONTAINS 90 CHARACTERS.                           
001000     01  EXPENSE-RECORD.                                          
001100         05  EXP-ID                   PIC 9(06).                  
001200         05  EXP-SHOP-ID              PIC 9(04).                  
001300         05  EXP-TITLE                PIC X(30).                  
001400         05  EXP-AMOUNT               PIC S9(08)V99.              
001500         05  EXP-CATEGORY             PIC X(15).                  
001600         05  EXP-DATE                 PIC 9(08).                  
001700         05  EXP-PAY-METHOD           PIC X(10).                  
001800         05  FILLER                   PIC X(07).
