000100*---------------------------------------------------------------- 
000200*  SLREJWK.CBL                                                    
000300*  FILE-CONTROL entry for the rejected-transaction work file.     
000400*  invoice-posting.cob, payment-application.cob, and return-      
000500*  processing.cob each OPEN OUTPUT/EXTEND this in turn across the 
000600*  run; management-report.cob reads it back for the rejected-     
000700*  transactions section.                                          
000800*---------------------------------------------------------------- 
000900     SELECT REJECT-WORK-FILE                                      
001000         ASSIGN TO REJWORK                                        
001100         ORGANIZATION IS SEQUENTIAL                               
001200         FILE STATUS IS W-REJWORK-FILE-STATUS.                   
