000100*---------------------------------------------------------------- 
000200*  FDINVMS.CBL                                                    
000300*  Record layout for a posted invoice.  Sorted ascending by       
000400*  INV-ID; loaded whole into WSINTBL by the steps that follow     
000500*  posting.                                                       
000600*---------------------------------------------------------------- 
000700     FD  INVOICE-MASTER-FILE                                      
000800         LABEL RECORDS ARE STANDARD                               
000900         RECORD CONTAINS 130 CHARACTERS.                          
001000     01  INVOICE-RECORD.                                          
001100         05  INV-ID                   PIC 9(06).                  
001200         05  INV-SHOP-ID              PIC 9(04).                  
001300         05  INV-CUST-ID              PIC 9(06).                  
001400         05  INV-NUMBER               PIC X(20).                  
001500         05  INV-DATE                 PIC 9(08).                  
001600         05  INV-DUE-DATE             PIC 9(08).                  
001700         05  INV-SUBTOTAL             PIC S9(08)V99.              
001800         05  INV-TAX-AMT              PIC S9(08)V99.              
001900         05  INV-DISC-AMT             PIC S9(08)V99.              
002000         05  INV-TOTAL-AMT            PIC S9(08)V99.              
002100         05  INV-PAID-AMT             PIC S9(08)V99.              
002200         05  INV-BALANCE-AMT          PIC S9(08)V99.              
002300         05  INV-STATUS               PIC X(08).                  
002400             88  INV-IS-PENDING       VALUE "PENDING ".           
002500             88  INV-IS-PARTIAL       VALUE "PARTIAL ".           
002600             88  INV-IS-PAID          VALUE "PAID    ".           
002700             88  INV-IS-OVERDUE       VALUE "OVERDUE ".           
002800         05  INV-DAYS-OVERDUE         PIC S9(04) COMP.            
002900         05  FILLER                   PIC X(08).                  
