000100*---------------------------------------------------------------- 
000200*  PLDATE.CBL                                                     
000300*  Date-difference paragraphs, adapted from wsdate.cbl's date     
000400*  work area.  3700-CALC-DAYS-OVERDUE is the only entry point     
000500*  overdue-aging.cob needs; it loads GDTV-DUE-DATE and            
000600*  GDTV-PROCESSING-DATE then PERFORMs THRU the exit, and reads    
000700*  the day count back from GDTV-DAYS-OVERDUE.  The Julian day     
000800*  number conversion is calendar-correct across month and year    
000900*  boundaries, unlike a straight digit subtraction.               
001000*---------------------------------------------------------------- 
001100 3700-CALC-DAYS-OVERDUE.                                          
001200     MOVE GDTV-DUE-DATE TO GDTV-CALC-DATE.                        
001300     PERFORM 3710-CALC-JULIAN-DAY                                 
001400         THRU 3710-CALC-JULIAN-DAY-EXIT.                          
001500     MOVE GDTV-CALC-JDN TO GDTV-JDN-DUE-DATE.                     
001600     MOVE GDTV-PROCESSING-DATE TO GDTV-CALC-DATE.                 
001700     PERFORM 3710-CALC-JULIAN-DAY                                 
001800         THRU 3710-CALC-JULIAN-DAY-EXIT.                          
001900     MOVE GDTV-CALC-JDN TO GDTV-JDN-PROC-DATE.                    
002000     SUBTRACT GDTV-JDN-DUE-DATE FROM GDTV-JDN-PROC-DATE           
002100         GIVING GDTV-DAYS-OVERDUE.                                
002200 3700-CALC-DAYS-OVERDUE-EXIT.                                     
002300     EXIT.                                                        
002400*                                                                 
002500*    Standard Gregorian-to-Julian day number conversion.          
002600*    a = (14 - month) / 12        (integer division)              
002700*    y = year + 4800 - a                                          
002800*    m = month + 12a - 3                                          
002900*    JDN = day + INT((153m+2)/5) + 365y + INT(y/4)                
003000*            - INT(y/100) + INT(y/400) - 32045                    
003100 3710-CALC-JULIAN-DAY.                                            
003200     SUBTRACT GDTV-CALC-MM FROM 14 GIVING GDTV-CALC-A.            
003300     DIVIDE GDTV-CALC-A BY 12 GIVING GDTV-CALC-A.                 
003400     ADD GDTV-CALC-CCYY 4800 GIVING GDTV-CALC-Y.                  
003500     SUBTRACT GDTV-CALC-A FROM GDTV-CALC-Y.                       
003600     MULTIPLY GDTV-CALC-A BY 12 GIVING GDTV-CALC-M.               
003700     ADD GDTV-CALC-MM GDTV-CALC-M GIVING GDTV-CALC-M.             
003800     SUBTRACT 3 FROM GDTV-CALC-M.                                 
003900     MULTIPLY GDTV-CALC-M BY 153 GIVING GDTV-CALC-JDN.            
004000     ADD 2 TO GDTV-CALC-JDN.                                      
004100     DIVIDE GDTV-CALC-JDN BY 5 GIVING GDTV-CALC-JDN.              
004200     ADD GDTV-CALC-DD TO GDTV-CALC-JDN.                           
004300     COMPUTE GDTV-CALC-JDN = GDTV-CALC-JDN                        
004400         + (365 * GDTV-CALC-Y)                                    
004500         + (GDTV-CALC-Y / 4)                                      
004600         - (GDTV-CALC-Y / 100)                                    
004700         + (GDTV-CALC-Y / 400)                                    
004800         - 32045.                                                 
004900 3710-CALC-JULIAN-DAY-EXIT.                                       
005000     EXIT.                                                        
005100*                                                                 
005200*    Builds a "MONTH DD, CCYY" heading fragment into              
005300*    RPT-RUN-DATE-TEXT for management-report.cob's title line.    
005400*    GDTV-CALC-DATE must hold the run date on entry.              
005500 3720-EDIT-DATE-FOR-HEADING.                                      
005600     SET GDTV-TBL-IDX TO GDTV-CALC-MM.                            
005700     STRING GDTV-TABLE-MONTH-NAME (GDTV-TBL-IDX) DELIMITED BY " " 
005800         " " DELIMITED BY SIZE                                    
005900         GDTV-CALC-DD DELIMITED BY SIZE                           
006000         ", " DELIMITED BY SIZE                                   
006100         GDTV-CALC-CCYY DELIMITED BY SIZE                         
006200         INTO RPT-RUN-DATE-TEXT.                                  
006300 3720-EDIT-DATE-FOR-HEADING-EXIT.                                 
006400     EXIT.                                                        
