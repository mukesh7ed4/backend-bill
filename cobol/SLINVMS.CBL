000100*---------------------------------------------------------------- 
000200*  SLINVMS.CBL                                                    
000300*  FILE-CONTROL entry for the posted-invoice master.  Written by  
000400*  invoice-posting.cob; reread and rewritten by payment-          
000500*  application.cob, return-processing.cob, overdue-aging.cob, and 
000600*  management-report.cob.                                         
000700*---------------------------------------------------------------- 
000800     SELECT INVOICE-MASTER-FILE                                   
000900         ASSIGN TO INVMAST                                        
001000         ORGANIZATION IS SEQUENTIAL                               
001100         FILE STATUS IS W-INVMAST-FILE-STATUS.                   
