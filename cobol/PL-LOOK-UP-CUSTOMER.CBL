000100*---------------------------------------------------------------- 
000200*  PL-LOOK-UP-CUSTOMER.CBL                                        
000300*  SEARCH ALL W-CUSTOMER-TABLE by W-LOOKUP-CUS-ID.  Caller sets 
000400*  W-LOOKUP-CUS-ID and reads W-CUS-FOUND-SW on return.          
000500*---------------------------------------------------------------- 
000600 3820-LOOK-UP-CUSTOMER.                                           
000700     MOVE "N" TO W-CUS-FOUND-SW.                                 
000800     SEARCH ALL W-CUS-TBL-ENTRY                                  
000900         WHEN W-CUS-TBL-ID (W-CUS-TBL-IDX) = W-LOOKUP-CUS-ID   
001000             MOVE "Y" TO W-CUS-FOUND-SW                          
001100     END-SEARCH.                                                  
001200 3820-LOOK-UP-CUSTOMER-EXIT.                                      
001300     EXIT.                                                        
