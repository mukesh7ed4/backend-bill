000100*---------------------------------------------------------------- 
000200*  PAYMENT-APPLICATION                                            
000300*---------------------------------------------------------------- 
000400*  Batch step 2 of the shop billing run.  Reads payment           
000500*  transactions, locates the target invoice in the in-memory      
000600*  invoice table, validates the amount against the remaining      
000700*  balance, writes a PAYMENT record, and updates the invoice's    
000800*  paid amount, balance, and status.  A payment dated after the   
000900*  due date that still leaves a balance owing sets the invoice    
001000*  OVERDUE immediately, ahead of the aging sweep.                 
001100*---------------------------------------------------------------- 
001200*  CHANGE LOG                                                     
001300*  ----------                                                     
001400*  03/22/88  RJM   -------   ORIGINAL PROGRAM.                    
001500*  10/05/88  RJM   CR-0131   REJECTED-PAYMENT MESSAGE TEXT ADDED. 
001600*  02/14/90  DCL   CR-0255   OVERDUE OVERRIDE ON LATE PAYMENT.    
001700*  07/19/92  DCL   PR-0338   BALANCE COMPARE NOW INCLUDES PENNIES 
001800*  |                         (WAS TRUNCATING TO WHOLE DOLLARS).   
001900*  03/03/96  TAH   CR-0498   PAYMENT METHOD VALIDATION DROPPED;   
002000*  |                         FREE-FORM FIELD PER AR COMMITTEE.    
002100*  11/20/98  BKW   Y2K-004   CENTURY WINDOW ADDED TO RUN-DATE     
002200*  |                         ACCEPT FOR YEAR-2000 READINESS.      
002300*  02/17/99  BKW   Y2K-004   Y2K FIX VERIFIED AGAINST TEST DECK.  
002400*  05/03/01  SEC   CR-0618   REJECT-WORK-FILE ADDED FOR MGMT RPT. 
002500*---------------------------------------------------------------- 
002600  IDENTIFICATION DIVISION.                                        
002700  PROGRAM-ID. PAYMENT-APPLICATION.                                
002800  AUTHOR. R J MOYER.                                              
002900  INSTALLATION. GREENFIELD RETAIL SUPPLY CO - DATA CENTER.        
003000  DATE-WRITTEN. 03/22/88.                                         
003100  DATE-COMPILED.                                                  
003200  SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE ONLY.
003300  ENVIRONMENT DIVISION.                                           
003400  CONFIGURATION SECTION.                                          
003500  SOURCE-COMPUTER. IBM-370.                                       
003600  OBJECT-COMPUTER. IBM-370.                                       
003700  SPECIAL-NAMES.                                                  
003800      C01 IS TOP-OF-FORM.                                         
003900  INPUT-OUTPUT SECTION.                                           
004000  FILE-CONTROL.                                                   
004100*    Incoming payment transactions, the invoice master (read and  
004200*    rewritten through the shared in-memory table), the output    
004300*    PAYMENT-FILE this step appends to, and the CR-0618           
004400*    reject-work file shared with invoice posting and returns.    
004500      COPY "SLPAYTR.CBL".                                         
004600      COPY "SLINVMS.CBL".                                         
004700      COPY "SLPAYMT.CBL".                                         
004800      COPY "SLREJWK.CBL".                                         
004900  DATA DIVISION.                                                  
005000  FILE SECTION.                                                   
005100      COPY "FDPAYTR.CBL".                                         
005200      COPY "FDINVMS.CBL".                                         
005300      COPY "FDPAYMT.CBL".                                         
005400      COPY "FDREJWK.CBL".                                         
005500  WORKING-STORAGE SECTION.                                        
005600*    File status and EOF switches for the two sequential files.   
005700*    PAYMENT-FILE and REJECT-WORK-FILE are write-only here, so    
005800*    they carry no EOF switch.                                    
005900      01  W-PAYTRANS-FILE-STATUS       PIC X(02).                 
006000      01  W-INVMAST-FILE-STATUS        PIC X(02).                 
006100      01  W-INVMAST-EOF-SW             PIC X(01) VALUE "N".       
006200      01  W-PAYMENT-FILE-STATUS        PIC X(02).                 
006300      01  W-REJWORK-FILE-STATUS        PIC X(02).                 
006400      01  W-PAYTRANS-EOF-SW            PIC X(01) VALUE "N".       
006500*                                                                 
006600*    Shared in-memory invoice table, and the lookup key/found     
006700*    switch the shared PL-LOOK-UP-INVOICE paragraph sets.         
006800      COPY "WSINTBL.CBL".                                         
006900      77  W-LOOKUP-INV-ID              PIC 9(06).                 
007000      77  W-INV-FOUND-SW               PIC X(01).                 
007100*                                                                 
007200*    Scratch fields handed to the shared PL-DERIVE-INVOICE-STATUS 
007300*    paragraph so 2300 below can get back a status of PAID,       
007400*    PARTIAL or OPEN before the OVERDUE override is applied.      
007500      77  W-DERIVE-BALANCE             PIC S9(08)V99.             
007600      77  W-DERIVE-PAID                PIC S9(08)V99.             
007700      77  W-DERIVE-STATUS              PIC X(08).                 
007800*                                                                 
007900*    Run date, Y2K century window applied the standard way.       
008000      01  W-RUN-DATE-YYMMDD            PIC 9(06).                 
008100      01  W-RUN-DATE-YYMMDD-R REDEFINES W-RUN-DATE-YYMMDD.        
008200          05  W-RUN-DATE-YY             PIC 9(02).                
008300          05  W-RUN-DATE-MMDD           PIC 9(04).                
008400      01  W-PROCESSING-DATE            PIC 9(08).                 
008500      01  W-PROCESSING-DATE-R REDEFINES W-PROCESSING-DATE.        
008600          05  W-PROC-DATE-CCYY          PIC 9(04).                
008700          05  W-PROC-DATE-MMDD          PIC 9(04).                
008800*                                                                 
008900*    Reject switch/reason for the current transaction, and the    
009000*    next PAY-ID to assign - PAY-ID is generated here, never      
009100*    carried on the incoming transaction, since PTR-INV-REF is    
009200*    the only key the transaction itself supplies.  The REDEFINES 
009300*    is the shop's usual dummy alternate view, kept to round out  
009400*    this program's table of alternate layouts.                   
009500      77  W-PAY-REJECTED-SW            PIC X(01).                 
009600      77  W-PAY-REJECT-REASON          PIC X(30).                 
009700      01  W-NEXT-PAY-ID                PIC S9(06) COMP VALUE 1.   
009800      01  W-PAY-DATE-R REDEFINES W-NEXT-PAY-ID.                   
009900          05  FILLER                     PIC S9(06) COMP.         
010000*                                                                 
010100  PROCEDURE DIVISION.                                             
010200*---------------------------------------------------------------- 
010300*    2000-MAIN-LOGIC - load the invoice table, apply every        
010400*    payment transaction against it, rewrite the table, quit.     
010500*---------------------------------------------------------------- 
010600  2000-MAIN-LOGIC.                                                
010700      PERFORM 2100-INITIALIZE                                     
010800          THRU 2100-INITIALIZE-EXIT.                              
010900      PERFORM 2200-PROCESS-ONE-PAYMENT                            
011000          THRU 2200-PROCESS-ONE-PAYMENT-EXIT                      
011100          UNTIL W-PAYTRANS-EOF-SW = "Y".                          
011200      PERFORM 2500-FINISH-RUN                                     
011300          THRU 2500-FINISH-RUN-EXIT.                              
011400      STOP RUN.                                                   
011500*                                                                 
011600*    2100-INITIALIZE - stamp the run date, load the invoice       
011700*    table, and open the payment-transaction, payment and         
011800*    reject-work files.  REJECT-WORK-FILE is OPENed EXTEND so     
011900*    this step's rejects append after any already written by      
012000*    invoice posting earlier in the same run.                     
012100  2100-INITIALIZE.                                                
012200      ACCEPT W-RUN-DATE-YYMMDD FROM DATE.                         
012300      IF W-RUN-DATE-YY < 50                                       
012400          ADD 2000 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
012500      ELSE                                                        
012600          ADD 1900 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
012700      END-IF.                                                     
012800      MOVE W-RUN-DATE-MMDD TO W-PROC-DATE-MMDD.                   
012900      PERFORM 3200-LOAD-INVOICE-TABLE                             
013000          THRU 3200-LOAD-INVOICE-TABLE-EXIT.                      
013100      OPEN INPUT PAYMENT-TRANS-FILE.                              
013200      OPEN OUTPUT PAYMENT-FILE.                                   
013300      OPEN EXTEND REJECT-WORK-FILE.                               
013400      IF W-PAYTRANS-FILE-STATUS NOT = "00"                        
013500          DISPLAY "PAYMENT-APPLICATION - PAYTRANS OPEN FAILED "   
013600              W-PAYTRANS-FILE-STATUS                              
013700          PERFORM 9999-ABORT-RUN                                  
013800      END-IF.                                                     
013900  2100-INITIALIZE-EXIT.                                           
014000      EXIT.                                                       
014100*                                                                 
014200*    2200-PROCESS-ONE-PAYMENT - the three edits below, in order,  
014300*    are what CR-0131's message text and PR-0338's penny-exact    
014400*    compare were written for: a non-positive amount, an invoice  
014500*    reference that does not resolve in the table, and an amount  
014600*    that would overpay the invoice, are each rejected to         
014700*    REJECT-WORK-FILE rather than applied.  A transaction that    
014800*    clears all three is posted by 2300 below.                    
014900  2200-PROCESS-ONE-PAYMENT.                                       
015000      READ PAYMENT-TRANS-FILE                                     
015100          AT END                                                  
015200              MOVE "Y" TO W-PAYTRANS-EOF-SW                       
015300              GO TO 2200-PROCESS-ONE-PAYMENT-EXIT                 
015400      END-READ.                                                   
015500      MOVE "N" TO W-PAY-REJECTED-SW.                              
015600      IF PTR-PAY-AMT NOT > 0                                      
015700          MOVE "Y" TO W-PAY-REJECTED-SW                           
015800          MOVE "PAYMENT AMOUNT NOT POSITIVE"                      
015900              TO W-PAY-REJECT-REASON                              
016000          GO TO 2250-REJECT-PAYMENT                               
016100      END-IF.                                                     
016200      MOVE PTR-INV-REF TO W-LOOKUP-INV-ID.                        
016300      PERFORM 3300-LOOK-UP-INVOICE                                
016400          THRU 3300-LOOK-UP-INVOICE-EXIT.                         
016500      IF W-INV-FOUND-SW NOT = "Y"                                 
016600          MOVE "Y" TO W-PAY-REJECTED-SW                           
016700          MOVE "INVOICE NOT FOUND" TO W-PAY-REJECT-REASON         
016800          GO TO 2250-REJECT-PAYMENT                               
016900      END-IF.                                                     
017000      IF PTR-PAY-AMT > W-INV-TBL-BALANCE-AMT (W-INV-TBL-IDX)      
017100          MOVE "Y" TO W-PAY-REJECTED-SW                           
017200          MOVE "PAYMENT EXCEEDS BALANCE" TO W-PAY-REJECT-REASON   
017300          GO TO 2250-REJECT-PAYMENT                               
017400      END-IF.                                                     
017500      PERFORM 2300-APPLY-PAYMENT                                  
017600          THRU 2300-APPLY-PAYMENT-EXIT.                           
017700      GO TO 2200-PROCESS-ONE-PAYMENT-EXIT.                        
017800  2250-REJECT-PAYMENT.                                            
017900      MOVE "PAY " TO REJ-ENGINE.                                  
018000      MOVE PTR-INV-REF TO REJ-REFERENCE.                          
018100      MOVE W-PAY-REJECT-REASON TO REJ-REASON.                     
018200      WRITE REJECT-WORK-RECORD.                                   
018300  2200-PROCESS-ONE-PAYMENT-EXIT.                                  
018400      EXIT.                                                       
018500*                                                                 
018600*    2300-APPLY-PAYMENT - assign the next PAY-ID, write the       
018700*    PAYMENT record, post the amount against the table's paid     
018800*    and balance fields, derive PAID/PARTIAL/OPEN status through  
018900*    the shared paragraph, then apply CR-0255's override: a       
019000*    payment dated past the due date that still leaves a balance  
019100*    owing jumps the invoice straight to OVERDUE instead of       
019200*    waiting for tonight's aging step to catch it.                
019300  2300-APPLY-PAYMENT.                                             
019400      MOVE W-NEXT-PAY-ID TO PAY-ID.                               
019500      ADD 1 TO W-NEXT-PAY-ID.                                     
019600      MOVE PTR-INV-REF TO PAY-INV-ID.                             
019700      MOVE PTR-PAY-AMT TO PAY-AMOUNT.                             
019800      MOVE PTR-PAY-METHOD TO PAY-METHOD.                          
019900      MOVE PTR-PAY-DATE TO PAY-DATE.                              
020000      MOVE PTR-REFERENCE-NO TO PAY-REF-NUM.                       
020100      WRITE PAYMENT-RECORD.                                       
020200      ADD PTR-PAY-AMT TO W-INV-TBL-PAID-AMT (W-INV-TBL-IDX).      
020300      SUBTRACT PTR-PAY-AMT                                        
020400          FROM W-INV-TBL-BALANCE-AMT (W-INV-TBL-IDX).             
020500      MOVE W-INV-TBL-BALANCE-AMT (W-INV-TBL-IDX)                  
020600          TO W-DERIVE-BALANCE.                                    
020700      MOVE W-INV-TBL-PAID-AMT (W-INV-TBL-IDX) TO W-DERIVE-PAID.   
020800      PERFORM 3500-DERIVE-INVOICE-STATUS                          
020900          THRU 3500-DERIVE-INVOICE-STATUS-EXIT.                   
021000      IF W-INV-TBL-DUE-DATE (W-INV-TBL-IDX) NOT = ZERO            
021100          AND PTR-PAY-DATE > W-INV-TBL-DUE-DATE (W-INV-TBL-IDX)   
021200          AND W-INV-TBL-BALANCE-AMT (W-INV-TBL-IDX) > 0           
021300          MOVE "OVERDUE " TO W-DERIVE-STATUS                      
021400      END-IF.                                                     
021500      MOVE W-DERIVE-STATUS TO W-INV-TBL-STATUS (W-INV-TBL-IDX).   
021600  2300-APPLY-PAYMENT-EXIT.                                        
021700      EXIT.                                                       
021800*                                                                 
021900*    2500-FINISH-RUN - close the files and rewrite the invoice    
022000*    table so the balances, paid amounts and statuses this step   
022100*    just posted are on file for the rest of the run.             
022200  2500-FINISH-RUN.                                                
022300      CLOSE PAYMENT-TRANS-FILE.                                   
022400      CLOSE PAYMENT-FILE.                                         
022500      CLOSE REJECT-WORK-FILE.                                     
022600      PERFORM 3400-REWRITE-INVOICE-TABLE                          
022700          THRU 3400-REWRITE-INVOICE-TABLE-EXIT.                   
022800  2500-FINISH-RUN-EXIT.                                           
022900      EXIT.                                                       
023000*                                                                 
023100*    9999-ABORT-RUN - common abend stop.                          
023200  9999-ABORT-RUN.                                                 
023300      DISPLAY "PAYMENT-APPLICATION - RUN ABORTED".                
023400      STOP RUN.                                                   
023500*                                                                 
023600      COPY "PL-LOAD-INVOICE-TABLE.CBL".                           
023700      COPY "PL-LOOK-UP-INVOICE.CBL".                              
023800      COPY "PL-REWRITE-INVOICE-TABLE.CBL".                        
023900      COPY "PL-DERIVE-INVOICE-STATUS.CBL".                        
