000100*---------------------------------------------------------------- 
000200*  wsdate.cbl                                                     
000300*  WORKING-STORAGE to be used by PLDATE.CBL                       
000400*---------------------------------------------------------------- 
000500*    A generic CCYYMMDD work date, broken out three ways, so one  
000600*    set of fields serves both conversions PLDATE.CBL performs:   
000700*    days-overdue for overdue-aging.cob and run-date heading      
000800*    text for management-report.cob.                              
000900*---------------------------------------------------------------- 
001000     01  GDTV-CALC-DATE                PIC 9(8).                  
001100     01  GDTV-CALC-DATE-R REDEFINES GDTV-CALC-DATE.               
001200         05  GDTV-CALC-CCYY             PIC 9(4).                 
001300         05  GDTV-CALC-MM               PIC 9(2).                 
001400             88  GDTV-MONTH-VALID       VALUE 1 THRU 12.          
001500         05  GDTV-CALC-DD               PIC 9(2).                 
001600*                                                                 
001700*    Month names for 3720-EDIT-DATE-FOR-HEADING, loaded by VALUE  
001800*    and re-viewed as a table via REDEFINES (no INITIALIZE pass   
001900*    needed at run time).                                         
002000     01  GDTV-MONTH-NAMES-LIT.                                    
002100         05  FILLER                 PIC X(09) VALUE "JANUARY  ".  
002200         05  FILLER                 PIC X(09) VALUE "FEBRUARY ".  
002300         05  FILLER                 PIC X(09) VALUE "MARCH    ".  
002400         05  FILLER                 PIC X(09) VALUE "APRIL    ".  
002500         05  FILLER                 PIC X(09) VALUE "MAY      ".  
002600         05  FILLER                 PIC X(09) VALUE "JUNE     ".  
002700         05  FILLER                 PIC X(09) VALUE "JULY     ".  
002800         05  FILLER                 PIC X(09) VALUE "AUGUST   ".  
002900         05  FILLER                 PIC X(09) VALUE "SEPTEMBER".  
003000         05  FILLER                 PIC X(09) VALUE "OCTOBER  ".  
003100         05  FILLER                 PIC X(09) VALUE "NOVEMBER ".  
003200         05  FILLER                 PIC X(09) VALUE "DECEMBER ".  
003300     01  GDTV-MATRIX REDEFINES GDTV-MONTH-NAMES-LIT.              
003400         05  GDTV-TABLE-MONTH-NAME  PIC X(09) OCCURS 12 TIMES.    
003500*                                                                 
003600*    Julian day-number work area.  Intermediate terms named for   
003700*    the textbook Gregorian-to-Julian formula so a later reader   
003800*    can check this against any almanac algorithm reference.      
003900     77  GDTV-CALC-A                   PIC S9(4) COMP.            
004000     77  GDTV-CALC-Y                   PIC S9(6) COMP.            
004100     77  GDTV-CALC-M                   PIC S9(4) COMP.            
004200     77  GDTV-CALC-JDN                 PIC S9(9) COMP.            
004300     77  GDTV-JDN-DUE-DATE             PIC S9(9) COMP.            
004400     77  GDTV-JDN-PROC-DATE            PIC S9(9) COMP.            
004500     77  GDTV-TBL-IDX                  PIC S9(4) COMP.            
004600*                                                                 
004700*    Values received from main program for 3700-CALC-DAYS.        
004800     77  GDTV-DUE-DATE                 PIC 9(8).                  
004900     77  GDTV-PROCESSING-DATE          PIC 9(8).                  
005000*                                                                 
005100*    Value returned to main program.                              
005200     77  GDTV-DAYS-OVERDUE             PIC S9(6) COMP.            
