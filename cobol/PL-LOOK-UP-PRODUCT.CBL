000100*---------------------------------------------------------------- 
000200*  PL-LOOK-UP-PRODUCT.CBL                                         
000300*  SEARCH ALL of W-PRODUCT-TABLE by product ID.  Caller loads    
000400*  W-LOOKUP-PROD-ID then PERFORMs 3100-LOOK-UP-PRODUCT; on       
000500*  return W-PROD-FOUND-SW tells "Y"/"N" and W-PROD-TBL-IDX      
000600*  points at the matching entry when found.                       
000700*---------------------------------------------------------------- 
000800 3100-LOOK-UP-PRODUCT.                                            
000900     MOVE "N" TO W-PROD-FOUND-SW.                                
001000     SEARCH ALL W-PROD-TBL-ENTRY                                 
001100         AT END                                                   
001200             MOVE "N" TO W-PROD-FOUND-SW                         
001300         WHEN W-PROD-TBL-ID (W-PROD-TBL-IDX)                    
001400                 = W-LOOKUP-PROD-ID                              
001500             MOVE "Y" TO W-PROD-FOUND-SW                         
001600     END-SEARCH.                                                  
001700 3100-LOOK-UP-PRODUCT-EXIT.                                       
001800     EXIT.                                                        
