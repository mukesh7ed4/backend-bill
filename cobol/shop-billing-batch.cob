000100*---------------------------------------------------------------- 
000200*  SHOP-BILLING-BATCH                                             
000300*---------------------------------------------------------------- 
000400*  Nightly driver for the shop billing run.  CALLs the five steps 
000500*  of the run in order - invoice posting, payment application,    
000600*  return processing, overdue aging, and the management report -  
000700*  and logs a start/stop banner around each so the operator log   
000800*  shows exactly how far the run got if a step abends.  No menu,  
000900*  no operator input; this job runs unattended overnight.         
001000*---------------------------------------------------------------- 
001100*  CHANGE LOG                                                     
001200*  ----------                                                     
001300*  06/02/88  RJM   -------   ORIGINAL PROGRAM.  REPLACES THE OLD  
001400*  |                         AP-SYSTEM MAIN MENU FOR THE BILLING  
001500*  |                         RUN - THIS JOB IS SUBMITTED BY JCL,  
001600*  |                         NOT RUN FROM A TERMINAL.             
001700*  09/14/89  RJM   CR-0055   STEP-START/STEP-END BANNERS ADDED SO 
001800*  |                         THE OPERATOR LOG SHOWS RUN PROGRESS. 
001900*  11/20/98  BKW   Y2K-004   CENTURY WINDOW ADDED TO RUN-DATE     
002000*  |                         ACCEPT FOR YEAR-2000 READINESS.      
002100*  02/17/99  BKW   Y2K-004   Y2K FIX VERIFIED AGAINST TEST DECK.  
002200*  04/09/01  SEC   CR-0401   STEP COUNT AND ELAPSED-STEP DISPLAY  
002300*  |                         ADDED FOR THE NEW REJECT-WORK-FILE   
002400*  |                         TRACKING ACROSS STEPS 1-3.           
002500*---------------------------------------------------------------- 
002600  IDENTIFICATION DIVISION.                                        
002700  PROGRAM-ID. SHOP-BILLING-BATCH.                                 
002800  AUTHOR. R J MOYER.                                              
002900  INSTALLATION. GREENFIELD RETAIL SUPPLY CO - DATA CENTER.        
003000  DATE-WRITTEN. 06/02/88.                                         
003100  DATE-COMPILED.                                                  
003200  SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE ONLY.
003300*                                                                 
003400*    No files are opened here - this program only sequences the   
003500*    five CALLed steps.  Each step opens and closes its own       
003600*    files.                                                       
003700  ENVIRONMENT DIVISION.                                           
003800  CONFIGURATION SECTION.                                          
003900  SOURCE-COMPUTER. IBM-370.                                       
004000  OBJECT-COMPUTER. IBM-370.                                       
004100  SPECIAL-NAMES.                                                  
004200*    C01 reserved for forms control on the operator's run log,    
004300*    even though this program itself writes no printed report.    
004400      C01 IS TOP-OF-FORM.                                         
004500  DATA DIVISION.                                                  
004600  WORKING-STORAGE SECTION.                                        
004700*                                                                 
004800*    Run date, accepted once at start-up, with the Y2K century    
004900*    window applied to the two-digit year COBOL hands back.       
005000*    Stamped on the start-of-run banner only; the CALLed steps    
005100*    each ACCEPT their own copy rather than receiving it on the   
005200*    CALL, since this shop's CALL conventions pass no arguments.  
005300      01  W-RUN-DATE-YYMMDD           PIC 9(06).                  
005400      01  W-RUN-DATE-YYMMDD-R REDEFINES W-RUN-DATE-YYMMDD.        
005500          05  W-RUN-DATE-YY            PIC 9(02).                 
005600          05  W-RUN-DATE-MMDD          PIC 9(04).                 
005700      01  W-PROCESSING-DATE           PIC 9(08).                  
005800      01  W-PROCESSING-DATE-R REDEFINES W-PROCESSING-DATE.        
005900          05  W-PROC-DATE-CCYY         PIC 9(04).                 
006000          05  W-PROC-DATE-MMDD         PIC 9(04).                 
006100*                                                                 
006200*    Step counter for the CR-0401 elapsed-step display, and the   
006300*    fixed step-name table the operator log reads from.  The      
006400*    table is built once at compile time via the FILLER/REDEFINES 
006500*    below rather than loaded at run time, since the five steps   
006600*    never change order and adding a sixth step means a program   
006700*    change anyway.                                               
006800      77  W-STEP-NUMBER               PIC S9(02) COMP VALUE ZERO. 
006900      01  W-STEP-NAME-TABLE.                                      
007000          05  W-STEP-ENTRY OCCURS 5 TIMES.                        
007100              10  W-STEP-NAME          PIC X(20).                 
007200      01  W-STEP-NAME-TABLE-R REDEFINES W-STEP-NAME-TABLE.        
007300          05  FILLER                    PIC X(20)                 
007400                  VALUE "INVOICE-POSTING".                        
007500          05  FILLER                    PIC X(20)                 
007600                  VALUE "PAYMENT-APPLICATION".                    
007700          05  FILLER                    PIC X(20)                 
007800                  VALUE "RETURN-PROCESSING".                      
007900          05  FILLER                    PIC X(20)                 
008000                  VALUE "OVERDUE-AGING".                          
008100          05  FILLER                    PIC X(20)                 
008200                  VALUE "MANAGEMENT-REPORT".                      
008300*    Subscript driving the step table; also doubles as the        
008400*    EVALUATE selector in 7200 below.                             
008500      77  W-SUBSCRIPT-1                PIC S9(05) COMP.           
008600  PROCEDURE DIVISION.                                             
008700*---------------------------------------------------------------- 
008800*    7000-MAIN-LOGIC sequences the whole run: stamp the date,     
008900*    CALL the five steps in fixed order, log completion, quit.    
009000*---------------------------------------------------------------- 
009100  7000-MAIN-LOGIC.                                                
009200      PERFORM 7100-INITIALIZE                                     
009300          THRU 7100-INITIALIZE-EXIT.                              
009400      PERFORM 7200-RUN-ONE-STEP                                   
009500          THRU 7200-RUN-ONE-STEP-EXIT                             
009600          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
009700          UNTIL W-SUBSCRIPT-1 > 5.                                
009800      PERFORM 7900-FINISH-RUN                                     
009900          THRU 7900-FINISH-RUN-EXIT.                              
010000      STOP RUN.                                                   
010100*                                                                 
010200*    7100-INITIALIZE - stamp the run date (Y2K century window)    
010300*    and DISPLAY the start-of-run banner the operator log picks   
010400*    up.                                                          
010500  7100-INITIALIZE.                                                
010600      ACCEPT W-RUN-DATE-YYMMDD FROM DATE.                         
010700      IF W-RUN-DATE-YY < 50                                       
010800          ADD 2000 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
010900      ELSE                                                        
011000          ADD 1900 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
011100      END-IF.                                                     
011200      MOVE W-RUN-DATE-MMDD TO W-PROC-DATE-MMDD.                   
011300      DISPLAY "SHOP-BILLING-BATCH - RUN STARTED FOR "             
011400          W-PROCESSING-DATE.                                      
011500  7100-INITIALIZE-EXIT.                                           
011600      EXIT.                                                       
011700*                                                                 
011800*    7200-RUN-ONE-STEP - CALLed once per subscript by the         
011900*    VARYING PERFORM in 7000 above.  Logs a step-started banner,  
012000*    dispatches to the matching step program by EVALUATE on the   
012100*    subscript, then logs step-ended.  A CALLed step that abends  
012200*    takes the whole job down with it - there is no retry here,   
012300*    per CR-0401's design: the operator reruns from the top.      
012400  7200-RUN-ONE-STEP.                                              
012500      ADD 1 TO W-STEP-NUMBER.                                     
012600      DISPLAY "SHOP-BILLING-BATCH - STEP " W-STEP-NUMBER          
012700          " STARTED - " W-STEP-NAME (W-SUBSCRIPT-1).              
012800      EVALUATE W-SUBSCRIPT-1                                      
012900          WHEN 1                                                  
013000              CALL "INVOICE-POSTING"                              
013100          WHEN 2                                                  
013200              CALL "PAYMENT-APPLICATION"                          
013300          WHEN 3                                                  
013400              CALL "RETURN-PROCESSING"                            
013500          WHEN 4                                                  
013600              CALL "OVERDUE-AGING"                                
013700          WHEN 5                                                  
013800              CALL "MANAGEMENT-REPORT"                            
013900      END-EVALUATE.                                               
014000      DISPLAY "SHOP-BILLING-BATCH - STEP " W-STEP-NUMBER          
014100          " ENDED   - " W-STEP-NAME (W-SUBSCRIPT-1).              
014200  7200-RUN-ONE-STEP-EXIT.                                         
014300      EXIT.                                                       
014400*                                                                 
014500*    7900-FINISH-RUN - final banner with the step count, so the   
014600*    operator log shows the run reached the end instead of just   
014700*    stopping silently.                                           
014800  7900-FINISH-RUN.                                                
014900      DISPLAY "SHOP-BILLING-BATCH - RUN COMPLETE, "               
015000          W-STEP-NUMBER " STEPS PROCESSED".                       
015100  7900-FINISH-RUN-EXIT.                                           
015200      EXIT.                                                       
