000100*---------------------------------------------------------------- 
000200*  FDINVIT.CBL                                                    
000300*  Record layout for a posted invoice line item.  Sorted          
000400*  ascending by ITM-INV-ID within ITM-ID.                         
000500*---------------------------------------------------------------- 
000600     FD  INVOICE-ITEM-FILE                                        
000700         LABEL RECORDS ARE STANDARD                               
000800         RECORD CONTAINS 96 CHARACTERS.                           
000900     01  INVOICE-ITEM-RECORD.                                     
001000         05  ITM-ID                   PIC 9(06).                  
001100         05  ITM-INV-ID               PIC 9(06).                  
001200         05  ITM-PROD-ID              PIC 9(06).                  
001300         05  ITM-PROD-NAME            PIC X(30).                  
001400         05  ITM-UNIT                 PIC X(10).                  
001500         05  ITM-QTY                  PIC S9(06)V99.              
001600         05  ITM-UNIT-PRICE           PIC S9(08)V99.              
001700         05  ITM-TOTAL-PRICE          PIC S9(08)V99.              
001800         05  FILLER                   PIC X(10).                  
