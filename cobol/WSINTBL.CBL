000100*---------------------------------------------------------------- 
000200*  WSINTBL.CBL                                                    
000300*  In-memory invoice table.  Loaded once per run by PL-LOAD-      
000400*  INVOICE-TABLE from INVOICE-MASTER-FILE (sorted ascending by    
000500*  INV-ID), searched by PL-LOOK-UP-INVOICE, and dumped back to    
000600*  the file in order by PL-REWRITE-INVOICE-TABLE.                 
000700*---------------------------------------------------------------- 
000800     01  W-INVOICE-TABLE.                                        
000900         05  W-INV-TBL-COUNT         PIC S9(05) COMP.            
001000         05  W-INV-TBL-MAX           PIC S9(05) COMP VALUE +9000.
001100         05  W-INV-TBL-ENTRY OCCURS 9000 TIMES                   
001200                 ASCENDING KEY IS W-INV-TBL-ID                   
001300                 INDEXED BY W-INV-TBL-IDX.                       
001400             10  W-INV-TBL-ID            PIC 9(06).              
001500             10  W-INV-TBL-SHOP-ID       PIC 9(04).              
001600             10  W-INV-TBL-CUST-ID       PIC 9(06).              
001700             10  W-INV-TBL-NUMBER        PIC X(20).              
001800             10  W-INV-TBL-DATE          PIC 9(08).              
001900             10  W-INV-TBL-DUE-DATE      PIC 9(08).              
002000             10  W-INV-TBL-SUBTOTAL      PIC S9(08)V99.          
002100             10  W-INV-TBL-TAX-AMT       PIC S9(08)V99.          
002200             10  W-INV-TBL-DISC-AMT      PIC S9(08)V99.          
002300             10  W-INV-TBL-TOTAL-AMT     PIC S9(08)V99.          
002400             10  W-INV-TBL-PAID-AMT      PIC S9(08)V99.          
002500             10  W-INV-TBL-BALANCE-AMT   PIC S9(08)V99.          
002600             10  W-INV-TBL-STATUS        PIC X(08).              
002700             10  W-INV-TBL-DAYS-OVERDUE  PIC S9(04) COMP.        
