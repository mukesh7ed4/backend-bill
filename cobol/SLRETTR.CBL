000100*---------------------------------------------------------------- 
000200*  SLRETTR.CBL                                                    
000300*  FILE-CONTROL entry for incoming return transactions.           
000400*  COPY'd by return-processing.cob only.                          
000500*---------------------------------------------------------------- 
000600     SELECT RETURN-TRANS-FILE                                     
000700         ASSIGN TO RETTRANS                                       
000800         ORGANIZATION IS SEQUENTIAL                               
000900         FILE STATUS IS W-RETTRANS-FILE-STATUS.                  
