000100*---------------------------------------------------------------- 
000200*  FDCUSTM.CBL                                                    
000300*  Record layout for the customer master.  Sorted ascending by    
000400*  CUST-ID; INVOICE-MASTER keys against this file for the         
000500*  customer account summary control break.                        
000600*---------------------------------------------------------------- 
000700     FD  CUSTOMER-MASTER-FILE                                     
000800         LABEL RECORDS ARE STANDARD                               
000900         RECORD CONTAINS 60 CHARACTERS.                           
001000     01  CUSTOMER-RECORD.                                         
001100         05  CUST-ID                  PIC 9(06).                  
001200         05  CUST-SHOP-ID             PIC 9(04).                  
001300         05  CUST-NAME                PIC X(30).                  
001400         05  CUST-PHONE               PIC X(12).                  
001500         05  FILLER                   PIC X(08).                  
