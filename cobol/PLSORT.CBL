000100*---------------------------------------------------------------- 
000200*  PLSORT.CBL                                                     
000300*  SORT return-code check, COPY'd after every SORT statement in   
000400*  management-report.cob (customer control break, expense         
000500*  control break).  Caller sets W-SORT-WHICH before the PERFORM  
000600*  so the abort message says which sort blew up.                  
000700*---------------------------------------------------------------- 
000800 8100-CHECK-SORT-RETURN.                                          
000900     IF SORT-RETURN NOT = ZERO                                    
001000         DISPLAY "PLSORT - SORT FAILED, RC="                      
001100             SORT-RETURN " ON " W-SORT-WHICH                     
001200         PERFORM 9999-ABORT-RUN                                   
001300     END-IF.                                                      
001400 8100-CHECK-SORT-RETURN-EXIT.                                     
001500     EXIT.                                                        
