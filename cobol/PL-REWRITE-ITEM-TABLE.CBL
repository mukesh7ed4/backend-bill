000100*---------------------------------------------------------------- 
000200*  PL-REWRITE-ITEM-TABLE.CBL                                      
000300*  Dumps W-ITEM-TABLE back to INVOICE-ITEM-FILE in table order   
000400*  (already ascending by ITM-ID since the table was loaded from   
000500*  a file written in strict ID order and never resequenced).      
000600*---------------------------------------------------------------- 
000700 3930-REWRITE-ITEM-TABLE.                                         
000800     OPEN OUTPUT INVOICE-ITEM-FILE.                               
000900     IF W-INVITEM-FILE-STATUS NOT = "00"                         
001000         DISPLAY "PL-REWRITE-ITEM-TABLE - OPEN FAILED "           
001100             W-INVITEM-FILE-STATUS                               
001200         PERFORM 9999-ABORT-RUN                                   
001300     END-IF.                                                      
001400     PERFORM 3940-WRITE-ITEM-ENTRY                                
001500         VARYING W-ITM-TBL-IDX FROM 1 BY 1                       
001600         UNTIL W-ITM-TBL-IDX > W-ITM-TBL-COUNT.                 
001700     CLOSE INVOICE-ITEM-FILE.                                     
001800 3930-REWRITE-ITEM-TABLE-EXIT.                                    
001900     EXIT.                                                        
002000*                                                                 
002100 3940-WRITE-ITEM-ENTRY.                                           
002200     MOVE W-ITM-TBL-ID (W-ITM-TBL-IDX) TO ITM-ID.               
002300     MOVE W-ITM-TBL-INV-ID (W-ITM-TBL-IDX) TO ITM-INV-ID.       
002400     MOVE W-ITM-TBL-PROD-ID (W-ITM-TBL-IDX) TO ITM-PROD-ID.     
002500     MOVE W-ITM-TBL-PROD-NAME (W-ITM-TBL-IDX) TO ITM-PROD-NAME. 
002600     MOVE W-ITM-TBL-UNIT (W-ITM-TBL-IDX) TO ITM-UNIT.           
002700     MOVE W-ITM-TBL-QTY (W-ITM-TBL-IDX) TO ITM-QTY.             
002800     MOVE W-ITM-TBL-UNIT-PRICE (W-ITM-TBL-IDX)                  
002900         TO ITM-UNIT-PRICE.                                       
003000     MOVE W-ITM-TBL-TOTAL-PRICE (W-ITM-TBL-IDX)                 
003100         TO ITM-TOTAL-PRICE.                                      
003200     WRITE INVOICE-ITEM-RECORD.                                   
003300 3940-WRITE-ITEM-ENTRY-EXIT.                                      
003400     EXIT.                                                        
