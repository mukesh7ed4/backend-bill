000100*---------------------------------------------------------------- 
000200*  SLINVTR.CBL                                                    
000300*  FILE-CONTROL entry for the invoice transaction input file.     
000400*  Carries two record shapes (header and line item), told apart   
000500*  by ITR-REC-TYPE.  COPY'd by invoice-posting.cob only.          
000600*---------------------------------------------------------------- 
000700     SELECT INVOICE-TRANS-FILE                                    
000800         ASSIGN TO INVTRANS                                       
000900         ORGANIZATION IS SEQUENTIAL                               
001000         FILE STATUS IS W-INVTRANS-FILE-STATUS.                  
