000100*---------------------------------------------------------------- 
000200*  OVERDUE-AGING                                                  
000300*---------------------------------------------------------------- 
000400*  Batch step 4 of the shop billing run.  Sweeps every posted     
000500*  invoice; any invoice with a due date on file, a balance still  
000600*  owing, and a status short of PAID is flagged OVERDUE once the  
000700*  processing date has passed the due date, with days overdue     
000800*  carried on the record for the management report to pick up.    
000900*---------------------------------------------------------------- 
001000*  CHANGE LOG                                                     
001100*  ----------                                                     
001200*  04/19/88  RJM   -------   ORIGINAL PROGRAM.                    
001300*  08/02/90  DCL   CR-0201   DAYS-OVERDUE NOW CALENDAR-CORRECT    
001400*  |                         (JULIAN DAY SUBTRACT, NOT 30/MONTH). 
001500*  11/20/98  BKW   Y2K-004   CENTURY WINDOW ADDED TO RUN-DATE     
001600*  |                         ACCEPT FOR YEAR-2000 READINESS.      
001700*  02/17/99  BKW   Y2K-004   Y2K FIX VERIFIED AGAINST TEST DECK.  
001800*---------------------------------------------------------------- 
001900  IDENTIFICATION DIVISION.                                        
002000  PROGRAM-ID. OVERDUE-AGING.                                      
002100  AUTHOR. R J MOYER.                                              
002200  INSTALLATION. GREENFIELD RETAIL SUPPLY CO - DATA CENTER.        
002300  DATE-WRITTEN. 04/19/88.                                         
002400  DATE-COMPILED.                                                  
002500  SECURITY.  COMPANY CONFIDENTIAL - DATA PROCESSING DEPT USE ONLY.
002600  ENVIRONMENT DIVISION.                                           
002700  CONFIGURATION SECTION.                                          
002800  SOURCE-COMPUTER. IBM-370.                                       
002900  OBJECT-COMPUTER. IBM-370.                                       
003000  SPECIAL-NAMES.                                                  
003100      C01 IS TOP-OF-FORM.                                         
003200  INPUT-OUTPUT SECTION.                                           
003300  FILE-CONTROL.                                                   
003400*    Invoice master is the only file this step touches - it is    
003500*    read, flagged and rewritten entirely through the in-memory   
003600*    table built by PL-LOAD-INVOICE-TABLE, the same table used    
003700*    by invoice posting and payment application.                  
003800      COPY "SLINVMS.CBL".                                         
003900  DATA DIVISION.                                                  
004000  FILE SECTION.                                                   
004100      COPY "FDINVMS.CBL".                                         
004200  WORKING-STORAGE SECTION.                                        
004300*    File status and EOF switch for the one sequential pass the   
004400*    load paragraph makes over INVOICE-MASTER-FILE.               
004500      01  W-INVMAST-FILE-STATUS        PIC X(02).                 
004600      01  W-INVMAST-EOF-SW             PIC X(01) VALUE "N".       
004700*                                                                 
004800*    WSINTBL.CBL is the shared in-memory invoice table;           
004900*    wsdate.cbl carries the Julian-day work fields the shared     
005000*    date paragraphs in PLDATE.CBL use to compute days overdue.   
005100      COPY "WSINTBL.CBL".                                         
005200      COPY "wsdate.cbl".                                          
005300*                                                                 
005400*    Run date, with the Y2K century window applied the same way   
005500*    every program in this run applies it.                        
005600      01  W-RUN-DATE-YYMMDD            PIC 9(06).                 
005700      01  W-RUN-DATE-YYMMDD-R REDEFINES W-RUN-DATE-YYMMDD.        
005800          05  W-RUN-DATE-YY             PIC 9(02).                
005900          05  W-RUN-DATE-MMDD           PIC 9(04).                
006000      01  W-PROCESSING-DATE            PIC 9(08).                 
006100      01  W-PROCESSING-DATE-R REDEFINES W-PROCESSING-DATE.        
006200          05  W-PROC-DATE-CCYY          PIC 9(04).                
006300          05  W-PROC-DATE-MMDD          PIC 9(04).                
006400*                                                                 
006500*    Table subscript, and a running count of how many invoices    
006600*    this run flagged, carried forward to the finish-run banner.  
006700*    The REDEFINES below is a dummy alternate view kept purely so 
006800*    the field has a binary-subscript shape available if a future 
006900*    change needs to index into it; unused for now.               
007000      77  W-SUBSCRIPT-1                PIC S9(05) COMP.           
007100      01  W-TOTAL-FLAGGED-OVERDUE      PIC S9(05) COMP            
007200              VALUE ZERO.                                         
007300      01  W-TOTAL-FLAGGED-R REDEFINES W-TOTAL-FLAGGED-OVERDUE.    
007400          05  FILLER                     PIC S9(05) COMP.         
007500      77  W-FORMAT-TOTAL-FLAGGED       PIC ZZZZ9.                 
007600*                                                                 
007700  PROCEDURE DIVISION.                                             
007800*---------------------------------------------------------------- 
007900*    5000-MAIN-LOGIC - load the table, age every entry in it,     
008000*    rewrite the table back to the master, log the count, quit.   
008100*---------------------------------------------------------------- 
008200  5000-MAIN-LOGIC.                                                
008300      PERFORM 5100-INITIALIZE                                     
008400          THRU 5100-INITIALIZE-EXIT.                              
008500      PERFORM 5200-AGE-ONE-INVOICE                                
008600          VARYING W-SUBSCRIPT-1 FROM 1 BY 1                       
008700          UNTIL W-SUBSCRIPT-1 > W-INV-TBL-COUNT.                  
008800      PERFORM 5500-FINISH-RUN                                     
008900          THRU 5500-FINISH-RUN-EXIT.                              
009000      STOP RUN.                                                   
009100*                                                                 
009200*    5100-INITIALIZE - stamp today's date and load the invoice    
009300*    table once for this whole run; the table is the only thing   
009400*    5200 below works against.                                    
009500  5100-INITIALIZE.                                                
009600      ACCEPT W-RUN-DATE-YYMMDD FROM DATE.                         
009700      IF W-RUN-DATE-YY < 50                                       
009800          ADD 2000 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
009900      ELSE                                                        
010000          ADD 1900 W-RUN-DATE-YY GIVING W-PROC-DATE-CCYY          
010100      END-IF.                                                     
010200      MOVE W-RUN-DATE-MMDD TO W-PROC-DATE-MMDD.                   
010300      PERFORM 3200-LOAD-INVOICE-TABLE                             
010400          THRU 3200-LOAD-INVOICE-TABLE-EXIT.                      
010500  5100-INITIALIZE-EXIT.                                           
010600      EXIT.                                                       
010700*                                                                 
010800*    5200-AGE-ONE-INVOICE - the four GO TO skips below are the    
010900*    invoice's exemptions from aging, in order: no due date on    
011000*    file (terms not yet set), nothing owing, already PAID, or    
011100*    the due date simply has not arrived yet.  An invoice that    
011200*    clears all four gets its days-overdue computed by the        
011300*    shared Julian-day paragraph in PLDATE.CBL (CR-0201) and its  
011400*    status flipped to OVERDUE.                                   
011500  5200-AGE-ONE-INVOICE.                                           
011600      SET W-INV-TBL-IDX TO W-SUBSCRIPT-1.                         
011700      IF W-INV-TBL-DUE-DATE (W-INV-TBL-IDX) = ZERO                
011800          GO TO 5200-AGE-ONE-INVOICE-EXIT                         
011900      END-IF.                                                     
012000      IF W-INV-TBL-BALANCE-AMT (W-INV-TBL-IDX) NOT > 0            
012100          GO TO 5200-AGE-ONE-INVOICE-EXIT                         
012200      END-IF.                                                     
012300      IF W-INV-TBL-STATUS (W-INV-TBL-IDX) = "PAID    "            
012400          GO TO 5200-AGE-ONE-INVOICE-EXIT                         
012500      END-IF.                                                     
012600      IF W-PROCESSING-DATE NOT >                                  
012700              W-INV-TBL-DUE-DATE (W-INV-TBL-IDX)                  
012800          GO TO 5200-AGE-ONE-INVOICE-EXIT                         
012900      END-IF.                                                     
013000      MOVE W-INV-TBL-DUE-DATE (W-INV-TBL-IDX) TO GDTV-DUE-DATE.   
013100      MOVE W-PROCESSING-DATE TO GDTV-PROCESSING-DATE.             
013200      PERFORM 3700-CALC-DAYS-OVERDUE                              
013300          THRU 3700-CALC-DAYS-OVERDUE-EXIT.                       
013400      MOVE GDTV-DAYS-OVERDUE                                      
013500          TO W-INV-TBL-DAYS-OVERDUE (W-INV-TBL-IDX).              
013600      MOVE "OVERDUE " TO W-INV-TBL-STATUS (W-INV-TBL-IDX).        
013700      ADD 1 TO W-TOTAL-FLAGGED-OVERDUE.                           
013800  5200-AGE-ONE-INVOICE-EXIT.                                      
013900      EXIT.                                                       
014000*                                                                 
014100*    5500-FINISH-RUN - write the aged table back out to the       
014200*    invoice master (so the OVERDUE status and days-overdue are   
014300*    on file for the management report step to read) and log      
014400*    the flagged count.                                           
014500  5500-FINISH-RUN.                                                
014600      PERFORM 3400-REWRITE-INVOICE-TABLE                          
014700          THRU 3400-REWRITE-INVOICE-TABLE-EXIT.                   
014800      MOVE W-TOTAL-FLAGGED-OVERDUE TO W-FORMAT-TOTAL-FLAGGED.     
014900      DISPLAY "OVERDUE-AGING - " W-FORMAT-TOTAL-FLAGGED           
015000          " INVOICE(S) FLAGGED OVERDUE".                          
015100  5500-FINISH-RUN-EXIT.                                           
015200      EXIT.                                                       
015300*                                                                 
015400*    9999-ABORT-RUN - common abend stop, matching the other four  
015500*    steps' abort paragraph.                                      
015600  9999-ABORT-RUN.                                                 
015700      DISPLAY "OVERDUE-AGING - RUN ABORTED".                      
015800      STOP RUN.                                                   
015900*                                                                 
016000      COPY "PL-LOAD-INVOICE-TABLE.CBL".                           
016100      COPY "PL-REWRITE-INVOICE-TABLE.CBL".                        
016200      COPY "PLDATE.CBL".                                          
