000100*---------------------------------------------------------------- 
000200*  FDRETTR.CBL                                                    
000300*  Record layout for an incoming return transaction.  One record  
000400*  per invoice-item line being returned against a posted invoice. 
000500*---------------------------------------------------------------- 
000600     FD  RETURN-TRANS-FILE                                        
000700         LABEL RECORDS ARE STANDARD                               
000800         RECORD CONTAINS 30 CHARACTERS.                           
000900     01  RETURN-TRANS-RECORD.                                     
001000         05  RET-INV-ID               PIC 9(06).                  
001100         05  RET-ITEM-ID              PIC 9(06).                  
001200         05  RET-QTY                  PIC S9(06)V99.              
001300         05  FILLER                   PIC X(10).                  
