000100*---------------------------------------------------------------- 
000200*  FDPRODM.CBL                                                    
000300*  Record layout for the product master.  One record per item     
000400*  the shop stocks.  Sorted ascending by PROD-ID.                 
000500*---------------------------------------------------------------- 
000600     FD  PRODUCT-MASTER-FILE                                      
000700         LABEL RECORDS ARE STANDARD                               
000800         RECORD CONTAINS 100 CHARACTERS.                          
000900     01  PRODUCT-RECORD.                                          
001000         05  PROD-ID                 PIC 9(06).                   
001100         05  PROD-SHOP-ID            PIC 9(04).                   
001200         05  PROD-NAME               PIC X(30).                   
001300         05  PROD-CATEGORY           PIC X(15).                   
001400         05  PROD-UNIT               PIC X(10).                   
001500         05  PROD-PRICE              PIC S9(08)V99.               
001600         05  PROD-STOCK-QTY          PIC S9(06)V99.               
001700         05  PROD-MIN-STOCK          PIC S9(06)V99.               
001800         05  PROD-ACTIVE-FLAG        PIC X(01).                   
001900             88  PROD-IS-ACTIVE      VALUE "Y".                   
002000         05  FILLER                  PIC X(08).                   
