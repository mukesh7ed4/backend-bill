000100*---------------------------------------------------------------- 
000200*  SLCUSTM.CBL                                                    
000300*  FILE-CONTROL entry for the customer master.  COPY'd by         
000400*  management-report.cob for the per-customer account section.    
000500*---------------------------------------------------------------- 
000600     SELECT CUSTOMER-MASTER-FILE                                  
000700         ASSIGN TO CUSTMAST                                       
000800         ORGANIZATION IS SEQUENTIAL                               
000900         FILE STATUS IS W-CUSTOMER-FILE-STATUS.                  
