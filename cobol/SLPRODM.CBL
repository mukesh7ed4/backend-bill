000100*---------------------------------------------------------------- 
000200*  SLPRODM.CBL                                                    
000300*  FILE-CONTROL entry for the product master.  COPY'd by every    
000400*  program that loads the product table (invoice-posting,         
000500*  return-processing, management-report).                         
000600*---------------------------------------------------------------- 
000700     SELECT PRODUCT-MASTER-FILE                                   
000800         ASSIGN TO PRODMAST                                       
000900         ORGANIZATION IS SEQUENTIAL                               
001000         FILE STATUS IS W-PRODUCT-FILE-STATUS.                   
