000100*---------------------------------------------------------------- 
000200*  PL-LOOK-UP-INVOICE.CBL                                         
000300*  SEARCH ALL of W-INVOICE-TABLE by invoice ID.  Caller loads    
000400*  W-LOOKUP-INV-ID then PERFORMs 3300-LOOK-UP-INVOICE; on        
000500*  return W-INV-FOUND-SW tells "Y"/"N" and W-INV-TBL-IDX        
000600*  points at the matching entry when found.                       
000700*---------------------------------------------------------------- 
000800 3300-LOOK-UP-INVOICE.                                            
000900     MOVE "N" TO W-INV-FOUND-SW.                                 
001000     SEARCH ALL W-INV-TBL-ENTRY                                  
001100         AT END                                                   
001200             MOVE "N" TO W-INV-FOUND-SW                          
001300         WHEN W-INV-TBL-ID (W-INV-TBL-IDX)                      
001400                 = W-LOOKUP-INV-ID                               
001500             MOVE "Y" TO W-INV-FOUND-SW                          
001600     END-SEARCH.                                                  
001700 3300-LOOK-UP-INVOICE-EXIT.                                       
001800     EXIT.                                                        
