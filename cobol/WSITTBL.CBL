000100*---------------------------------------------------------------- 
000200*  WSITTBL.CBL                                                    
000300*  In-memory invoice-item table.  Loaded by PL-LOAD-ITEM-TABLE    
000400*  from INVOICE-ITEM-FILE (items come off in ITM-ID order since   
000500*  invoice-posting.cob assigns ITM-ID in strict ascending         
000600*  sequence as it writes them), searched by PL-LOOK-UP-ITEM,      
000700*  dumped back to the file in order by PL-REWRITE-ITEM-TABLE.     
000800*  Used by return-processing.cob only.                            
000900*---------------------------------------------------------------- 
001000     01  W-ITEM-TABLE.                                           
001100         05  W-ITM-TBL-COUNT         PIC S9(05) COMP.            
001200         05  W-ITM-TBL-MAX           PIC S9(05) COMP             
001300                                           VALUE +20000.          
001400         05  W-ITM-TBL-ENTRY OCCURS 20000 TIMES                  
001500                 ASCENDING KEY IS W-ITM-TBL-ID                   
001600                 INDEXED BY W-ITM-TBL-IDX.                       
001700             10  W-ITM-TBL-ID            PIC 9(06).              
001800             10  W-ITM-TBL-INV-ID        PIC 9(06).              
001900             10  W-ITM-TBL-PROD-ID       PIC 9(06).              
002000             10  W-ITM-TBL-PROD-NAME     PIC X(30).              
002100             10  W-ITM-TBL-UNIT          PIC X(10).              
002200             10  W-ITM-TBL-QTY           PIC S9(06)V99.          
002300             10  W-ITM-TBL-UNIT-PRICE    PIC S9(08)V99.          
002400             10  W-ITM-TBL-TOTAL-PRICE   PIC S9(08)V99.          
