000100*---------------------------------------------------------------- 
000200*  PL-ROUND-MONEY.CBL                                             
000300*  Shared ROUNDED half-up multiply: W-ROUND-FACTOR-1 times       
000400*  W-ROUND-FACTOR-2 into W-ROUND-RESULT, 2 decimal places.      
000500*  Used for ITM-TOTAL-PRICE and the return-proration percentage
000600*  multiply, carried to extra decimal places to avoid rounding
000700*  drift before the final ROUNDED result is taken.
000800*---------------------------------------------------------------- 
000900 3600-ROUND-MONEY.                                                
001000     MULTIPLY W-ROUND-FACTOR-1 BY W-ROUND-FACTOR-2              
001100         GIVING W-ROUND-RESULT ROUNDED.                          
001200 3600-ROUND-MONEY-EXIT.                                           
001300     EXIT.                                                        
001400*                                                                 
001500 3610-DIVIDE-PAID-PERCENT.                                        
001600     IF W-PRORATE-ORIGINAL-TOTAL = 0                             
001700         MOVE 0 TO W-PRORATE-PERCENT                             
001800     ELSE                                                         
001900         DIVIDE W-PRORATE-CURRENT-PAID                           
002000             BY W-PRORATE-ORIGINAL-TOTAL                         
002100             GIVING W-PRORATE-PERCENT ROUNDED                    
002200     END-IF.                                                      
002300 3610-DIVIDE-PAID-PERCENT-EXIT.                                   
002400     EXIT.                                                        
