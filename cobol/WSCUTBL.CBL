000100*---------------------------------------------------------------- 
000200*  WSCUTBL.CBL                                                    
000300*  In-memory customer master table.  Loaded once per run by       
000400*  PL-LOAD-CUSTOMER-TABLE from CUSTOMER-MASTER-FILE (sorted       
000500*  ascending by CUST-ID) and searched by PL-LOOK-UP-CUSTOMER for  
000600*  the management report's customer account section.  Read-only - 
000700*  management-report.cob never rewrites this table.               
000800*---------------------------------------------------------------- 
000900     01  W-CUSTOMER-TABLE.                                       
001000         05  W-CUS-TBL-COUNT         PIC S9(05) COMP.            
001100         05  W-CUS-TBL-MAX           PIC S9(05) COMP             
001200                                           VALUE +5000.           
001300         05  W-CUS-TBL-ENTRY OCCURS 5000 TIMES                   
001400                 ASCENDING KEY IS W-CUS-TBL-ID                   
001500                 INDEXED BY W-CUS-TBL-IDX.                       
001600             10  W-CUS-TBL-ID            PIC 9(06).              
001700             10  W-CUS-TBL-SHOP-ID       PIC 9(04).              
001800             10  W-CUS-TBL-NAME          PIC X(30).              
001900             10  W-CUS-TBL-PHONE         PIC X(12).              
