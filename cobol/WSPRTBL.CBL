000100*---------------------------------------------------------------- 
000200*  WSPRTBL.CBL                                                    
000300*  In-memory product master table.  Loaded once per run by        
000400*  PL-LOAD-PRODUCT-TABLE, searched by PL-LOOK-UP-PRODUCT, and     
000500*  rewritten to PRODUCT-MASTER-FILE at end of run by whichever    
000600*  program changed stock.  PROD-ID is ascending on the sorted     
000700*  input file, so SEARCH ALL applies.                             
000800*---------------------------------------------------------------- 
000900     01  W-PRODUCT-TABLE.                                        
001000         05  W-PROD-TBL-COUNT        PIC S9(05) COMP.            
001100         05  W-PROD-TBL-MAX          PIC S9(05) COMP VALUE +3000.
001200         05  W-PROD-TBL-ENTRY OCCURS 3000 TIMES                  
001300                 ASCENDING KEY IS W-PROD-TBL-ID                  
001400                 INDEXED BY W-PROD-TBL-IDX.                      
001500             10  W-PROD-TBL-ID           PIC 9(06).              
001600             10  W-PROD-TBL-SHOP-ID      PIC 9(04).              
001700             10  W-PROD-TBL-NAME         PIC X(30).              
001800             10  W-PROD-TBL-CATEGORY     PIC X(15).              
001900             10  W-PROD-TBL-UNIT         PIC X(10).              
002000             10  W-PROD-TBL-PRICE        PIC S9(08)V99.          
002100             10  W-PROD-TBL-STOCK-QTY    PIC S9(06)V99.          
002200             10  W-PROD-TBL-MIN-STOCK    PIC S9(06)V99.          
002300             10  W-PROD-TBL-ACTIVE-FLAG  PIC X(01).              
002400                 88  W-PROD-TBL-IS-ACTIVE  VALUE "Y".
