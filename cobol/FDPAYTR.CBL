000100*---------------------------------------------------------------- 
000200*  FDPAYTR.CBL                                                    
000300*  Record layout for an incoming payment transaction.  PAY-ID on  
000400*  the output PAYMENT-FILE record is assigned when the payment    
000500*  is applied, not carried on this input record.                  
000600*---------------------------------------------------------------- 
000700     FD  PAYMENT-TRANS-FILE                                       
000800         LABEL RECORDS ARE STANDARD                               
000900         RECORD CONTAINS 60 CHARACTERS.                           
001000     01  PAYMENT-TRANS-RECORD.                                    
001100         05  PTR-INV-REF              PIC 9(06).                  
001200         05  PTR-PAY-DATE             PIC 9(08).                  
001300         05  PTR-PAY-AMT              PIC S9(08)V99.              
001400         05  PTR-PAY-METHOD           PIC X(10).                  
001500         05  PTR-REFERENCE-NO         PIC X(12).                  
001600         05  FILLER                   PIC X(14).                  
