000100*---------------------------------------------------------------- 
000200*  FDPAYMT.CBL                                                    
000300*  Record layout for a recorded payment or refund.                
000400*---------------------------------------------------------------- 
000500     FD  PAYMENT-FILE                                             
000600         LABEL RECORDS ARE STANDARD                               
000700         RECORD CONTAINS 70 CHARACTERS.                           
000800     01  PAYMENT-RECORD.                                          
000900         05  PAY-ID                   PIC 9(06).                  
001000         05  PAY-INV-ID               PIC 9(06).                  
001100         05  PAY-AMOUNT               PIC S9(08)V99.              
001200         05  PAY-METHOD               PIC X(10).                  
001300         05  PAY-DATE                 PIC 9(08).                  
001400         05  PAY-REF-NUM              PIC X(20).                  
001500         05  FILLER                   PIC X(10).                  
