000100*----------------------------------------------------------------
000200*  PLPRINT.CBL
000300*  Page-heading and page-break paragraphs for management-
000400*  report.cob.  8000 prints the title and column headings at
000500*  the top of a page; 8010 watches the line counter and calls
000600*  8000 again once the page fills.  Caller WRITEs detail lines
000700*  itself; this library only manages headings and the line
000750*  counter.
000800*----------------------------------------------------------------
000900 8000-PRINT-HEADINGS.                                             
001000     ADD 1 TO W-PAGE-NUMBER.                                     
001100     MOVE W-PAGE-NUMBER TO RPT-HEAD-PAGE-NO.                     
001200     WRITE REPORT-LINE FROM RPT-TITLE-LINE                        
001300         AFTER ADVANCING PAGE.                                    
001400     WRITE REPORT-LINE FROM RPT-HEADING-LINE-1                    
001500         AFTER ADVANCING 1 LINE.                                  
001600     WRITE REPORT-LINE FROM RPT-HEADING-LINE-2                    
001700         AFTER ADVANCING 1 LINE.                                  
001800     WRITE REPORT-LINE FROM RPT-BLANK-LINE                        
001900         AFTER ADVANCING 1 LINE.                                  
002000     MOVE 4 TO W-LINE-COUNT.                                     
002100 8000-PRINT-HEADINGS-EXIT.                                        
002200     EXIT.                                                        
002300*                                                                 
002400 8010-CHECK-PAGE-FULL.                                            
002500     IF W-LINE-COUNT >= W-LINES-PER-PAGE                        
002600         PERFORM 8000-PRINT-HEADINGS                              
002700     END-IF.                                                      
002800 8010-CHECK-PAGE-FULL-EXIT.                                       
002900     EXIT.                                                        
