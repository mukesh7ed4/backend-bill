000100*---------------------------------------------------------------- 
000200*  FDINVTR.CBL                                                    
000300*  Record layout for the invoice transaction input file.          
000400*  'H' records carry the invoice header, 'I' records carry one    
000500*  line item apiece; items follow their header on the file.       
000600*---------------------------------------------------------------- 
000700     FD  INVOICE-TRANS-FILE                                       
000800         LABEL RECORDS ARE STANDARD                               
000900         RECORD CONTAINS 80 CHARACTERS.                           
001000     01  INVOICE-TRANS-RECORD.                                    
001100         05  ITR-REC-TYPE             PIC X(01).                  
001200             88  ITR-IS-HEADER        VALUE "H".                  
001300             88  ITR-IS-ITEM          VALUE "I".                  
001400         05  ITR-INV-REF              PIC 9(06).                  
001500         05  ITR-DETAIL               PIC X(73).                  
001600*                                                                 
001700     01  ITR-HEADER-RECORD REDEFINES INVOICE-TRANS-RECORD.        
001800         05  ITRH-REC-TYPE            PIC X(01).                  
001900         05  ITRH-INV-REF             PIC 9(06).                  
002000         05  ITRH-SHOP-ID             PIC 9(04).                  
002100         05  ITRH-CUST-ID             PIC 9(06).                  
002200         05  ITRH-INV-DATE            PIC 9(08).                  
002300         05  ITRH-DUE-DATE            PIC 9(08).                  
002400         05  ITRH-TAX-AMT             PIC S9(08)V99.              
002500         05  ITRH-DISC-AMT            PIC S9(08)V99.              
002600         05  ITRH-INIT-PAID           PIC S9(08)V99.              
002700         05  FILLER                   PIC X(17).                  
002800*                                                                 
002900     01  ITR-ITEM-RECORD REDEFINES INVOICE-TRANS-RECORD.          
003000         05  ITRI-REC-TYPE            PIC X(01).                  
003100         05  ITRI-INV-REF             PIC 9(06).                  
003200         05  ITRI-ITEM-ID             PIC 9(06).                  
003300         05  ITRI-PROD-ID             PIC 9(06).                  
003400         05  ITRI-QTY                 PIC S9(06)V99.              
003500         05  ITRI-UNIT-PRICE          PIC S9(08)V99.              
003600         05  FILLER                   PIC X(43).                  
