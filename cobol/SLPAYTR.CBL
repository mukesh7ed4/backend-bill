000100*---------------------------------------------------------------- 
000200*  SLPAYTR.CBL                                                    
000300*  FILE-CONTROL entry for incoming payment transactions.          
000400*  COPY'd by payment-application.cob only.                        
000500*---------------------------------------------------------------- 
000600     SELECT PAYMENT-TRANS-FILE                                    
000700         ASSIGN TO PAYTRANS                                       
000800         ORGANIZATION IS SEQUENTIAL                               
000900         FILE STATUS IS W-PAYTRANS-FILE-STATUS.                  
